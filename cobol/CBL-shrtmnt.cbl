000100*===============================================================*
000200* PROGRAM NAME:    SHRTMNT
000300* ORIGINAL AUTHOR: ED ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 02/12/93 ED ACKERMAN    CREATED -- ONE PROGRAM TO ADD, REMOVE,  RQ93011
000900*                         LIST AND PURGE SHORTLIST ENTRIES RATHER RQ93011
001000*                         THAN FOUR SMALL ONES, FOLLOWING THE     RQ93011
001100*                         ACTION-SWITCH SHAPE COV19USA USES FOR   RQ93011
001200*                         ITS STATE FILTER. REQ 93-011.           RQ93011
001300* 05/19/95 DAVID QUINTERO RAISED TABLE CEILING TO 19999 -- LARGE  RQ95066
001400*                         INTERNSHIPS WERE FILLING THE OLD 9999   RQ95066
001500*                         ENTRY TABLE DURING PEAK REGISTRATION.   RQ95066
001600*                         REQ 95-066.                             RQ95066
001700* 03/04/99 ED ACKERMAN    Y2K REVIEW -- NO DATE FIELDS IN THIS    RQ99012
001800*                         PROGRAM, NO CHANGE REQUIRED. REQ 99-012.RQ99012
001900* 11/14/02 DAVID QUINTERO REVIEWED TABLE CEILING AFTER THE        RQ02078
002000*                         STATEWIDE ENROLLMENT SURGE -- 19999     RQ02078
002100*                         STILL HOLDS, NO CHANGE REQUIRED.        RQ02078
002200*                         REQ 02-078.                             RQ02078
002300* 01/20/04 ED ACKERMAN    ADDED ALPHA AND ID-VIEW REDEFINES OF    RQ02043
002400*                         THE RESIDENT TABLE -- CLOSE-THE-GAP NOW RQ02043
002500*                         SHIFTS AN ENTRY IN ONE MOVE AND THE     RQ02043
002600*                         PURGE-BY-ID SCAN READS AS A DEDICATED   RQ02043
002700*                         KEY FIELD.  REQ 02-043.                 RQ02043
002800*                                                                 RQ02043
002900*===============================================================*
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.    SHRTMNT.
003200 AUTHOR.        ED ACKERMAN.
003300 INSTALLATION.  MORONS, LOSERS AND BIMBOES.
003400 DATE-WRITTEN.  02/12/93.
003500 DATE-COMPILED.
003600 SECURITY.      NON-CONFIDENTIAL.
003700*===============================================================*
003800 ENVIRONMENT DIVISION.
003900*---------------------------------------------------------------*
004000 CONFIGURATION SECTION.
004100*---------------------------------------------------------------*
004200 SOURCE-COMPUTER. IBM-3081.
004300 OBJECT-COMPUTER. IBM-3081.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*---------------------------------------------------------------*
004700 INPUT-OUTPUT SECTION.
004800*---------------------------------------------------------------*
004900 FILE-CONTROL.
005000*    ONE ADD/REMOVE/LIST/PURGE REQUEST PER RECORD. REQ 93-011.
005100     SELECT REQUEST-FEED ASSIGN TO SHRQDD
005200       ORGANIZATION IS SEQUENTIAL
005300       FILE STATUS  IS REQ-FILE-STATUS.
005400*
005500     SELECT SHORTLIST-FILE ASSIGN TO SHLDD
005600       ORGANIZATION IS SEQUENTIAL
005700       FILE STATUS  IS SHL-FILE-STATUS.
005800*===============================================================*
005900 DATA DIVISION.
006000*---------------------------------------------------------------*
006100 FILE SECTION.
006200*---------------------------------------------------------------*
006300 FD  REQUEST-FEED
006400      RECORDING MODE IS F.
006500 01  REQUEST-RECORD.
006600     05 SRQ-ACTION                          PIC X(06).
006700         88 SRQ-ACTION-ADD                        VALUE 'ADD   '.
006800         88 SRQ-ACTION-REMOVE                     VALUE 'REMOVE'.
006900         88 SRQ-ACTION-LIST                       VALUE 'LIST  '.
007000         88 SRQ-ACTION-PURGE                      VALUE 'PURGE '.
007100     05 SRQ-EMAIL                           PIC X(40).
007200     05 SRQ-INTERNSHIP-ID                   PIC 9(05).
007300     05 FILLER                              PIC X(29).
007400*---------------------------------------------------------------*
007500 FD  SHORTLIST-FILE
007600      DATA RECORD IS SHORTLIST-RECORD.
007700      COPY SHLR.
007800*---------------------------------------------------------------*
007900 WORKING-STORAGE SECTION.
008000*---------------------------------------------------------------*
008100 01  WS-SWITCHES-SUBSCRIPTS-MISC.
008200     05  REQ-FILE-STATUS             PIC X(02).
008300         88 REQ-FILE-OK                        VALUE '00'.
008400         88 REQ-FILE-EOF                        VALUE '10'.
008500     05  SHL-FILE-STATUS             PIC X(02).
008600         88 SHL-FILE-OK                        VALUE '00'.
008700         88 SHL-FILE-EOF                        VALUE '10'.
008800     05  SHL-FILE-STATUS-NUM REDEFINES SHL-FILE-STATUS
008900                                     PIC 9(02).
009000     05  WS-TABLE-SUB                PIC S9(05) USAGE COMP.
009100     05  WS-WRITE-SUB                PIC S9(05) USAGE COMP.
009200     05  WS-MATCH-FOUND-SW           PIC X(01) VALUE 'N'.
009300         88 WS-MATCH-FOUND                     VALUE 'Y'.
009400         88 WS-MATCH-NOT-FOUND                 VALUE 'N'.
009500     05  WS-MATCHED-SUB              PIC S9(05) USAGE COMP.
009600     05  WS-SCAN-SUB                 PIC S9(05) USAGE COMP.
009700     05  FILLER                      PIC X(05).
009800*---------------------------------------------------------------*
009900 01  WS-CONTROL-TOTALS.
010000     05  WS-REQUESTS-READ            PIC 9(07) USAGE COMP
010100                                      VALUE 0.
010200     05  WS-ENTRIES-ADDED            PIC 9(07) USAGE COMP
010300                                      VALUE 0.
010400     05  WS-ENTRIES-ALREADY-EXIST    PIC 9(07) USAGE COMP
010500                                      VALUE 0.
010600     05  WS-ENTRIES-REMOVED          PIC 9(07) USAGE COMP
010700                                      VALUE 0.
010800     05  WS-REMOVE-NOT-FOUND         PIC 9(07) USAGE COMP
010900                                      VALUE 0.
011000     05  WS-ENTRIES-PURGED           PIC 9(07) USAGE COMP
011100                                      VALUE 0.
011200     05  FILLER                      PIC X(05).
011300*---------------------------------------------------------------*
011400*    LOWERCASE FOLD OF THE REQUEST E-MAIL -- SAME INSPECT        *
011500*    CONVERTING IDIOM USED THROUGHOUT THE REGISTRY PROGRAMS.     *
011600*---------------------------------------------------------------*
011700 01  WS-CASE-FOLD-FIELDS.
011800     05  WS-LOWER-ALPHABET           PIC X(26) VALUE
011900         'abcdefghijklmnopqrstuvwxyz'.
012000     05  WS-UPPER-ALPHABET           PIC X(26) VALUE
012100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
012200     05  WS-EMAIL-LC                 PIC X(40).
012300     05  FILLER                      PIC X(05).
012400*---------------------------------------------------------------*
012500 01  ERROR-DISPLAY-LINE.
012600     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
012700     05  DL-ERROR-REASON             PIC X(07) VALUE SPACE.
012800     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
012900     05  DL-FILE-STATUS              PIC X(02).
013000     05  DL-FILE-STATUS-NUM REDEFINES DL-FILE-STATUS
013100                                     PIC 9(02).
013200     05  FILLER  PIC X(05) VALUE ' *** '.
013300*---------------------------------------------------------------*
013400 01  WS-RESULT-LINE.
013500     05  FILLER PIC X(15) VALUE 'SHRTMNT -- '.
013600     05  RL-EMAIL                    PIC X(40).
013700     05  FILLER PIC X(06) VALUE '  ID: '.
013800     05  RL-ID                       PIC ZZZZ9.
013900     05  FILLER PIC X(10) VALUE '  STATUS: '.
014000     05  RL-STATUS                   PIC X(12).
014100*---------------------------------------------------------------*
014200 01  WS-TOTALS-LINE.
014300     05  FILLER PIC X(23) VALUE 'SHRTMNT RUN TOTALS -- '.
014400     05  FILLER PIC X(06) VALUE 'READ: '.
014500     05  TL-READ                     PIC ZZZ,ZZ9.
014600     05  FILLER PIC X(09) VALUE '  ADDED: '.
014700     05  TL-ADDED                    PIC ZZZ,ZZ9.
014800     05  FILLER PIC X(11) VALUE '  EXISTING: '.
014900     05  TL-EXISTING                 PIC ZZZ,ZZ9.
015000     05  FILLER PIC X(11) VALUE '  REMOVED: '.
015100     05  TL-REMOVED                  PIC ZZZ,ZZ9.
015200     05  FILLER PIC X(14) VALUE '  NOT-FOUND: '.
015300     05  TL-NOT-FOUND                PIC ZZZ,ZZ9.
015400     05  FILLER PIC X(11) VALUE '  PURGED: '.
015500     05  TL-PURGED                   PIC ZZZ,ZZ9.
015600     05  FILLER                      PIC X(05) VALUE SPACE.
015700*---------------------------------------------------------------*
015800*    RESIDENT SHORTLIST TABLE -- PRIVATE TO THIS PROGRAM, NOT    *
015900*    SHARED THROUGH A CALL, SO IT IS CARRIED HERE RATHER THAN    *
016000*    IN A LINKAGE COPYBOOK LIKE CANDT/INTT. REQ 93-011.          *
016100*---------------------------------------------------------------*
016200 01  WS-SHORTLIST-TABLE-CONTROL.
016300     05  WS-SHL-TABLE-SIZE           PIC S9(05) USAGE COMP
016400                                      VALUE 0.
016500     05  FILLER                      PIC X(05).
016600 01  WS-SHORTLIST-TABLE.
016700     05  TBL-SHORTLIST OCCURS 1 TO 19999 TIMES
016800             DEPENDING ON WS-SHL-TABLE-SIZE.
016900         10 TBL-SHL-EMAIL                   PIC X(40).
017000         10 TBL-SHL-INTERNSHIP-ID            PIC 9(05).
017100*---------------------------------------------------------------*
017200*    WHOLE-ENTRY ALPHA VIEW -- LETS 4100-CLOSE-THE-GAP SHIFT AN  *
017300*    ENTRY DOWN ONE SLOT IN A SINGLE MOVE RATHER THAN FIELD BY   *
017400*    FIELD.  REQ 02-043.                                         *
017500 01  WS-SHORTLIST-TABLE-ALPHA REDEFINES WS-SHORTLIST-TABLE.
017600     05  TBL-SHL-ALPHA-ENTRY OCCURS 1 TO 19999 TIMES
017700             DEPENDING ON WS-SHL-TABLE-SIZE     PIC X(45).
017800*---------------------------------------------------------------*
017900*    ALTERNATE NAME FOR THE INTERNSHIP-ID FIELD -- USED BY THE   *
018000*    PURGE-BY-INTERNSHIP-ID BACKWARD SCAN SO THE COMPARE READS   *
018100*    AS A DEDICATED KEY FIELD.  REQ 02-043.                      *
018200 01  WS-SHORTLIST-ID-VIEW REDEFINES WS-SHORTLIST-TABLE.
018300     05  TBL-SHL-ID-ENTRY OCCURS 1 TO 19999 TIMES
018400             DEPENDING ON WS-SHL-TABLE-SIZE.
018500         10 FILLER                           PIC X(40).
018600         10 TBL-SHL-ID-ALT                    PIC 9(05).
018700*===============================================================*
018800 PROCEDURE DIVISION.
018900*---------------------------------------------------------------*
019000 0000-MAIN-ROUTINE.
019100*---------------------------------------------------------------*
019200     PERFORM 1000-INITIALIZATION.
019300     PERFORM 2000-READ-ONE-REQUEST
019400         UNTIL REQ-FILE-EOF.
019500     PERFORM 7000-WRITE-SHORTLIST-FILE.
019600     PERFORM 8000-PRINT-CONTROL-TOTALS.
019700     PERFORM 9000-CLOSE-FILES.
019800     GOBACK.
019900*---------------------------------------------------------------*
020000 1000-INITIALIZATION.
020100*---------------------------------------------------------------*
020200     MOVE ZERO                       TO WS-SHL-TABLE-SIZE.
020300     OPEN INPUT SHORTLIST-FILE.
020400     IF NOT SHL-FILE-OK
020500         MOVE 'OPEN'                 TO DL-ERROR-REASON
020600         MOVE SHL-FILE-STATUS        TO DL-FILE-STATUS
020700         PERFORM 9900-INVALID-FILE-STATUS.
020800     PERFORM 1100-LOAD-ONE-SHORTLIST-ENTRY
020900         UNTIL SHL-FILE-EOF.
021000     CLOSE SHORTLIST-FILE.
021100     OPEN INPUT REQUEST-FEED.
021200     IF NOT REQ-FILE-OK
021300         MOVE 'OPEN'                 TO DL-ERROR-REASON
021400         MOVE REQ-FILE-STATUS        TO DL-FILE-STATUS
021500         PERFORM 9900-INVALID-FILE-STATUS.
021600*---------------------------------------------------------------*
021700 1100-LOAD-ONE-SHORTLIST-ENTRY.
021800*---------------------------------------------------------------*
021900     READ SHORTLIST-FILE
022000         AT END
022100             SET SHL-FILE-EOF TO TRUE
022200         NOT AT END
022300             ADD 1                   TO WS-SHL-TABLE-SIZE
022400             MOVE SHL-EMAIL          TO
022500                 TBL-SHL-EMAIL (WS-SHL-TABLE-SIZE)
022600             MOVE SHL-INTERNSHIP-ID  TO
022700                 TBL-SHL-INTERNSHIP-ID (WS-SHL-TABLE-SIZE).
022800*---------------------------------------------------------------*
022900 2000-READ-ONE-REQUEST.
023000*---------------------------------------------------------------*
023100     READ REQUEST-FEED
023200         AT END
023300             SET REQ-FILE-EOF TO TRUE
023400         NOT AT END
023500             ADD 1                   TO WS-REQUESTS-READ
023600             PERFORM 2100-LOWERCASE-EMAIL
023700             EVALUATE TRUE
023800                 WHEN SRQ-ACTION-ADD
023900                     PERFORM 3000-ADD-ENTRY
024000                 WHEN SRQ-ACTION-REMOVE
024100                     PERFORM 4000-REMOVE-ENTRY
024200                 WHEN SRQ-ACTION-LIST
024300                     PERFORM 5000-LIST-IDS-FOR-EMAIL
024400                 WHEN SRQ-ACTION-PURGE
024500                     PERFORM 6000-PURGE-INTERNSHIP
024600             END-EVALUATE.
024700*---------------------------------------------------------------*
024800 2100-LOWERCASE-EMAIL.
024900*---------------------------------------------------------------*
025000     MOVE SRQ-EMAIL                  TO WS-EMAIL-LC.
025100     INSPECT WS-EMAIL-LC
025200         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
025300     MOVE WS-EMAIL-LC                TO SRQ-EMAIL.
025400*---------------------------------------------------------------*
025500 3000-ADD-ENTRY.
025600*---------------------------------------------------------------*
025700     PERFORM 3100-SEARCH-FOR-PAIR.
025800     IF WS-MATCH-FOUND
025900         ADD 1                       TO WS-ENTRIES-ALREADY-EXIST
026000         MOVE 'EXISTS'               TO RL-STATUS
026100     ELSE
026200         ADD 1                       TO WS-SHL-TABLE-SIZE
026300         MOVE SRQ-EMAIL              TO
026400             TBL-SHL-EMAIL (WS-SHL-TABLE-SIZE)
026500         MOVE SRQ-INTERNSHIP-ID      TO
026600             TBL-SHL-INTERNSHIP-ID (WS-SHL-TABLE-SIZE)
026700         ADD 1                       TO WS-ENTRIES-ADDED
026800         MOVE 'ADDED'                TO RL-STATUS.
026900     MOVE SRQ-EMAIL                  TO RL-EMAIL.
027000     MOVE SRQ-INTERNSHIP-ID          TO RL-ID.
027100     DISPLAY WS-RESULT-LINE.
027200*---------------------------------------------------------------*
027300 3100-SEARCH-FOR-PAIR.
027400*---------------------------------------------------------------*
027500     SET WS-MATCH-NOT-FOUND TO TRUE.
027600     MOVE ZERO                       TO WS-MATCHED-SUB.
027700     PERFORM 3110-COMPARE-ONE-PAIR
027800         VARYING WS-TABLE-SUB FROM 1 BY 1
027900         UNTIL WS-TABLE-SUB > WS-SHL-TABLE-SIZE OR WS-MATCH-FOUND.
028000*---------------------------------------------------------------*
028100 3110-COMPARE-ONE-PAIR.
028200*---------------------------------------------------------------*
028300     IF TBL-SHL-EMAIL (WS-TABLE-SUB) = SRQ-EMAIL
028400         AND TBL-SHL-INTERNSHIP-ID (WS-TABLE-SUB) =
028500             SRQ-INTERNSHIP-ID
028600         SET WS-MATCH-FOUND TO TRUE
028700         MOVE WS-TABLE-SUB           TO WS-MATCHED-SUB.
028800*---------------------------------------------------------------*
028900 4000-REMOVE-ENTRY.
029000*---------------------------------------------------------------*
029100*    REMOVE BY SLIDING EVERY ENTRY AFTER THE MATCH DOWN ONE      *
029200*    ROW -- THE TABLE HAS NO GAPS SO THE END-OF-RUN REWRITE      *
029300*    NEVER HAS TO SKIP A DELETED SLOT. REQ 93-011.               *
029400*---------------------------------------------------------------*
029500     PERFORM 3100-SEARCH-FOR-PAIR.
029600     IF WS-MATCH-FOUND
029700         PERFORM 4100-CLOSE-THE-GAP
029800             VARYING WS-TABLE-SUB FROM WS-MATCHED-SUB BY 1
029900             UNTIL WS-TABLE-SUB >= WS-SHL-TABLE-SIZE
030000         SUBTRACT 1                  FROM WS-SHL-TABLE-SIZE
030100         ADD 1                       TO WS-ENTRIES-REMOVED
030200         MOVE 'REMOVED'              TO RL-STATUS
030300     ELSE
030400         ADD 1                       TO WS-REMOVE-NOT-FOUND
030500         MOVE 'NOT-FOUND'            TO RL-STATUS.
030600     MOVE SRQ-EMAIL                  TO RL-EMAIL.
030700     MOVE SRQ-INTERNSHIP-ID          TO RL-ID.
030800     DISPLAY WS-RESULT-LINE.
030900*---------------------------------------------------------------*
031000 4100-CLOSE-THE-GAP.
031100*---------------------------------------------------------------*
031200*    SHIFT THE WHOLE ENTRY DOWN ONE SLOT IN ONE MOVE THROUGH THE *
031300*    ALPHA REDEFINES RATHER THAN FIELD BY FIELD.  REQ 02-043.    *
031400     MOVE TBL-SHL-ALPHA-ENTRY (WS-TABLE-SUB + 1) TO
031500         TBL-SHL-ALPHA-ENTRY (WS-TABLE-SUB).
031600*---------------------------------------------------------------*
031700 5000-LIST-IDS-FOR-EMAIL.
031800*---------------------------------------------------------------*
031900     PERFORM 5100-LIST-ONE-ENTRY
032000         VARYING WS-TABLE-SUB FROM 1 BY 1
032100         UNTIL WS-TABLE-SUB > WS-SHL-TABLE-SIZE.
032200*---------------------------------------------------------------*
032300 5100-LIST-ONE-ENTRY.
032400*---------------------------------------------------------------*
032500     IF TBL-SHL-EMAIL (WS-TABLE-SUB) = SRQ-EMAIL
032600         MOVE SRQ-EMAIL              TO RL-EMAIL
032700         MOVE TBL-SHL-INTERNSHIP-ID (WS-TABLE-SUB) TO RL-ID
032800         MOVE 'LISTED'               TO RL-STATUS
032900         DISPLAY WS-RESULT-LINE.
033000*---------------------------------------------------------------*
033100 6000-PURGE-INTERNSHIP.
033200*---------------------------------------------------------------*
033300*    DROP EVERY ENTRY FOR THE GIVEN INTERNSHIP ID -- WALK THE    *
033400*    TABLE BACKWARD SO A CLOSE-THE-GAP ON ONE HIT DOES NOT       *
033500*    DISTURB A SUBSCRIPT NOT YET VISITED. REQ 93-011.            *
033600*---------------------------------------------------------------*
033700     PERFORM 6100-PURGE-IF-MATCH
033800         VARYING WS-SCAN-SUB FROM WS-SHL-TABLE-SIZE BY -1
033900         UNTIL WS-SCAN-SUB < 1.
034000     MOVE SPACE                      TO RL-EMAIL.
034100     MOVE SRQ-INTERNSHIP-ID          TO RL-ID.
034200     MOVE 'PURGED'                   TO RL-STATUS.
034300     DISPLAY WS-RESULT-LINE.
034400*---------------------------------------------------------------*
034500 6100-PURGE-IF-MATCH.
034600*---------------------------------------------------------------*
034700*    COMPARE GOES THROUGH THE ID-VIEW REDEFINES -- REQ 02-043.   *
034800     IF TBL-SHL-ID-ALT (WS-SCAN-SUB) =
034900         SRQ-INTERNSHIP-ID
035000         PERFORM 4100-CLOSE-THE-GAP
035100             VARYING WS-TABLE-SUB FROM WS-SCAN-SUB BY 1
035200             UNTIL WS-TABLE-SUB >= WS-SHL-TABLE-SIZE
035300         SUBTRACT 1                  FROM WS-SHL-TABLE-SIZE
035400         ADD 1                       TO WS-ENTRIES-PURGED.
035500*---------------------------------------------------------------*
035600 7000-WRITE-SHORTLIST-FILE.
035700*---------------------------------------------------------------*
035800     OPEN OUTPUT SHORTLIST-FILE.
035900     PERFORM 7100-WRITE-ONE-ENTRY
036000         VARYING WS-WRITE-SUB FROM 1 BY 1
036100         UNTIL WS-WRITE-SUB > WS-SHL-TABLE-SIZE.
036200*---------------------------------------------------------------*
036300 7100-WRITE-ONE-ENTRY.
036400*---------------------------------------------------------------*
036500     MOVE TBL-SHL-EMAIL (WS-WRITE-SUB) TO SHL-EMAIL.
036600     MOVE TBL-SHL-INTERNSHIP-ID (WS-WRITE-SUB) TO
036700         SHL-INTERNSHIP-ID.
036800     WRITE SHORTLIST-RECORD.
036900*---------------------------------------------------------------*
037000 8000-PRINT-CONTROL-TOTALS.
037100*---------------------------------------------------------------*
037200     MOVE WS-REQUESTS-READ           TO TL-READ.
037300     MOVE WS-ENTRIES-ADDED           TO TL-ADDED.
037400     MOVE WS-ENTRIES-ALREADY-EXIST   TO TL-EXISTING.
037500     MOVE WS-ENTRIES-REMOVED         TO TL-REMOVED.
037600     MOVE WS-REMOVE-NOT-FOUND        TO TL-NOT-FOUND.
037700     MOVE WS-ENTRIES-PURGED          TO TL-PURGED.
037800     DISPLAY WS-TOTALS-LINE.
037900*---------------------------------------------------------------*
038000 9000-CLOSE-FILES.
038100*---------------------------------------------------------------*
038200     CLOSE REQUEST-FEED, SHORTLIST-FILE.
038300*---------------------------------------------------------------*
038400 9900-INVALID-FILE-STATUS.
038500*---------------------------------------------------------------*
038600     DISPLAY ERROR-DISPLAY-LINE.
038700*---------------------------------------------------------------*
