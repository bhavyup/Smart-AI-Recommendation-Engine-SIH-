000100*------------------------------------------------------------*
000200*    INTERNSHIP IN-MEMORY TABLE                               *
000300*    LINKAGE SECTION BLOCK PASSED BETWEEN CBL-INTLOAD AND     *
000400*    ITS CALLERS.  THE CATALOG IS SMALL ENOUGH TO HOLD        *
000500*    RESIDENT, SO CBL-RECOBAT/CBL-CATIMP/CBL-ANALYTIC ALL     *
000600*    WORK AGAINST THIS TABLE RATHER THAN RE-READING THE FILE. *
000700*------------------------------------------------------------*
000800 01  INT-TABLE-SIZE      PIC S9(03) USAGE IS COMP.
000900 01  INT-TABLE-INDEX     PIC S9(03) USAGE IS COMP.
001000*
001100 01  INT-TABLE-ACTION    PIC X(03).
001200     88 INT-TABLE-ALL    VALUE 'ALL'.
001300*
001400 01  INTERNSHIP-TABLE.
001500     02 TBL-INTERNSHIP OCCURS 1 TO 999 TIMES
001600         DEPENDING ON INT-TABLE-SIZE.
001700        05 TBL-INT-ID                       PIC 9(05).
001800        05 TBL-INT-TITLE                    PIC X(30).
001900        05 TBL-INT-COMPANY                  PIC X(30).
002000        05 TBL-INT-SECTOR                   PIC X(20).
002100        05 TBL-INT-LOCATION                 PIC X(20).
002200        05 TBL-INT-SKILL-COUNT              PIC 9(02).
002300        05 TBL-INT-SKILL-TABLE OCCURS 10 TIMES.
002400           10 TBL-INT-SKILL                 PIC X(20).
002500        05 TBL-INT-EDUCATION                PIC X(10).
002600        05 TBL-INT-CAPACITY                 PIC 9(03).
002700        05 TBL-INT-DURATION                 PIC 9(02).
002800        05 TBL-INT-STIPEND                  PIC 9(06).
002900        05 TBL-INT-RURAL-FRIENDLY           PIC X(01).
003000        05 TBL-INT-DIVERSITY-FOCUS          PIC X(01).
003100*------------------------------------------------------------*
003200*    WHOLE-ENTRY ALPHA VIEW -- LETS CBL-ANALYTIC DUMP THE       *
003300*    ENTRY BEING PROCESSED WHEN AN ACCUMULATOR TABLE OVERFLOWS  *
003400*    WITHOUT NAMING EVERY FIELD IN THE DISPLAY.  REQ 02-043.    *
003500*------------------------------------------------------------*
003600 01  INTERNSHIP-TABLE-ALPHA REDEFINES INTERNSHIP-TABLE.
003700     02 TBL-INT-ALPHA-ENTRY OCCURS 1 TO 999 TIMES
003800         DEPENDING ON INT-TABLE-SIZE            PIC X(330).
003900*------------------------------------------------------------*
004000*    ALTERNATE NAME FOR THE TITLE FIELD -- USED BY CBL-CATIMP'S *
004100*    SEARCH-FOR-DUPLICATE PARAGRAPH SO THE COMPARE READS AS A   *
004200*    DEDICATED KEY FIELD RATHER THAN THE LOAD-TIME FIELD NAME.  *
004300*    REQ 02-043.                                                *
004400*------------------------------------------------------------*
004500 01  INTERNSHIP-TABLE-TITLE-VIEW REDEFINES INTERNSHIP-TABLE.
004600     02 TBL-INT-TITLE-ENTRY OCCURS 1 TO 999 TIMES
004700         DEPENDING ON INT-TABLE-SIZE.
004800        05 FILLER                        PIC X(05).
004900        05 TBL-INT-TITLE-ALT             PIC X(30).
005000        05 FILLER                        PIC X(295).
005100*------------------------------------------------------------*
