000100*------------------------------------------------------------*
000200*    SCORE / RECOMMENDATION RECORD                            *
000300*    OUTPUT OF CBL-SCOREENG FOR ONE CANDIDATE/INTERNSHIP      *
000400*    PAIR.  ALSO THE RECOMMENDATION-FILE RECORD LAYOUT.       *
000500*    CBL-SCOREENG COMPUTES EACH COMPONENT TO 5 DECIMAL PLACES *
000600*    IN WORKING-STORAGE AND ROUNDS HALF-UP INTO THESE 3-PLACE *
000700*    FIELDS ON THE WAY OUT -- SEE PARAGRAPH 5000.             *
000800*------------------------------------------------------------*
000900 01  SCORE-RESULT.
001000     05 REC-CAND-ID                         PIC 9(05).
001100     05 REC-INT-ID                          PIC 9(05).
001200     05 REC-OVERALL                         PIC 9V9(3).
001300     05 REC-SKILL                           PIC 9V9(3).
001400     05 REC-LOCATION                        PIC 9V9(3).
001500     05 REC-EDUCATION                       PIC 9V9(3).
001600     05 REC-SECTOR                          PIC 9V9(3).
001700     05 REC-DIVERSITY                       PIC 9V9(3).
001800     05 REC-REASON-COUNT                    PIC 9(01).
001900     05 REC-REASON-TABLE OCCURS 7 TIMES.
002000        10 REC-REASON                       PIC X(35).
002100     05 FILLER                              PIC X(20).
002200*------------------------------------------------------------*
