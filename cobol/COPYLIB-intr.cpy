000100*------------------------------------------------------------*
000200*    INTERNSHIP CATALOG RECORD                                *
000300*    ONE ENTRY PER POSTING, FIXED LENGTH, WRITTEN AND READ    *
000400*    BY INT-ID SEQUENCE.  IDS ARE DENSE FROM 1.                *
000500*------------------------------------------------------------*
000600 01  INTERNSHIP-RECORD.
000700     05 INT-ID                              PIC 9(05).
000800     05 INT-TITLE                           PIC X(30).
000900     05 INT-COMPANY                         PIC X(30).
001000     05 INT-SECTOR                          PIC X(20).
001100     05 INT-LOCATION                        PIC X(20).
001200     05 INT-SKILL-COUNT                     PIC 9(02).
001300     05 INT-SKILL-TABLE OCCURS 10 TIMES.
001400        10 INT-SKILL                        PIC X(20).
001500     05 INT-EDUCATION                       PIC X(10).
001600     05 INT-CAPACITY                        PIC 9(03).
001700     05 INT-DURATION                        PIC 9(02).
001800     05 INT-STIPEND                         PIC 9(06).
001900     05 INT-RURAL-FRIENDLY                  PIC X(01).
002000        88 INT-RURAL-FRIENDLY-YES                   VALUE 'Y'.
002100        88 INT-RURAL-FRIENDLY-NO                    VALUE 'N'.
002200     05 INT-DIVERSITY-FOCUS                 PIC X(01).
002300        88 INT-DIVERSITY-FOCUS-YES                  VALUE 'Y'.
002400        88 INT-DIVERSITY-FOCUS-NO                   VALUE 'N'.
002500     05 FILLER                              PIC X(20).
002600*------------------------------------------------------------*
002700*    ALTERNATE DEDUP-KEY VIEW -- TITLE/COMPANY/LOCATION ONLY, *
002800*    USED BY CBL-CATIMP'S APPEND-MODE DUPLICATE SEARCH        *
002900*    (COMPARED CASE-INSENSITIVELY BY THE CALLER).             *
003000*------------------------------------------------------------*
003100 01  INTERNSHIP-DEDUP-KEY-VIEW REDEFINES INTERNSHIP-RECORD.
003200     05 IDKV-ID                             PIC 9(05).
003300     05 IDKV-TITLE                          PIC X(30).
003400     05 IDKV-COMPANY                        PIC X(30).
003500     05 IDKV-LOCATION                       PIC X(20).
003600     05 FILLER                              PIC X(265).
003700*------------------------------------------------------------*
