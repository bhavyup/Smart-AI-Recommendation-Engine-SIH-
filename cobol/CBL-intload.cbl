000100*===============================================================*
000200* PROGRAM NAME:    INTLOAD
000300* ORIGINAL AUTHOR: EDWIN ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/02/90 EDWIN ACKERMAN  CREATED -- RESIDENT CATALOG LOADER,    RQ90027
000900*                          PATTERNED ON THE UNEMREAD VSAM TABLE   RQ90027
001000*                          LOADER SO SCORING PROGRAMS DO NOT EACH RQ90027
001100*                          WRITE THEIR OWN READ LOOP.  REQ 90-027.RQ90027
001200* 11/19/92 DAVID QUINTERO  RAISED TABLE CEILING FROM 500 TO 999   RQ92201
001300*                          POSTINGS -- CATALOG OUTGREW THE OLD    RQ92201
001400*                          LIMIT.  REQ 92-201.                    RQ92201
001500* 02/03/99 EDWIN ACKERMAN  Y2K REVIEW -- NO DATE FIELDS IN THIS   RQ99011
001600*                          PROGRAM, NO CHANGE REQUIRED. REQ 99-011RQ99011
001700* 09/21/01 EDWIN ACKERMAN  REVIEWED WITH CANDLOAD DURING THE      RQ01045
001800*                          STATE SYSTEMS AUDIT -- TABLE SIZE      RQ01045
001900*                          STILL HOLDS, NO CHANGE REQUIRED.       RQ01045
002000*                          REQ 01-045.                            RQ01045
002100*                                                                 RQ01045
002200*===============================================================*
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.    INTLOAD.
002500 AUTHOR.        EDWIN ACKERMAN.
002600 INSTALLATION.  MORONS LOSERS AND BIMBOS.
002700 DATE-WRITTEN.  04/02/90.
002800 DATE-COMPILED.
002900 SECURITY.      NON-CONFIDENTIAL.
003000*===============================================================*
003100 ENVIRONMENT DIVISION.
003200*---------------------------------------------------------------*
003300 CONFIGURATION SECTION.
003400*---------------------------------------------------------------*
003500 SOURCE-COMPUTER. IBM-3081.
003600 OBJECT-COMPUTER. IBM-3081.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*---------------------------------------------------------------*
004000 INPUT-OUTPUT SECTION.
004100*---------------------------------------------------------------*
004200 FILE-CONTROL.
004300     SELECT INTERNSHIP-CATALOG ASSIGN TO INTDD
004400       ORGANIZATION IS SEQUENTIAL
004500       FILE STATUS  IS INT-FILE-STATUS.
004600*===============================================================*
004700 DATA DIVISION.
004800*---------------------------------------------------------------*
004900 FILE SECTION.
005000*---------------------------------------------------------------*
005100 FD  INTERNSHIP-CATALOG
005200      DATA RECORD IS INTERNSHIP-RECORD.
005300      COPY INTR.
005400*---------------------------------------------------------------*
005500 WORKING-STORAGE SECTION.
005600*---------------------------------------------------------------*
005700 01  WS-SWITCHES-SUBSCRIPTS-MISC.
005800     05  INT-FILE-STATUS             PIC X(02).
005900         88 INT-FILE-OK                       VALUE '00'.
006000         88 INT-FILE-EOF                      VALUE '10'.
006100     05  INT-FILE-STATUS-NUM REDEFINES INT-FILE-STATUS
006200                                     PIC 9(02).
006300     05  EOF-SWITCH                  PIC X(01).
006400         88 EOF                                VALUE 'Y'.
006500*---------------------------------------------------------------*
006600 01  ERROR-DISPLAY-LINE.
006700     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
006800     05  DL-ERROR-REASON             PIC X(07) VALUE SPACE.
006900     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
007000     05  DL-FILE-STATUS              PIC X(02).
007100*---------------------------------------------------------------*
007200*    NUMERIC VIEW OF THE DISPLAYED STATUS -- LETS A PROGRAMMER   *
007300*    PATCH IN A NUMERIC RANGE TEST WITHOUT TOUCHING THE LAYOUT   *
007400*    OF THE DISPLAY LINE ITSELF.                                 *
007500*---------------------------------------------------------------*
007600     05  DL-FILE-STATUS-NUM REDEFINES DL-FILE-STATUS
007700                                     PIC 9(02).
007800     05  FILLER  PIC X(05) VALUE ' *** '.
007900*---------------------------------------------------------------*
008000 LINKAGE SECTION.
008100 COPY INTT.
008200*===============================================================*
008300 PROCEDURE DIVISION USING INT-TABLE-SIZE, INT-TABLE-INDEX,
008400     INT-TABLE-ACTION, INTERNSHIP-TABLE.
008500*---------------------------------------------------------------*
008600 0000-MAIN-ROUTINE.
008700*---------------------------------------------------------------*
008800     PERFORM 1000-INITIALIZATION.
008900     IF INT-FILE-OK
009000         PERFORM 2000-LOAD-CATALOG-TABLE.
009100     PERFORM 3000-CLOSE-FILES.
009200     GOBACK.
009300*---------------------------------------------------------------*
009400 1000-INITIALIZATION.
009500*---------------------------------------------------------------*
009600     MOVE ZERO                       TO INT-TABLE-SIZE.
009700     OPEN INPUT INTERNSHIP-CATALOG.
009800     IF NOT INT-FILE-OK
009900         MOVE 'OPEN'                 TO DL-ERROR-REASON
010000         PERFORM 9900-INVALID-FILE-STATUS.
010100*---------------------------------------------------------------*
010200 2000-LOAD-CATALOG-TABLE.
010300*---------------------------------------------------------------*
010400*    THE CATALOG IS ALWAYS LOADED WHOLE -- IDS ARE DENSE FROM  *
010500*    1 AND THE CATALOG IS SMALL ENOUGH TO HOLD RESIDENT, SO    *
010600*    THERE IS NO SINGLE-RECORD RETRIEVAL MODE LIKE UNEMREAD'S  *
010700*    VSAM KEYED READ.  INT-TABLE-ACTION IS CARRIED FOR SHOP    *
010800*    CONSISTENCY WITH THE OTHER TABLE-LOADER PROGRAMS.         *
010900*---------------------------------------------------------------*
011000     PERFORM 2100-READ-NEXT-CATALOG-RECORD.
011100     PERFORM 2200-ADD-TABLE-ENTRY
011200         UNTIL EOF.
011300*---------------------------------------------------------------*
011400 2100-READ-NEXT-CATALOG-RECORD.
011500*---------------------------------------------------------------*
011600     READ INTERNSHIP-CATALOG
011700         AT END
011800             SET EOF TO TRUE
011900         NOT AT END
012000             CONTINUE.
012100*---------------------------------------------------------------*
012200 2200-ADD-TABLE-ENTRY.
012300*---------------------------------------------------------------*
012400     ADD 1                           TO INT-TABLE-SIZE.
012500     MOVE INTERNSHIP-RECORD          TO
012600          TBL-INTERNSHIP (INT-TABLE-SIZE).
012700     PERFORM 2100-READ-NEXT-CATALOG-RECORD.
012800*---------------------------------------------------------------*
012900 3000-CLOSE-FILES.
013000*---------------------------------------------------------------*
013100     CLOSE INTERNSHIP-CATALOG.
013200*---------------------------------------------------------------*
013300 9900-INVALID-FILE-STATUS.
013400*---------------------------------------------------------------*
013500     MOVE INT-FILE-STATUS            TO DL-FILE-STATUS.
013600     DISPLAY ERROR-DISPLAY-LINE.
