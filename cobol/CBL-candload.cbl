000100*===============================================================*
000200* PROGRAM NAME:    CANDLOAD
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/02/90 DAVID QUINTERO  CREATED -- TWIN OF INTLOAD FOR THE     RQ90028
000900*                          CANDIDATE MASTER, SO CANDADD, CANDMRG  RQ90028
001000*                          AND ANALYTIC SHARE ONE READ LOOP.      RQ90028
001100*                          REQ 90-028.                            RQ90028
001200* 07/14/94 ED ACKERMAN     RAISED TABLE CEILING FROM 2000 TO 9999 RQ94077
001300*                          CANDIDATES -- REGISTRY GREW PAST THE   RQ94077
001400*                          OLD LIMIT AT STATE ROLLOUT. REQ 94-077.RQ94077
001500* 02/03/99 ED ACKERMAN     Y2K REVIEW -- NO DATE FIELDS IN THIS   RQ99012
001600*                          PROGRAM, NO CHANGE REQUIRED. REQ 99-012RQ99012
001700* 09/21/01 DAVID QUINTERO  REVIEWED WITH CANDADD, CANDMRG AND     RQ01044
001800*                          ANALYTIC DURING THE STATE SYSTEMS      RQ01044
001900*                          AUDIT -- TABLE SIZE STILL HOLDS, NO    RQ01044
002000*                          CHANGE REQUIRED.  REQ 01-044.          RQ01044
002100*                                                                 RQ01044
002200*===============================================================*
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.    CANDLOAD.
002500 AUTHOR.        DAVID QUINTERO.
002600 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002700 DATE-WRITTEN.  04/02/90.
002800 DATE-COMPILED.
002900 SECURITY.      NON-CONFIDENTIAL.
003000*===============================================================*
003100 ENVIRONMENT DIVISION.
003200*---------------------------------------------------------------*
003300 CONFIGURATION SECTION.
003400*---------------------------------------------------------------*
003500 SOURCE-COMPUTER. IBM-3081.
003600 OBJECT-COMPUTER. IBM-3081.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*---------------------------------------------------------------*
004000 INPUT-OUTPUT SECTION.
004100*---------------------------------------------------------------*
004200 FILE-CONTROL.
004300     SELECT CANDIDATE-MASTER ASSIGN TO CANDDD
004400       ORGANIZATION IS SEQUENTIAL
004500       FILE STATUS  IS CAND-FILE-STATUS.
004600*===============================================================*
004700 DATA DIVISION.
004800*---------------------------------------------------------------*
004900 FILE SECTION.
005000*---------------------------------------------------------------*
005100 FD  CANDIDATE-MASTER
005200      DATA RECORD IS CANDIDATE-RECORD.
005300      COPY CANDR.
005400*---------------------------------------------------------------*
005500 WORKING-STORAGE SECTION.
005600*---------------------------------------------------------------*
005700 01  WS-SWITCHES-SUBSCRIPTS-MISC.
005800     05  CAND-FILE-STATUS            PIC X(02).
005900         88 CAND-FILE-OK                      VALUE '00'.
006000         88 CAND-FILE-EOF                     VALUE '10'.
006100     05  CAND-FILE-STATUS-NUM REDEFINES CAND-FILE-STATUS
006200                                     PIC 9(02).
006300     05  EOF-SWITCH                  PIC X(01).
006400         88 EOF                                VALUE 'Y'.
006500*---------------------------------------------------------------*
006600 01  ERROR-DISPLAY-LINE.
006700     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
006800     05  DL-ERROR-REASON             PIC X(07) VALUE SPACE.
006900     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
007000     05  DL-FILE-STATUS              PIC X(02).
007100*---------------------------------------------------------------*
007200*    NUMERIC VIEW OF THE DISPLAYED STATUS -- LETS A PROGRAMMER   *
007300*    PATCH IN A NUMERIC RANGE TEST WITHOUT TOUCHING THE LAYOUT   *
007400*    OF THE DISPLAY LINE ITSELF.                                 *
007500*---------------------------------------------------------------*
007600     05  DL-FILE-STATUS-NUM REDEFINES DL-FILE-STATUS
007700                                     PIC 9(02).
007800     05  FILLER  PIC X(05) VALUE ' *** '.
007900*---------------------------------------------------------------*
008000 LINKAGE SECTION.
008100 COPY CANDT.
008200*===============================================================*
008300 PROCEDURE DIVISION USING CAND-TABLE-SIZE, CAND-TABLE-INDEX,
008400     CAND-TABLE-ACTION, CANDIDATE-TABLE.
008500*---------------------------------------------------------------*
008600 0000-MAIN-ROUTINE.
008700*---------------------------------------------------------------*
008800     PERFORM 1000-INITIALIZATION.
008900     IF CAND-FILE-OK
009000         PERFORM 2000-LOAD-MASTER-TABLE.
009100     PERFORM 3000-CLOSE-FILES.
009200     GOBACK.
009300*---------------------------------------------------------------*
009400 1000-INITIALIZATION.
009500*---------------------------------------------------------------*
009600     MOVE ZERO                       TO CAND-TABLE-SIZE.
009700     OPEN INPUT CANDIDATE-MASTER.
009800     IF NOT CAND-FILE-OK
009900         MOVE 'OPEN'                 TO DL-ERROR-REASON
010000         PERFORM 9900-INVALID-FILE-STATUS.
010100*---------------------------------------------------------------*
010200 2000-LOAD-MASTER-TABLE.
010300*---------------------------------------------------------------*
010400*    LIKE INTLOAD, THE WHOLE MASTER IS LOADED RESIDENT -- THE   *
010500*    REGISTRY IS SMALL ENOUGH AND THE SCORING AND MAINTENANCE   *
010600*    PROGRAMS ALL NEED TO SEARCH IT BY EMAIL OR UID.            *
010700*---------------------------------------------------------------*
010800     PERFORM 2100-READ-NEXT-MASTER-RECORD.
010900     PERFORM 2200-ADD-TABLE-ENTRY
011000         UNTIL EOF.
011100*---------------------------------------------------------------*
011200 2100-READ-NEXT-MASTER-RECORD.
011300*---------------------------------------------------------------*
011400     READ CANDIDATE-MASTER
011500         AT END
011600             SET EOF TO TRUE
011700         NOT AT END
011800             CONTINUE.
011900*---------------------------------------------------------------*
012000 2200-ADD-TABLE-ENTRY.
012100*---------------------------------------------------------------*
012200     ADD 1                           TO CAND-TABLE-SIZE.
012300     MOVE CANDIDATE-RECORD           TO
012400          TBL-CANDIDATE (CAND-TABLE-SIZE).
012500     PERFORM 2100-READ-NEXT-MASTER-RECORD.
012600*---------------------------------------------------------------*
012700 3000-CLOSE-FILES.
012800*---------------------------------------------------------------*
012900     CLOSE CANDIDATE-MASTER.
013000*---------------------------------------------------------------*
013100 9900-INVALID-FILE-STATUS.
013200*---------------------------------------------------------------*
013300     MOVE CAND-FILE-STATUS           TO DL-FILE-STATUS.
013400     DISPLAY ERROR-DISPLAY-LINE.
