000100*===============================================================*
000200* PROGRAM NAME:    RECOBAT
000300* ORIGINAL AUTHOR: EDWIN ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/16/90 EDWIN ACKERMAN  CREATED -- CORE RECOMMENDATION BATCH.  RQ90032
000900*                          DRIVES INTLOAD, WGTLOAD AND SCOREENG,  RQ90032
001000*                          RANKS EACH CANDIDATE'S POSTINGS WITH   RQ90032
001100*                          A PER-CANDIDATE SORT, PRINTS THE       RQ90032
001200*                          ALLOCATION REPORT.  REQ 90-032.        RQ90032
001300* 02/11/93 DAVID QUINTERO  TOP-N KEPT PER CANDIDATE RAISED FROM 3 RQ93051
001400*                          TO 5 ON REQUEST OF THE ALLOCATION      RQ93051
001500*                          COMMITTEE -- THREE WAS TOO FEW ONCE    RQ93051
001600*                          THE CATALOG PASSED 200 POSTINGS.       RQ93051
001700*                          REQ 93-051.                            RQ93051
001800* 08/02/93 ED ACKERMAN     CORRECTED STIPEND EDIT PICTURE -- SIX  RQ93049
001900*                          FIGURE STIPENDS WERE TRUNCATING THE    RQ93049
002000*                          LEAD DIGIT ON THE PRINTED REPORT.      RQ93049
002100*                          REQ 93-049.                            RQ93049
002200* 02/03/99 DAVID QUINTERO  Y2K REVIEW -- HEADING DATE WINDOWED TO RQ99014
002300*                          4-DIGIT YEAR VIA PRINTCTL. REQ 99-014. RQ99014
002400* 04/18/02 EDWIN ACKERMAN  REVIEWED STIPEND EDIT PICTURE AFTER    RQ02038
002500*                          THE COMMITTEE RAISED THE TOP STIPEND   RQ02038
002600*                          BAND -- SIX FIGURES STILL COVERS IT,   RQ02038
002700*                          NO CHANGE REQUIRED.  REQ 02-038.       RQ02038
002800* 10/02/02 DAVID QUINTERO  MOVED THE TWO EOF SWITCHES AND THE     RQ02041
002900*                          TOP-N CUTOFF OUT OF THE MISC GROUP TO  RQ02041
003000*                          STANDALONE 77-LEVELS PER THE SHOP'S    RQ02041
003100*                          STANDARD FOR FIELDS NOT PART OF A      RQ02041
003200*                          LARGER RECORD.  REQ 02-041.            RQ02041
003300* 03/09/04 EDWIN ACKERMAN  SKILLS LIST AND REASONS LIST ON THE    RQ04017
003400*                          ALLOCATION REPORT WERE BOTH BUILT WITH RQ04017
003500*                          STRING ... DELIMITED BY SPACE, WHICH   RQ04017
003600*                          CUT A MULTI-WORD SKILL OR REASON OFF   RQ04017
003700*                          AT ITS FIRST BLANK.  ADDED 2065-TRIM-  RQ04017
003800*                          STRING-FIELD AND RESTRUNG BOTH LISTS   RQ04017
003900*                          DELIMITED BY SIZE OVER THE TRIMMED     RQ04017
004000*                          FIELD.  REQ 04-017.                    RQ04017
004100*                                                                 RQ04017
004200*===============================================================*
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    RECOBAT.
004500 AUTHOR.        EDWIN ACKERMAN.
004600 INSTALLATION.  IBM CLASS.
004700 DATE-WRITTEN.  04/16/90.
004800 DATE-COMPILED.
004900 SECURITY.      NON-CONFIDENTIAL.
005000*===============================================================*
005100 ENVIRONMENT DIVISION.
005200*---------------------------------------------------------------*
005300 CONFIGURATION SECTION.
005400*---------------------------------------------------------------*
005500 SOURCE-COMPUTER. IBM-3081.
005600 OBJECT-COMPUTER. IBM-3081.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*---------------------------------------------------------------*
006000 INPUT-OUTPUT SECTION.
006100*---------------------------------------------------------------*
006200 FILE-CONTROL.
006300     SELECT CANDIDATE-MASTER ASSIGN TO CANDDD
006400       ORGANIZATION IS SEQUENTIAL
006500       FILE STATUS  IS CAND-FILE-STATUS.
006600     SELECT RECOMMENDATION-FILE ASSIGN TO RECDD
006700       ORGANIZATION IS SEQUENTIAL
006800       FILE STATUS  IS REC-FILE-STATUS.
006900     SELECT REPORT-FILE
007000       ASSIGN TO RPTDD.
007100     SELECT SORT-WORK-FILE ASSIGN TO SORTWK1.
007200*===============================================================*
007300 DATA DIVISION.
007400*---------------------------------------------------------------*
007500 FILE SECTION.
007600*---------------------------------------------------------------*
007700 FD  CANDIDATE-MASTER
007800      DATA RECORD IS CANDIDATE-RECORD.
007900      COPY CANDR.
008000*---------------------------------------------------------------*
008100 FD  RECOMMENDATION-FILE
008200      DATA RECORD IS SCORE-RESULT.
008300      COPY SCORT.
008400*---------------------------------------------------------------*
008500 FD  REPORT-FILE RECORDING MODE F.
008600 01  PRINT-RECORD.
008700     05  PRINT-LINE                      PIC X(132).
008800*---------------------------------------------------------------*
008900*    SD SORT WORK FILE -- ONE ENTRY PER CANDIDATE/INTERNSHIP     *
009000*    PAIR, BUILT AND RANKED FRESH FOR EACH CANDIDATE.  KEYED     *
009100*    DESCENDING ON SRT-OVERALL, ASCENDING ON SRT-INT-ID SO TIES  *
009200*    KEEP EARLIER CATALOG ORDER FIRST (REQ 90-032).              *
009300*---------------------------------------------------------------*
009400 SD  SORT-WORK-FILE.
009500 01  SORT-RECORD.
009600     05 SRT-OVERALL                      PIC 9V9(3).
009700     05 SRT-INT-ID                       PIC 9(05).
009800     05 SRT-SKILL                        PIC 9V9(3).
009900     05 SRT-LOCATION                     PIC 9V9(3).
010000     05 SRT-EDUCATION                    PIC 9V9(3).
010100     05 SRT-SECTOR                       PIC 9V9(3).
010200     05 SRT-DIVERSITY                    PIC 9V9(3).
010300     05 SRT-REASON-COUNT                 PIC 9(01).
010400     05 SRT-REASON-TABLE OCCURS 7 TIMES.
010500        10 SRT-REASON                    PIC X(35).
010600     05 FILLER                           PIC X(10).
010700*---------------------------------------------------------------*
010800 WORKING-STORAGE SECTION.
010900*---------------------------------------------------------------*
011000*    THE TWO RUN SWITCHES AND THE TOP-N CUTOFF ARE CARRIED AS     *
011100*    STANDALONE 77-LEVELS, SHOP PRACTICE FOR A FIELD NOT PART OF  *
011200*    A LARGER RECORD -- REQ 02-041.                               *
011300*---------------------------------------------------------------*
011400 77  CAND-EOF-SW                      PIC X(01) VALUE 'N'.
011500     88 CAND-AT-EOF                            VALUE 'Y'.
011600 77  SORT-EOF-SW                      PIC X(01) VALUE 'N'.
011700     88 SORT-AT-EOF                            VALUE 'Y'.
011800 77  WS-TOP-N-LIMIT                   PIC S9(03) USAGE COMP
011900                                       VALUE 5.
012000*---------------------------------------------------------------*
012100 01  WS-SWITCHES-SUBSCRIPTS-MISC.
012200     05  CAND-FILE-STATUS             PIC X(02).
012300         88 CAND-FILE-OK                       VALUE '00'.
012400         88 CAND-FILE-EOF                      VALUE '10'.
012500     05  CAND-FILE-STATUS-NUM REDEFINES CAND-FILE-STATUS
012600                                      PIC 9(02).
012700     05  REC-FILE-STATUS              PIC X(02).
012800         88 REC-FILE-OK                        VALUE '00'.
012900     05  WS-INT-SUB                   PIC S9(03) USAGE COMP.
013000     05  WS-REASON-SUB                PIC S9(01) USAGE COMP.
013100     05  WS-RANK-COUNTER              PIC S9(03) USAGE COMP
013200                                       VALUE 0.
013300     05  FILLER                       PIC X(05).
013400*---------------------------------------------------------------*
013500 01  WS-CONTROL-TOTALS.
013600     05  WS-CANDIDATES-PROCESSED      PIC 9(05) USAGE COMP
013700                                       VALUE 0.
013800     05  WS-RECOMMENDATIONS-WRITTEN   PIC 9(07) USAGE COMP
013900                                       VALUE 0.
014000     05  FILLER                       PIC X(05).
014100*---------------------------------------------------------------*
014200*    RESIDENT CATALOG TABLE AND WEIGHT BLOCK -- OWNED HERE AND  *
014300*    HANDED DOWN BY REFERENCE ON THE CALLS TO INTLOAD AND       *
014400*    WGTLOAD AT 1000-INITIALIZATION.  RECOBAT READS CANDIDATE-  *
014500*    MASTER SEQUENTIALLY ITSELF, SO NO CANDIDATE TABLE IS KEPT. *
014600*---------------------------------------------------------------*
014700 COPY INTT.
014800 COPY WGTR.
014900*---------------------------------------------------------------*
015000*    SCRATCH COPY OF ONE CATALOG ENTRY -- FILLED FROM THE       *
015100*    RESIDENT TABLE ABOVE BEFORE EACH CALL TO SCOREENG, WHICH   *
015200*    EXPECTS A FULL INTERNSHIP-RECORD, NOT A TABLE ENTRY.       *
015300*---------------------------------------------------------------*
015400 COPY INTR.
015500*===============================================================*
015600 01  WS-PRINT-LINES.
015700     05  HEADING-LINE-1.
015800         10  FILLER          PIC X(01) VALUE SPACE.
015900         10  FILLER          PIC X(45) VALUE
016000             'IBM CLASS -- INTERNSHIP'.
016100         10  FILLER          PIC X(20) VALUE
016200             ' ALLOCATION REPORT'.
016300         10  FILLER          PIC X(20) VALUE SPACE.
016400         10  FILLER          PIC X(05) VALUE 'PAGE '.
016500         10  HL1-PAGE-COUNT  PIC ZZZ9.
016600         10  FILLER          PIC X(37) VALUE SPACE.
016700     05  HEADING-LINE-2.
016800         10  FILLER          PIC X(01) VALUE SPACE.
016900         10  FILLER          PIC X(12) VALUE 'RUN DATE -- '.
017000         10  HL2-MONTH       PIC 99.
017100         10  FILLER          PIC X(01) VALUE '/'.
017200         10  HL2-DAY         PIC 99.
017300         10  FILLER          PIC X(01) VALUE '/'.
017400         10  HL2-CENTURY     PIC 99.
017500         10  HL2-YEAR        PIC 99.
017600         10  FILLER          PIC X(109) VALUE SPACE.
017700     05  WS-HEADER-LINE-1.
017800         10  FILLER          PIC X(04) VALUE 'CAND'.
017900         10  HDR-CAND-ID     PIC ZZZZ9.
018000         10  FILLER          PIC X(02) VALUE SPACE.
018100         10  HDR-CAND-NAME   PIC X(30).
018200         10  FILLER          PIC X(02) VALUE SPACE.
018300         10  HDR-CAND-EDUC   PIC X(10).
018400         10  FILLER          PIC X(02) VALUE SPACE.
018500         10  HDR-CAND-LOC    PIC X(20).
018600         10  FILLER          PIC X(49) VALUE SPACE.
018700     05  WS-HEADER-LINE-2.
018800         10  FILLER          PIC X(10) VALUE '  SKILLS: '.
018900         10  HDR-SKILLS-LIST PIC X(122).
019000     05  WS-FLAG-LINE.
019100         10  FILLER          PIC X(02) VALUE SPACE.
019200         10  FLAG-TEXT       PIC X(130).
019300     05  WS-DETAIL-LINE.
019400         10  FILLER          PIC X(02) VALUE SPACE.
019500         10  DTL-RANK        PIC Z9.
019600         10  FILLER          PIC X(02) VALUE '. '.
019700         10  DTL-TITLE       PIC X(30).
019800         10  FILLER          PIC X(01) VALUE SPACE.
019900         10  DTL-COMPANY     PIC X(30).
020000         10  FILLER          PIC X(01) VALUE SPACE.
020100         10  DTL-LOCATION    PIC X(20).
020200         10  FILLER          PIC X(02) VALUE SPACE.
020300         10  DTL-STIPEND     PIC ZZZ,ZZ9.
020400         10  FILLER          PIC X(02) VALUE SPACE.
020500         10  DTL-OVERALL-PCT PIC ZZ9.9.
020600         10  FILLER          PIC X(01) VALUE '%'.
020700         10  FILLER          PIC X(23) VALUE SPACE.
020800     05  WS-BREAKDOWN-LINE.
020900         10  FILLER          PIC X(15) VALUE '     SKILL:    '.
021000         10  BRK-SKILL-PCT   PIC ZZ9.9.
021100         10  FILLER          PIC X(01) VALUE '%'.
021200         10  FILLER          PIC X(12) VALUE '  LOCATION: '.
021300         10  BRK-LOCN-PCT    PIC ZZ9.9.
021400         10  FILLER          PIC X(01) VALUE '%'.
021500         10  FILLER          PIC X(13) VALUE '  EDUCATION: '.
021600         10  BRK-EDUC-PCT    PIC ZZ9.9.
021700         10  FILLER          PIC X(01) VALUE '%'.
021800         10  FILLER          PIC X(63) VALUE SPACE.
021900     05  WS-REASON-LINE.
022000         10  FILLER          PIC X(11) VALUE '  REASONS: '.
022100         10  RSN-TEXT        PIC X(121).
022200     05  WS-MARKER-LINE.
022300         10  FILLER          PIC X(02) VALUE SPACE.
022400         10  MKR-TEXT        PIC X(130).
022500     05  WS-TOTAL-LINE.
022600         10  FILLER          PIC X(26) VALUE
022700             'CANDIDATES PROCESSED ... '.
022800         10  TOT-CANDIDATES  PIC ZZZZ9.
022900         10  FILLER          PIC X(30) VALUE SPACE.
023000         10  FILLER          PIC X(27) VALUE
023100             'RECOMMENDATIONS WRITTEN .. '.
023200         10  TOT-RECS        PIC ZZZZZZ9.
023300         10  FILLER          PIC X(42) VALUE SPACE.
023400*---------------------------------------------------------------*
023500 01  WS-PERCENT-WORK.
023600     05  WS-PCT-OVERALL               PIC 999V9.
023700     05  WS-PCT-SKILL                 PIC 999V9.
023800     05  WS-PCT-LOCATION              PIC 999V9.
023900     05  WS-PCT-EDUCATION             PIC 999V9.
024000     05  WS-REASON-POINTER            PIC S9(03) USAGE COMP.
024100     05  FILLER                       PIC X(05).
024200*---------------------------------------------------------------*
024300*    SHARED TRIM WORK AREA -- 2065-TRIM-STRING-FIELD BACKS UP     *
024400*    FROM THE END OF WHICHEVER TABLE ENTRY WAS MOVED HERE SO THE  *
024500*    SKILLS LIST AND REASONS LIST CAN BE STRUNG DELIMITED BY      *
024600*    SIZE INSTEAD OF DELIMITED BY SPACE, WHICH STOPPED AT THE     *
024700*    FIRST EMBEDDED BLANK IN A MULTI-WORD VALUE.  REQ 04-017.     *
024800*---------------------------------------------------------------*
024900 01  WS-STRING-TRIM-WORK.
025000     05  WS-TRIM-FIELD                PIC X(35).
025100     05  WS-TRIM-LEN                  PIC S9(03) USAGE COMP.
025200     05  FILLER                       PIC X(05).
025300*---------------------------------------------------------------*
025400 COPY PRTCTL.
025500*===============================================================*
025600 PROCEDURE DIVISION.
025700*---------------------------------------------------------------*
025800 0000-MAIN-ROUTINE.
025900*---------------------------------------------------------------*
026000     PERFORM 1000-INITIALIZATION.
026100     PERFORM 2000-PROCESS-ONE-CANDIDATE
026200         UNTIL CAND-AT-EOF.
026300     PERFORM 8000-PRINT-CONTROL-TOTALS.
026400     PERFORM 9900-CLOSE-FILES.
026500     GOBACK.
026600*---------------------------------------------------------------*
026700 1000-INITIALIZATION.
026800*---------------------------------------------------------------*
026900     MOVE 1                          TO PAGE-COUNT.
027000     MOVE 99                         TO LINE-COUNT.
027100     ACCEPT WS-CURRENT-DATE-ACCEPT FROM DATE.
027200     PERFORM 1050-WINDOW-CENTURY.
027300     OPEN INPUT  CANDIDATE-MASTER.
027400     OPEN OUTPUT RECOMMENDATION-FILE, REPORT-FILE.
027500     IF NOT CAND-FILE-OK
027600         DISPLAY 'RECOBAT -- CANDIDATE MASTER OPEN FAILED, '
027700                 'STATUS ' CAND-FILE-STATUS
027800         SET CAND-AT-EOF TO TRUE.
027900*---------------------------------------------------------------*
028000*    THE WEIGHT SETTINGS RECORD HAS NO CONTROL-CARD FILE OF ITS *
028100*    OWN YET -- THE ALLOCATION COMMITTEE HAS NOT ASKED FOR ONE. *
028200*    UNTIL THEY DO, WGTLOAD IS HANDED THE SHOP DEFAULT AND      *
028300*    NORMALIZES IT THE SAME WAY IT WOULD A CARD-SUPPLIED ONE.   *
028400*---------------------------------------------------------------*
028500     MOVE 30                         TO WGT-SKILL.
028600     MOVE 20                         TO WGT-LOCATION.
028700     MOVE 20                         TO WGT-EDUCATION.
028800     MOVE 15                         TO WGT-SECTOR.
028900     MOVE 15                         TO WGT-DIVERSITY.
029000     CALL 'WGTLOAD' USING WEIGHTS-RECORD, NORMALIZED-WEIGHTS.
029100     CALL 'INTLOAD' USING INT-TABLE-SIZE, INT-TABLE-INDEX,
029200         INT-TABLE-ACTION, INTERNSHIP-TABLE.
029300     IF CAND-FILE-OK
029400         PERFORM 1100-READ-NEXT-CANDIDATE.
029500*---------------------------------------------------------------*
029600 1050-WINDOW-CENTURY.
029700*---------------------------------------------------------------*
029800*    ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR.  WINDOWED 00-49   *
029900*    TO 2000-2049 AND 50-99 TO 1950-1999 -- REQ 99-014.          *
030000*---------------------------------------------------------------*
030100     IF WS-CURRENT-YY < 50
030200         MOVE 20                     TO WS-CURRENT-CENTURY
030300     ELSE
030400         MOVE 19                     TO WS-CURRENT-CENTURY.
030500     MOVE WS-CURRENT-YY              TO WS-CURRENT-YY-OUT.
030600*---------------------------------------------------------------*
030700 1100-READ-NEXT-CANDIDATE.
030800*---------------------------------------------------------------*
030900     READ CANDIDATE-MASTER
031000         AT END
031100             SET CAND-AT-EOF TO TRUE
031200         NOT AT END
031300             ADD 1                   TO WS-CANDIDATES-PROCESSED.
031400*---------------------------------------------------------------*
031500 2000-PROCESS-ONE-CANDIDATE.
031600*---------------------------------------------------------------*
031700     MOVE ZERO                       TO WS-RANK-COUNTER.
031800     PERFORM 2050-PRINT-CANDIDATE-HEADER.
031900     SORT SORT-WORK-FILE
032000         ON DESCENDING KEY SRT-OVERALL
032100         ON ASCENDING  KEY SRT-INT-ID
032200         INPUT PROCEDURE  IS 2100-SCORE-ALL-INTERNSHIPS
032300         OUTPUT PROCEDURE IS 2500-WRITE-TOP-N.
032400     PERFORM 1100-READ-NEXT-CANDIDATE.
032500*---------------------------------------------------------------*
032600 2050-PRINT-CANDIDATE-HEADER.
032700*---------------------------------------------------------------*
032800     MOVE SPACE                      TO WS-HEADER-LINE-1.
032900     MOVE CAND-ID                    TO HDR-CAND-ID.
033000     MOVE CAND-NAME                  TO HDR-CAND-NAME.
033100     MOVE CAND-EDUCATION             TO HDR-CAND-EDUC.
033200     MOVE CAND-LOCATION              TO HDR-CAND-LOC.
033300     MOVE WS-HEADER-LINE-1           TO PRINT-LINE.
033400     PERFORM 9000-PRINT-REPORT-LINE.
033500     MOVE SPACE                      TO WS-HEADER-LINE-2.
033600     MOVE SPACE                      TO HDR-SKILLS-LIST.
033700     MOVE 1                          TO WS-REASON-POINTER.
033800     PERFORM 2060-APPEND-ONE-SKILL
033900         VARYING WS-INT-SUB FROM 1 BY 1
034000         UNTIL WS-INT-SUB > CAND-SKILL-COUNT.
034100     MOVE WS-HEADER-LINE-2           TO PRINT-LINE.
034200     PERFORM 9000-PRINT-REPORT-LINE.
034300     IF CAND-FROM-RURAL-YES
034400         MOVE '- CANDIDATE IS FROM A RURAL AREA'
034500                                     TO FLAG-TEXT
034600         MOVE WS-FLAG-LINE           TO PRINT-LINE
034700         PERFORM 9000-PRINT-REPORT-LINE.
034800     IF CAND-SOCIAL-CAT-RESERVED
034900         MOVE SPACE                  TO FLAG-TEXT
035000         STRING '- SOCIAL CATEGORY: ' CAND-SOCIAL-CAT
035100             DELIMITED BY SIZE INTO FLAG-TEXT
035200         MOVE WS-FLAG-LINE           TO PRINT-LINE
035300         PERFORM 9000-PRINT-REPORT-LINE.
035400     IF CAND-FIRST-GEN-YES
035500         MOVE '- FIRST-GENERATION GRADUATE'
035600                                     TO FLAG-TEXT
035700         MOVE WS-FLAG-LINE           TO PRINT-LINE
035800         PERFORM 9000-PRINT-REPORT-LINE.
035900*---------------------------------------------------------------*
036000 2060-APPEND-ONE-SKILL.
036100*---------------------------------------------------------------*
036200     MOVE CAND-SKILL (WS-INT-SUB)    TO WS-TRIM-FIELD.
036300     PERFORM 2065-TRIM-STRING-FIELD.
036400     STRING WS-TRIM-FIELD (1:WS-TRIM-LEN) DELIMITED BY SIZE
036500            ', '                    DELIMITED BY SIZE
036600         INTO HDR-SKILLS-LIST
036700         WITH POINTER WS-REASON-POINTER
036800     END-STRING.
036900*---------------------------------------------------------------*
037000 2065-TRIM-STRING-FIELD.
037100*---------------------------------------------------------------*
037200*    BACKS UP FROM THE END OF WS-TRIM-FIELD TO THE LAST NON-     *
037300*    BLANK CHARACTER SO THE CALLER CAN STRING ONLY THE TRIMMED   *
037400*    PORTION DELIMITED BY SIZE -- A MULTI-WORD VALUE STRUNG      *
037500*    DELIMITED BY SPACE WAS BEING CUT OFF AT ITS FIRST BLANK.    *
037600*    REQ 04-017.                                                 *
037700*---------------------------------------------------------------*
037800     MOVE 35                         TO WS-TRIM-LEN.
037900     PERFORM 2066-BACK-UP-ONE-POSITION
038000         UNTIL WS-TRIM-LEN = ZERO
038100            OR WS-TRIM-FIELD (WS-TRIM-LEN:1) NOT = SPACE.
038200     IF WS-TRIM-LEN = ZERO
038300         MOVE 1                      TO WS-TRIM-LEN.
038400*---------------------------------------------------------------*
038500 2066-BACK-UP-ONE-POSITION.
038600*---------------------------------------------------------------*
038700     SUBTRACT 1                      FROM WS-TRIM-LEN.
038800*---------------------------------------------------------------*
038900 2100-SCORE-ALL-INTERNSHIPS SECTION.
039000*---------------------------------------------------------------*
039100     PERFORM 2150-SCORE-ONE-INTERNSHIP
039200         VARYING WS-INT-SUB FROM 1 BY 1
039300         UNTIL WS-INT-SUB > INT-TABLE-SIZE.
039400 2100-DUMMY SECTION.
039500*---------------------------------------------------------------*
039600 2150-SCORE-ONE-INTERNSHIP.
039700*---------------------------------------------------------------*
039800     MOVE TBL-INTERNSHIP (WS-INT-SUB) TO INTERNSHIP-RECORD.
039900     CALL 'SCOREENG' USING CANDIDATE-RECORD, INTERNSHIP-RECORD,
040000         NORMALIZED-WEIGHTS, SCORE-RESULT.
040100     MOVE REC-OVERALL                TO SRT-OVERALL.
040200     MOVE REC-INT-ID                 TO SRT-INT-ID.
040300     MOVE REC-SKILL                  TO SRT-SKILL.
040400     MOVE REC-LOCATION               TO SRT-LOCATION.
040500     MOVE REC-EDUCATION              TO SRT-EDUCATION.
040600     MOVE REC-SECTOR                 TO SRT-SECTOR.
040700     MOVE REC-DIVERSITY              TO SRT-DIVERSITY.
040800     MOVE REC-REASON-COUNT           TO SRT-REASON-COUNT.
040900     MOVE REC-REASON-TABLE           TO SRT-REASON-TABLE.
041000     RELEASE SORT-RECORD.
041100*---------------------------------------------------------------*
041200 2500-WRITE-TOP-N SECTION.
041300*---------------------------------------------------------------*
041400     MOVE 'N'                        TO SORT-EOF-SW.
041500     PERFORM 2550-RETURN-ONE-RANKED-ENTRY.
041600     PERFORM 2600-WRITE-ONE-RECOMMENDATION
041700         UNTIL SORT-AT-EOF
041800            OR WS-RANK-COUNTER NOT LESS THAN WS-TOP-N-LIMIT.
041900 2500-DUMMY SECTION.
042000*---------------------------------------------------------------*
042100 2550-RETURN-ONE-RANKED-ENTRY.
042200*---------------------------------------------------------------*
042300     RETURN SORT-WORK-FILE
042400         AT END
042500             SET SORT-AT-EOF TO TRUE.
042600*---------------------------------------------------------------*
042700 2600-WRITE-ONE-RECOMMENDATION.
042800*---------------------------------------------------------------*
042900     ADD 1                           TO WS-RANK-COUNTER.
043000     ADD 1                      TO WS-RECOMMENDATIONS-WRITTEN.
043100     MOVE CAND-ID                    TO REC-CAND-ID.
043200     MOVE SRT-INT-ID                 TO REC-INT-ID.
043300     MOVE SRT-OVERALL                TO REC-OVERALL.
043400     MOVE SRT-SKILL                  TO REC-SKILL.
043500     MOVE SRT-LOCATION               TO REC-LOCATION.
043600     MOVE SRT-EDUCATION              TO REC-EDUCATION.
043700     MOVE SRT-SECTOR                 TO REC-SECTOR.
043800     MOVE SRT-DIVERSITY              TO REC-DIVERSITY.
043900     MOVE SRT-REASON-COUNT           TO REC-REASON-COUNT.
044000     MOVE SRT-REASON-TABLE           TO REC-REASON-TABLE.
044100     WRITE SCORE-RESULT.
044200     PERFORM 2650-LOOKUP-INTERNSHIP-BY-ID.
044300     PERFORM 2700-PRINT-RECOMMENDATION-LINES.
044400     PERFORM 2550-RETURN-ONE-RANKED-ENTRY.
044500*---------------------------------------------------------------*
044600 2650-LOOKUP-INTERNSHIP-BY-ID.
044700*---------------------------------------------------------------*
044800*    THE CATALOG TABLE IS DENSE AND ID-ORDERED FROM 1, SO THE   *
044900*    INTERNSHIP ID DOUBLES AS ITS OWN TABLE SUBSCRIPT.          *
045000*---------------------------------------------------------------*
045100     MOVE TBL-INTERNSHIP (SRT-INT-ID) TO INTERNSHIP-RECORD.
045200*---------------------------------------------------------------*
045300 2700-PRINT-RECOMMENDATION-LINES.
045400*---------------------------------------------------------------*
045500     MOVE SPACE                      TO WS-DETAIL-LINE.
045600     MOVE WS-RANK-COUNTER            TO DTL-RANK.
045700     MOVE INT-TITLE                  TO DTL-TITLE.
045800     MOVE INT-COMPANY                TO DTL-COMPANY.
045900     MOVE INT-LOCATION               TO DTL-LOCATION.
046000     MOVE INT-STIPEND                TO DTL-STIPEND.
046100     COMPUTE WS-PCT-OVERALL ROUNDED = SRT-OVERALL * 100.
046200     MOVE WS-PCT-OVERALL             TO DTL-OVERALL-PCT.
046300     MOVE WS-DETAIL-LINE             TO PRINT-LINE.
046400     PERFORM 9000-PRINT-REPORT-LINE.
046500     MOVE SPACE                      TO WS-BREAKDOWN-LINE.
046600     COMPUTE WS-PCT-SKILL ROUNDED     = SRT-SKILL     * 100.
046700     COMPUTE WS-PCT-LOCATION ROUNDED  = SRT-LOCATION  * 100.
046800     COMPUTE WS-PCT-EDUCATION ROUNDED = SRT-EDUCATION * 100.
046900     MOVE WS-PCT-SKILL                TO BRK-SKILL-PCT.
047000     MOVE WS-PCT-LOCATION             TO BRK-LOCN-PCT.
047100     MOVE WS-PCT-EDUCATION            TO BRK-EDUC-PCT.
047200     MOVE WS-BREAKDOWN-LINE          TO PRINT-LINE.
047300     PERFORM 9000-PRINT-REPORT-LINE.
047400     IF SRT-REASON-COUNT > ZERO
047500         MOVE SPACE                  TO WS-REASON-LINE
047600         MOVE SPACE                  TO RSN-TEXT
047700         MOVE 1                      TO WS-REASON-POINTER
047800         PERFORM 2750-APPEND-ONE-REASON
047900             VARYING WS-REASON-SUB FROM 1 BY 1
048000             UNTIL WS-REASON-SUB > SRT-REASON-COUNT
048100         MOVE WS-REASON-LINE         TO PRINT-LINE
048200         PERFORM 9000-PRINT-REPORT-LINE.
048300     IF INT-RURAL-FRIENDLY-YES
048400         MOVE SPACE                  TO WS-MARKER-LINE
048500         MOVE '  *** RURAL-FRIENDLY POSTING ***'
048600                                     TO MKR-TEXT
048700         MOVE WS-MARKER-LINE         TO PRINT-LINE
048800         PERFORM 9000-PRINT-REPORT-LINE.
048900     IF INT-DIVERSITY-FOCUS-YES
049000         MOVE SPACE                  TO WS-MARKER-LINE
049100         MOVE '  *** DIVERSITY-FOCUSED POSTING ***'
049200                                     TO MKR-TEXT
049300         MOVE WS-MARKER-LINE         TO PRINT-LINE
049400         PERFORM 9000-PRINT-REPORT-LINE.
049500*---------------------------------------------------------------*
049600 2750-APPEND-ONE-REASON.
049700*---------------------------------------------------------------*
049800     IF WS-REASON-SUB > 1
049900         STRING '; '                 DELIMITED BY SIZE
050000             INTO RSN-TEXT
050100             WITH POINTER WS-REASON-POINTER
050200         END-STRING.
050300     MOVE SRT-REASON (WS-REASON-SUB) TO WS-TRIM-FIELD.
050400     PERFORM 2065-TRIM-STRING-FIELD.
050500     STRING WS-TRIM-FIELD (1:WS-TRIM-LEN) DELIMITED BY SIZE
050600         INTO RSN-TEXT
050700         WITH POINTER WS-REASON-POINTER
050800     END-STRING.
050900*---------------------------------------------------------------*
051000 8000-PRINT-CONTROL-TOTALS.
051100*---------------------------------------------------------------*
051200     MOVE SPACE                      TO WS-TOTAL-LINE.
051300     MOVE WS-CANDIDATES-PROCESSED    TO TOT-CANDIDATES.
051400     MOVE WS-RECOMMENDATIONS-WRITTEN TO TOT-RECS.
051500     MOVE WS-TOTAL-LINE              TO PRINT-LINE.
051600     PERFORM 9000-PRINT-REPORT-LINE.
051700*---------------------------------------------------------------*
051800 9000-PRINT-REPORT-LINE.
051900*---------------------------------------------------------------*
052000     IF LINE-COUNT GREATER THAN LINES-ON-PAGE
052100         PERFORM 9100-PRINT-HEADING-LINES.
052200     PERFORM 9120-WRITE-PRINT-LINE.
052300*---------------------------------------------------------------*
052400 9100-PRINT-HEADING-LINES.
052500*---------------------------------------------------------------*
052600     MOVE PAGE-COUNT                 TO HL1-PAGE-COUNT.
052700     MOVE WS-CURRENT-MONTH           TO HL2-MONTH.
052800     MOVE WS-CURRENT-DAY             TO HL2-DAY.
052900     MOVE WS-CURRENT-CENTURY         TO HL2-CENTURY.
053000     MOVE WS-CURRENT-YY-OUT          TO HL2-YEAR.
053100     MOVE HEADING-LINE-1             TO PRINT-LINE.
053200     PERFORM 9110-WRITE-TOP-OF-PAGE.
053300     MOVE 2                          TO LINE-SPACEING.
053400     MOVE HEADING-LINE-2             TO PRINT-LINE.
053500     PERFORM 9120-WRITE-PRINT-LINE.
053600     ADD 1                           TO PAGE-COUNT.
053700     MOVE 1                          TO LINE-SPACEING.
053800     MOVE 5                          TO LINE-COUNT.
053900*---------------------------------------------------------------*
054000 9110-WRITE-TOP-OF-PAGE.
054100*---------------------------------------------------------------*
054200     WRITE PRINT-RECORD
054300         AFTER ADVANCING PAGE.
054400     MOVE SPACE                      TO PRINT-LINE.
054500*---------------------------------------------------------------*
054600 9120-WRITE-PRINT-LINE.
054700*---------------------------------------------------------------*
054800     WRITE PRINT-RECORD
054900         AFTER ADVANCING LINE-SPACEING.
055000     MOVE SPACE                      TO PRINT-LINE.
055100     ADD 1                           TO LINE-COUNT.
055200     MOVE 1                          TO LINE-SPACEING.
055300*---------------------------------------------------------------*
055400 9900-CLOSE-FILES.
055500*---------------------------------------------------------------*
055600     CLOSE CANDIDATE-MASTER, RECOMMENDATION-FILE, REPORT-FILE.
