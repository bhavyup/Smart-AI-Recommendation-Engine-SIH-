000100*------------------------------------------------------------*
000200*    SCORE-WEIGHT SETTINGS RECORD                             *
000300*    FIVE INTEGER WEIGHTS, SHOP DEFAULT 30/20/20/15/15,       *
000400*    PLUS THE FRACTIONAL FORM CBL-WGTLOAD HANDS BACK TO       *
000500*    THE CALLER (SUM OF THE FIVE INTEGERS NORMALIZED TO 1).   *
000600*------------------------------------------------------------*
000700 01  WEIGHTS-RECORD.
000800     05 WGT-SKILL                           PIC 9(03).
000900     05 WGT-LOCATION                        PIC 9(03).
001000     05 WGT-EDUCATION                       PIC 9(03).
001100     05 WGT-SECTOR                          PIC 9(03).
001200     05 WGT-DIVERSITY                       PIC 9(03).
001300     05 FILLER                              PIC X(15).
001400*------------------------------------------------------------*
001500*    FLAT ALPHA VIEW OF THE WEIGHT BLOCK -- USED WHEN A       *
001600*    CALLER DISPLAYS THE CONTROL CARD IT READ OR ACCEPTS A    *
001700*    15-CHARACTER OVERRIDE CARD IN ONE SHOT.                  *
001800*------------------------------------------------------------*
001900 01  WEIGHTS-CONTROL-CARD REDEFINES WEIGHTS-RECORD
002000                                     PIC X(30).
002100*------------------------------------------------------------*
002200*    ALL-NUMERIC VIEW OF THE FIVE WEIGHTS -- LETS CBL-WGTLOAD   *
002300*    TEST THE WHOLE BLOCK FOR ZERO IN ONE COMPARE IN ADDITION   *
002400*    TO THE RUNNING SUM KEPT IN WS-WEIGHT-SUM.  REQ 02-044.     *
002500*------------------------------------------------------------*
002600 01  WEIGHTS-FIVE-NUMERIC REDEFINES WEIGHTS-RECORD.
002700     05 WGT-FIVE-DIGITS                     PIC 9(15).
002800     05 FILLER                              PIC X(15).
002900*------------------------------------------------------------*
003000 01  NORMALIZED-WEIGHTS.
003100     05 NWGT-SKILL                          PIC 9V9(5).
003200     05 NWGT-LOCATION                       PIC 9V9(5).
003300     05 NWGT-EDUCATION                      PIC 9V9(5).
003400     05 NWGT-SECTOR                         PIC 9V9(5).
003500     05 NWGT-DIVERSITY                      PIC 9V9(5).
003600     05 FILLER                              PIC X(10).
003700*------------------------------------------------------------*
003800 01  NORMALIZED-WEIGHTS-ALPHA REDEFINES NORMALIZED-WEIGHTS
003900                                     PIC X(40).
004000*------------------------------------------------------------*
