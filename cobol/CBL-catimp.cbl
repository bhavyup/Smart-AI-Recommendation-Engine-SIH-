000100*===============================================================*
000200* PROGRAM NAME:    CATIMP
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 05/14/90 DAVID QUINTERO  CREATED -- FEED LAYOUT PATTERNED ON    RQ90040
000900*                          THE OLD CSV LOAD JOBS, REPOINTED AT    RQ90040
001000*                          THE INTERNSHIP CATALOG.  REQ 90-040.   RQ90040
001100* 06/24/91 ED ACKERMAN     RESTRUCTURE, INDENTATION, REMOVAL OF
001200*                          FALL THRU AND GO TO'S.
001300* 11/19/92 ED ACKERMAN     TABLE CEILING RAISED TO 999 TO MATCH   RQ92201
001400*                          INTLOAD.  REQ 92-201.                  RQ92201
001500* 07/08/95 ED ACKERMAN     ADDED REJECT COUNT TO THE CONTROL      RQ95077
001600*                          TOTALS LINE -- AUDIT ASKED WHY READ    RQ95077
001700*                          COUNT NEVER MATCHED ADDED + SKIPPED.   RQ95077
001800*                          REQ 95-077.                            RQ95077
001900* 02/03/99 ED ACKERMAN     Y2K REVIEW -- NO DATE FIELDS IN THIS   RQ99012
002000*                          PROGRAM, NO CHANGE REQUIRED. REQ 99-012RQ99012
002100* 10/02/00 ED ACKERMAN     REVIEWED FEED DELIMITER AFTER THE
002200*                          VENDOR PROPOSED SWITCHING FROM PIPE TO
002300*                          COMMA -- COMMITTEE KEPT THE PIPE
002400*                          FORMAT, NO CHANGE REQUIRED.
002500* 01/09/04 DAVID QUINTERO  DUPLICATE-CHECK TITLE COMPARE NOW      RQ02043
002600*                          GOES THROUGH INTT'S NEW TITLE-VIEW     RQ02043
002700*                          REDEFINES INSTEAD OF THE LOAD-TIME     RQ02043
002800*                          FIELD NAME.  REQ 02-043.               RQ02043
002900* 02/14/04 ED ACKERMAN     2320'S OWN BANNER CLAIMED "TRIM EACH   RQ04018
003000*                          ITEM" BUT NO TRIM STEP EXISTED -- A    RQ04018
003100*                          FEED VALUE WITH A SPACE AFTER A '|' OR RQ04018
003200*                          ',' DELIMITER WAS STORING WITH THE     RQ04018
003300*                          BLANK STILL ATTACHED, BREAKING SCOREENGRQ04018
003400*                          SKILL MATCHING.  ADDED 2105-TRIM-      RQ04018
003500*                          LEADING-SPACES AND CALLED IT FOR EVERY RQ04018
003600*                          TEXT FIELD OUT OF 2100 AND FOR THE     RQ04018
003700*                          SKILL TOKEN OUT OF 2330.  REQ 04-018.  RQ04018
003800*                                                                 RQ04018
003900*===============================================================*
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.    CATIMP.
004200 AUTHOR.        DAVID QUINTERO.
004300 INSTALLATION.  COBOL DEVELOPMENT CENTER.
004400 DATE-WRITTEN.  05/14/90.
004500 DATE-COMPILED.
004600 SECURITY.      NON-CONFIDENTIAL.
004700*===============================================================*
004800 ENVIRONMENT DIVISION.
004900*---------------------------------------------------------------*
005000 CONFIGURATION SECTION.
005100*---------------------------------------------------------------*
005200 SOURCE-COMPUTER. IBM-3081.
005300 OBJECT-COMPUTER. IBM-3081.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*---------------------------------------------------------------*
005700 INPUT-OUTPUT SECTION.
005800*---------------------------------------------------------------*
005900 FILE-CONTROL.
006000     SELECT CATALOG-FEED ASSIGN TO FEEDDD
006100       ORGANIZATION IS LINE SEQUENTIAL
006200       FILE STATUS  IS FEED-FILE-STATUS.
006300*
006400     SELECT INTERNSHIP-CATALOG ASSIGN TO INTDD
006500       ORGANIZATION IS SEQUENTIAL
006600       FILE STATUS  IS INT-FILE-STATUS.
006700*===============================================================*
006800 DATA DIVISION.
006900*---------------------------------------------------------------*
007000 FILE SECTION.
007100*---------------------------------------------------------------*
007200 FD  CATALOG-FEED
007300      RECORDING MODE IS F.
007400 01  CATALOG-FEED-RECORD.
007500     05  FEED-LINE                   PIC X(295).
007600     05  FILLER                      PIC X(05).
007700*---------------------------------------------------------------*
007800 FD  INTERNSHIP-CATALOG
007900      DATA RECORD IS INTERNSHIP-RECORD.
008000      COPY INTR.
008100*---------------------------------------------------------------*
008200 WORKING-STORAGE SECTION.
008300*---------------------------------------------------------------*
008400 01  WS-SWITCHES-SUBSCRIPTS-MISC.
008500     05  FEED-FILE-STATUS            PIC X(02).
008600         88 FEED-FILE-OK                       VALUE '00'.
008700         88 FEED-FILE-EOF                       VALUE '10'.
008800     05  INT-FILE-STATUS             PIC X(02).
008900         88 INT-FILE-OK                        VALUE '00'.
009000     05  INT-FILE-STATUS-NUM REDEFINES INT-FILE-STATUS
009100                                     PIC 9(02).
009200     05  WS-IMPORT-MODE              PIC X(07).
009300         88 WS-MODE-APPEND                     VALUE 'APPEND'.
009400         88 WS-MODE-REPLACE                    VALUE 'REPLACE'.
009500     05  WS-FIELD-SUB                PIC S9(03) USAGE COMP.
009600     05  WS-UNSTRING-PTR             PIC S9(03) USAGE COMP.
009700     05  WS-DUP-SUB                  PIC S9(03) USAGE COMP.
009800     05  WS-REJECT-SW                PIC X(01) VALUE 'N'.
009900         88 WS-RECORD-REJECTED                 VALUE 'Y'.
010000     05  WS-DUP-FOUND-SW             PIC X(01) VALUE 'N'.
010100         88 WS-DUP-FOUND                       VALUE 'Y'.
010200     05  FILLER                      PIC X(05).
010300*---------------------------------------------------------------*
010400*    COUNTS FOR THE 9000 REPORT LINE -- REQ 90-040/95-077.       *
010500*---------------------------------------------------------------*
010600 01  WS-CONTROL-TOTALS.
010700     05  WS-FEED-RECORDS-READ        PIC 9(07) USAGE COMP
010800                                      VALUE 0.
010900     05  WS-RECORDS-ADDED            PIC 9(07) USAGE COMP
011000                                      VALUE 0.
011100     05  WS-RECORDS-SKIPPED-DUP      PIC 9(07) USAGE COMP
011200                                      VALUE 0.
011300     05  WS-RECORDS-REJECTED         PIC 9(07) USAGE COMP
011400                                      VALUE 0.
011500     05  FILLER                      PIC X(05).
011600*---------------------------------------------------------------*
011700*    ONE FEED RECORD, SPLIT ON '|' INTO ITS ELEVEN FIELDS.       *
011800*    THE SKILL LIST ITSELF IS COMMA-DELIMITED SO A DIFFERENT     *
011900*    DELIMITER IS NEEDED A LEVEL UP -- REQ 90-040.               *
012000*---------------------------------------------------------------*
012100 01  WS-FEED-FIELDS.
012200     05  WS-FD-TITLE                 PIC X(30).
012300     05  WS-FD-COMPANY               PIC X(30).
012400     05  WS-FD-SECTOR                PIC X(20).
012500     05  WS-FD-LOCATION              PIC X(20).
012600     05  WS-FD-SKILLS                PIC X(120).
012700     05  WS-FD-EDUCATION             PIC X(10).
012800     05  WS-FD-CAPACITY              PIC X(03).
012900     05  WS-FD-DURATION              PIC X(02).
013000     05  WS-FD-STIPEND               PIC X(06).
013100     05  WS-FD-RURAL-FRIENDLY        PIC X(05).
013200     05  WS-FD-DIVERSITY-FOCUS       PIC X(05).
013300     05  WS-ONE-SKILL                PIC X(20).
013400     05  FILLER                      PIC X(05).
013500*---------------------------------------------------------------*
013600*    TRIM WORK AREA -- 2105-TRIM-LEADING-SPACES LEFT-JUSTIFIES   *
013700*    WHICHEVER SPLIT FIELD WAS MOVED HERE SO A TOKEN LIKE ' SQL' *
013800*    COMING OFF A '| ' OR ', ' DELIMITER DOES NOT STORE WITH ITS *
013900*    LEADING BLANK STILL ATTACHED.  REQ 04-018.                 *
014000*---------------------------------------------------------------*
014100 01  WS-FEED-TRIM-WORK.
014200     05  WS-FD-TRIM-FIELD            PIC X(30).
014300     05  WS-FD-TRIM-RESULT           PIC X(30).
014400     05  WS-FD-TRIM-START            PIC S9(03) USAGE COMP.
014500     05  FILLER                      PIC X(05).
014600*---------------------------------------------------------------*
014700*    CASE-FOLD WORK FIELDS -- DEDUP KEY AND BOOLEAN-TOKEN        *
014800*    COMPARES ARE CASE-INSENSITIVE PER REQ 90-040.  INSPECT      *
014900*    CONVERTING IS USED RATHER THAN THE UPPER-CASE LIBRARY       *
015000*    FUNCTION, PER THE SCOREENG CONVENTION -- REQ 99-012.        *
015100*---------------------------------------------------------------*
015200 01  WS-CASE-FOLD-FIELDS.
015300     05  WS-LOWER-ALPHABET           PIC X(26) VALUE
015400         'abcdefghijklmnopqrstuvwxyz'.
015500     05  WS-UPPER-ALPHABET           PIC X(26) VALUE
015600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
015700     05  WS-NEW-KEY-UC.
015800         10  WS-NEW-TITLE-UC         PIC X(30).
015900         10  WS-NEW-COMPANY-UC       PIC X(30).
016000         10  WS-NEW-LOCATION-UC      PIC X(20).
016100     05  WS-OLD-KEY-UC.
016200         10  WS-OLD-TITLE-UC         PIC X(30).
016300         10  WS-OLD-COMPANY-UC       PIC X(30).
016400         10  WS-OLD-LOCATION-UC      PIC X(20).
016500     05  WS-BOOLEAN-TOKEN-UC         PIC X(05).
016600     05  FILLER                      PIC X(05).
016700*---------------------------------------------------------------*
016800 01  ERROR-DISPLAY-LINE.
016900     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
017000     05  DL-ERROR-REASON             PIC X(07) VALUE SPACE.
017100     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
017200     05  DL-FILE-STATUS              PIC X(02).
017300*---------------------------------------------------------------*
017400*    NUMERIC VIEW OF THE DISPLAYED STATUS -- SAME IDIOM AS       *
017500*    CBL-INTLOAD, LETS A PROGRAMMER PATCH IN A NUMERIC RANGE     *
017600*    TEST WITHOUT TOUCHING THE LAYOUT OF THE DISPLAY LINE.       *
017700*---------------------------------------------------------------*
017800     05  DL-FILE-STATUS-NUM REDEFINES DL-FILE-STATUS
017900                                     PIC 9(02).
018000     05  FILLER  PIC X(05) VALUE ' *** '.
018100*---------------------------------------------------------------*
018200 01  WS-TOTALS-LINE.
018300     05  FILLER PIC X(20) VALUE 'CATIMP RUN TOTALS -- '.
018400     05  FILLER PIC X(06) VALUE 'READ: '.
018500     05  TL-READ                     PIC ZZZ,ZZ9.
018600     05  FILLER PIC X(09) VALUE '  ADDED: '.
018700     05  TL-ADDED                    PIC ZZZ,ZZ9.
018800     05  FILLER PIC X(19) VALUE '  SKIPPED-DUPLICATE: '.
018900     05  TL-SKIPPED                  PIC ZZZ,ZZ9.
019000     05  FILLER PIC X(11) VALUE '  REJECTED: '.
019100     05  TL-REJECTED                 PIC ZZZ,ZZ9.
019200*---------------------------------------------------------------*
019300 COPY INTT.
019400*---------------------------------------------------------------*
019500*===============================================================*
019600 PROCEDURE DIVISION.
019700*---------------------------------------------------------------*
019800 0000-MAIN-ROUTINE.
019900*---------------------------------------------------------------*
020000     PERFORM 1000-INITIALIZATION.
020100     PERFORM 2000-READ-ONE-FEED-RECORD
020200         UNTIL FEED-FILE-EOF.
020300     PERFORM 7000-WRITE-CATALOG-TABLE.
020400     PERFORM 8000-PRINT-CONTROL-TOTALS.
020500     PERFORM 9000-CLOSE-FILES.
020600     GOBACK.
020700*---------------------------------------------------------------*
020800 1000-INITIALIZATION.
020900*---------------------------------------------------------------*
021000     MOVE ZERO                       TO INT-TABLE-SIZE.
021100     ACCEPT WS-IMPORT-MODE.
021200     OPEN INPUT  CATALOG-FEED.
021300     IF NOT FEED-FILE-OK
021400         MOVE 'OPEN'                 TO DL-ERROR-REASON
021500         PERFORM 9900-INVALID-FILE-STATUS.
021600     IF WS-MODE-APPEND
021700         CALL 'INTLOAD' USING INT-TABLE-SIZE, INT-TABLE-INDEX,
021800             INT-TABLE-ACTION, INTERNSHIP-TABLE.
021900*---------------------------------------------------------------*
022000 2000-READ-ONE-FEED-RECORD.
022100*---------------------------------------------------------------*
022200     READ CATALOG-FEED
022300         AT END
022400             SET FEED-FILE-EOF TO TRUE
022500         NOT AT END
022600             ADD 1                   TO WS-FEED-RECORDS-READ
022700             PERFORM 2100-SPLIT-FEED-RECORD
022800             PERFORM 2200-VALIDATE-FEED-RECORD
022900             IF WS-RECORD-REJECTED
023000                 ADD 1               TO WS-RECORDS-REJECTED
023100             ELSE
023200                 PERFORM 2300-BUILD-NEW-INTERNSHIP
023300                 IF WS-MODE-APPEND
023400                     PERFORM 2400-SEARCH-FOR-DUPLICATE
023500                 END-IF
023600                 IF WS-DUP-FOUND
023700                     ADD 1           TO WS-RECORDS-SKIPPED-DUP
023800                 ELSE
023900                     PERFORM 2500-APPEND-TABLE-ENTRY.
024000*---------------------------------------------------------------*
024100 2100-SPLIT-FEED-RECORD.
024200*---------------------------------------------------------------*
024300*    TOP-LEVEL DELIMITER IS '|' -- THE SKILL LIST WITHIN         *
024400*    WS-FD-SKILLS IS ITSELF COMMA-DELIMITED, SPLIT SEPARATELY    *
024500*    BY 2320-SPLIT-SKILL-LIST.  REQ 90-040.                      *
024600*---------------------------------------------------------------*
024700     MOVE SPACE                      TO WS-FEED-FIELDS
024800                                         WS-REJECT-SW
024900                                         WS-DUP-FOUND-SW.
025000     UNSTRING FEED-LINE DELIMITED BY '|' INTO
025100         WS-FD-TITLE, WS-FD-COMPANY, WS-FD-SECTOR,
025200         WS-FD-LOCATION, WS-FD-SKILLS, WS-FD-EDUCATION,
025300         WS-FD-CAPACITY, WS-FD-DURATION, WS-FD-STIPEND,
025400         WS-FD-RURAL-FRIENDLY, WS-FD-DIVERSITY-FOCUS.
025500*    TRIM LEADING BLANKS OFF EACH TEXT FIELD THE PIPE SPLIT      *
025600*    MAY HAVE LEFT -- REQ 04-018.                                *
025700     MOVE WS-FD-TITLE                TO WS-FD-TRIM-FIELD.
025800     PERFORM 2105-TRIM-LEADING-SPACES.
025900     MOVE WS-FD-TRIM-FIELD           TO WS-FD-TITLE.
026000     MOVE WS-FD-COMPANY              TO WS-FD-TRIM-FIELD.
026100     PERFORM 2105-TRIM-LEADING-SPACES.
026200     MOVE WS-FD-TRIM-FIELD           TO WS-FD-COMPANY.
026300     MOVE WS-FD-SECTOR               TO WS-FD-TRIM-FIELD.
026400     PERFORM 2105-TRIM-LEADING-SPACES.
026500     MOVE WS-FD-TRIM-FIELD           TO WS-FD-SECTOR.
026600     MOVE WS-FD-LOCATION             TO WS-FD-TRIM-FIELD.
026700     PERFORM 2105-TRIM-LEADING-SPACES.
026800     MOVE WS-FD-TRIM-FIELD           TO WS-FD-LOCATION.
026900     MOVE WS-FD-EDUCATION            TO WS-FD-TRIM-FIELD.
027000     PERFORM 2105-TRIM-LEADING-SPACES.
027100     MOVE WS-FD-TRIM-FIELD           TO WS-FD-EDUCATION.
027200*---------------------------------------------------------------*
027300 2105-TRIM-LEADING-SPACES.
027400*---------------------------------------------------------------*
027500*    LEFT-JUSTIFIES WS-FD-TRIM-FIELD OVER ITSELF.  TRAILING      *
027600*    BLANKS NEED NO SEPARATE STEP -- THE FIXED-WIDTH FIELD PADS  *
027700*    WITH THEM EITHER WAY ONCE MOVED BACK TO ITS OWN FIELD.      *
027800*    REQ 04-018.                                                 *
027900*---------------------------------------------------------------*
028000     MOVE SPACE                      TO WS-FD-TRIM-RESULT.
028100     MOVE 1                          TO WS-FD-TRIM-START.
028200     PERFORM 2106-ADVANCE-TRIM-START
028300         UNTIL WS-FD-TRIM-START > 30
028400            OR WS-FD-TRIM-FIELD (WS-FD-TRIM-START:1) NOT = SPACE.
028500     IF WS-FD-TRIM-START NOT > 30
028600         MOVE WS-FD-TRIM-FIELD (WS-FD-TRIM-START:) TO
028700             WS-FD-TRIM-RESULT.
028800     MOVE WS-FD-TRIM-RESULT          TO WS-FD-TRIM-FIELD.
028900*---------------------------------------------------------------*
029000 2106-ADVANCE-TRIM-START.
029100*---------------------------------------------------------------*
029200     ADD 1                           TO WS-FD-TRIM-START.
029300*---------------------------------------------------------------*
029400 2200-VALIDATE-FEED-RECORD.
029500*---------------------------------------------------------------*
029600*    A RECORD MISSING ANY REQUIRED FIELD IS REJECTED -- REQ      *
029700*    90-040.  CAPACITY/DURATION/STIPEND MUST ALSO BE NUMERIC.    *
029800*---------------------------------------------------------------*
029900     IF WS-FD-TITLE     = SPACE OR WS-FD-COMPANY  = SPACE
030000     OR WS-FD-SECTOR    = SPACE OR WS-FD-LOCATION = SPACE
030100     OR WS-FD-SKILLS    = SPACE OR WS-FD-EDUCATION = SPACE
030200     OR WS-FD-CAPACITY  = SPACE OR WS-FD-DURATION = SPACE
030300     OR WS-FD-STIPEND   = SPACE
030400         SET WS-RECORD-REJECTED TO TRUE.
030500     IF NOT WS-RECORD-REJECTED
030600         IF WS-FD-CAPACITY NOT NUMERIC
030700         OR WS-FD-DURATION NOT NUMERIC
030800         OR WS-FD-STIPEND  NOT NUMERIC
030900             SET WS-RECORD-REJECTED TO TRUE.
031000*---------------------------------------------------------------*
031100 2300-BUILD-NEW-INTERNSHIP.
031200*---------------------------------------------------------------*
031300*    INTERNSHIP-RECORD IS THE FD RECORD FOR INTERNSHIP-CATALOG,  *
031400*    BORROWED AS THE SCRATCH BUILD AREA FOR THE INCOMING ENTRY   *
031500*    BEFORE THE FILE ITSELF IS EVER OPENED -- SAME IDIOM RECOBAT *
031600*    USES FOR SCOREENG'S SCORE-RESULT ARGUMENT.                 *
031700     MOVE SPACE                      TO INTERNSHIP-RECORD.
031800     MOVE WS-FD-TITLE                TO INT-TITLE.
031900     MOVE WS-FD-COMPANY              TO INT-COMPANY.
032000     MOVE WS-FD-SECTOR               TO INT-SECTOR.
032100     MOVE WS-FD-LOCATION             TO INT-LOCATION.
032200     MOVE WS-FD-EDUCATION            TO INT-EDUCATION.
032300     MOVE WS-FD-CAPACITY             TO INT-CAPACITY.
032400     MOVE WS-FD-DURATION             TO INT-DURATION.
032500     MOVE WS-FD-STIPEND              TO INT-STIPEND.
032600     PERFORM 2310-SET-ONE-BOOLEAN
032700         VARYING WS-FIELD-SUB FROM 1 BY 1
032800         UNTIL WS-FIELD-SUB > 2.
032900     PERFORM 2320-SPLIT-SKILL-LIST.
033000*---------------------------------------------------------------*
033100 2310-SET-ONE-BOOLEAN.
033200*---------------------------------------------------------------*
033300*    '1'/'TRUE'/'YES'/'Y'/'ON' (ANY CASE) PARSE TRUE -- REQ     *
033400*    90-040. SUB 1 IS RURAL-FRIENDLY, SUB 2 IS DIVERSITY-FOCUS. *
033500*---------------------------------------------------------------*
033600     MOVE 'N'                        TO WS-BOOLEAN-TOKEN-UC.
033700     IF WS-FIELD-SUB = 1
033800         MOVE WS-FD-RURAL-FRIENDLY    TO WS-BOOLEAN-TOKEN-UC
033900     ELSE
034000         MOVE WS-FD-DIVERSITY-FOCUS   TO WS-BOOLEAN-TOKEN-UC.
034100     INSPECT WS-BOOLEAN-TOKEN-UC
034200         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
034300     IF WS-BOOLEAN-TOKEN-UC = '1    ' OR 'TRUE '
034400                                OR 'YES  ' OR 'Y    '
034500                                OR 'ON   '
034600         IF WS-FIELD-SUB = 1
034700             MOVE 'Y'                 TO INT-RURAL-FRIENDLY
034800         ELSE
034900             MOVE 'Y'                 TO INT-DIVERSITY-FOCUS
035000     ELSE
035100         IF WS-FIELD-SUB = 1
035200             MOVE 'N'                 TO INT-RURAL-FRIENDLY
035300         ELSE
035400             MOVE 'N'                 TO INT-DIVERSITY-FOCUS.
035500*---------------------------------------------------------------*
035600 2320-SPLIT-SKILL-LIST.
035700*---------------------------------------------------------------*
035800*    SPLIT ON COMMA, TRIM EACH ITEM, DROP EMPTIES, STOP AT 10    *
035900*    ENTRIES -- REQ 90-040.  WS-FD-SKILLS IS A FIXED PIC X(120)  *
036000*    FIELD SO THE POINTER BOUND IS A LITERAL, NOT A LENGTH CALL. *
036100*---------------------------------------------------------------*
036200     MOVE ZERO                       TO INT-SKILL-COUNT.
036300     MOVE 1                          TO WS-UNSTRING-PTR.
036400     PERFORM 2330-SPLIT-ONE-SKILL
036500         UNTIL WS-UNSTRING-PTR > 120 OR INT-SKILL-COUNT = 10.
036600*---------------------------------------------------------------*
036700 2330-SPLIT-ONE-SKILL.
036800*---------------------------------------------------------------*
036900     MOVE SPACE                      TO WS-ONE-SKILL.
037000     UNSTRING WS-FD-SKILLS DELIMITED BY ','
037100         INTO WS-ONE-SKILL
037200         WITH POINTER WS-UNSTRING-PTR
037300         ON OVERFLOW MOVE 121        TO WS-UNSTRING-PTR
037400     END-UNSTRING.
037500*    TRIM THE LEADING BLANK A ', ' STYLE LIST LEAVES ON EVERY    *
037600*    ITEM AFTER THE FIRST -- REQ 04-018.                         *
037700     MOVE WS-ONE-SKILL               TO WS-FD-TRIM-FIELD.
037800     PERFORM 2105-TRIM-LEADING-SPACES.
037900     MOVE WS-FD-TRIM-FIELD           TO WS-ONE-SKILL.
038000     IF WS-ONE-SKILL NOT = SPACE
038100         ADD 1                       TO INT-SKILL-COUNT
038200         MOVE WS-ONE-SKILL           TO
038300              INT-SKILL (INT-SKILL-COUNT)
038400     END-IF.
038500*---------------------------------------------------------------*
038600 2400-SEARCH-FOR-DUPLICATE.
038700*---------------------------------------------------------------*
038800*    APPEND-MODE DUPLICATE SUPPRESSION -- (TITLE, COMPANY,       *
038900*    LOCATION) COMPARED CASE-INSENSITIVELY AGAINST EVERY ENTRY   *
039000*    ALREADY RESIDENT IN THE TABLE -- REQ 90-040.                *
039100*---------------------------------------------------------------*
039200     MOVE INT-TITLE                  TO WS-NEW-TITLE-UC.
039300     MOVE INT-COMPANY                TO WS-NEW-COMPANY-UC.
039400     MOVE INT-LOCATION               TO WS-NEW-LOCATION-UC.
039500     INSPECT WS-NEW-KEY-UC
039600         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
039700     PERFORM 2410-COMPARE-ONE-ENTRY
039800         VARYING WS-DUP-SUB FROM 1 BY 1
039900         UNTIL WS-DUP-SUB > INT-TABLE-SIZE OR WS-DUP-FOUND.
040000*---------------------------------------------------------------*
040100 2410-COMPARE-ONE-ENTRY.
040200*---------------------------------------------------------------*
040300*    TITLE COMES OFF INTT'S TITLE-VIEW REDEFINES RATHER THAN     *
040400*    THE LOAD-TIME FIELD NAME -- REQ 02-043.                     *
040500     MOVE TBL-INT-TITLE-ALT (WS-DUP-SUB) TO WS-OLD-TITLE-UC.
040600     MOVE TBL-INT-COMPANY (WS-DUP-SUB)  TO WS-OLD-COMPANY-UC.
040700     MOVE TBL-INT-LOCATION (WS-DUP-SUB) TO WS-OLD-LOCATION-UC.
040800     INSPECT WS-OLD-KEY-UC
040900         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
041000     IF WS-NEW-KEY-UC = WS-OLD-KEY-UC
041100         SET WS-DUP-FOUND TO TRUE.
041200*---------------------------------------------------------------*
041300 2500-APPEND-TABLE-ENTRY.
041400*---------------------------------------------------------------*
041500     ADD 1                            TO INT-TABLE-SIZE.
041600     MOVE INT-TABLE-SIZE              TO INT-ID.
041700     MOVE INTERNSHIP-RECORD           TO
041800          TBL-INTERNSHIP (INT-TABLE-SIZE).
041900     ADD 1                            TO WS-RECORDS-ADDED.
042000*---------------------------------------------------------------*
042100 7000-WRITE-CATALOG-TABLE.
042200*---------------------------------------------------------------*
042300     OPEN OUTPUT INTERNSHIP-CATALOG.
042400     PERFORM 7100-WRITE-ONE-CATALOG-RECORD
042500         VARYING WS-DUP-SUB FROM 1 BY 1
042600         UNTIL WS-DUP-SUB > INT-TABLE-SIZE.
042700*---------------------------------------------------------------*
042800 7100-WRITE-ONE-CATALOG-RECORD.
042900*---------------------------------------------------------------*
043000     MOVE TBL-INTERNSHIP (WS-DUP-SUB) TO INTERNSHIP-RECORD.
043100     WRITE INTERNSHIP-RECORD.
043200*---------------------------------------------------------------*
043300 8000-PRINT-CONTROL-TOTALS.
043400*---------------------------------------------------------------*
043500     MOVE WS-FEED-RECORDS-READ        TO TL-READ.
043600     MOVE WS-RECORDS-ADDED             TO TL-ADDED.
043700     MOVE WS-RECORDS-SKIPPED-DUP       TO TL-SKIPPED.
043800     MOVE WS-RECORDS-REJECTED          TO TL-REJECTED.
043900     DISPLAY WS-TOTALS-LINE.
044000*---------------------------------------------------------------*
044100 9000-CLOSE-FILES.
044200*---------------------------------------------------------------*
044300     CLOSE CATALOG-FEED, INTERNSHIP-CATALOG.
044400*---------------------------------------------------------------*
044500 9900-INVALID-FILE-STATUS.
044600*---------------------------------------------------------------*
044700     MOVE FEED-FILE-STATUS            TO DL-FILE-STATUS.
044800     DISPLAY ERROR-DISPLAY-LINE.
044900*---------------------------------------------------------------*
