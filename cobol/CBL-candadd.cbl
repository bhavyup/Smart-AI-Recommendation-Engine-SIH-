000100*===============================================================*
000200* PROGRAM NAME:    CANDADD
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 05/21/90 DAVID QUINTERO  CREATED -- REGISTRATION FEED REPOINTED RQ90041
000900*                          AT THE CANDIDATE MASTER, DEDUP ON      RQ90041
001000*                          E-MAIL RATHER THAN A VSAM KEY. REQ     RQ90041
001100*                          90-041.                                RQ90041
001200* 06/24/91 ED ACKERMAN     RESTRUCTURE, INDENTATION, REMOVAL OF
001300*                          FALL THRU AND GO TO'S.
001400* 07/14/94 ED ACKERMAN     RAISED TABLE CEILING TO 9999 TO MATCH  RQ94077
001500*                          CANDLOAD. REQ 94-077.                  RQ94077
001600* 02/03/99 ED ACKERMAN     Y2K REVIEW -- NO DATE FIELDS IN THIS   RQ99012
001700*                          PROGRAM, NO CHANGE REQUIRED. REQ 99-012RQ99012
001800* 06/03/00 DAVID QUINTERO  REVIEWED FOR THE STATE RECORDS         RQ00019
001900*                          RETENTION AUDIT -- CONFIRMED E-MAIL    RQ00019
002000*                          DEDUP STILL MATCHES THE REGISTRAR'S    RQ00019
002100*                          CURRENT KEYING RULE, NO CHANGE         RQ00019
002200*                          REQUIRED.  REQ 00-019.                 RQ00019
002300*                                                                 RQ00019
002400*===============================================================*
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.    CANDADD.
002700 AUTHOR.        DAVID QUINTERO.
002800 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002900 DATE-WRITTEN.  05/21/90.
003000 DATE-COMPILED.
003100 SECURITY.      NON-CONFIDENTIAL.
003200*===============================================================*
003300 ENVIRONMENT DIVISION.
003400*---------------------------------------------------------------*
003500 CONFIGURATION SECTION.
003600*---------------------------------------------------------------*
003700 SOURCE-COMPUTER. IBM-3081.
003800 OBJECT-COMPUTER. IBM-3081.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*---------------------------------------------------------------*
004200 INPUT-OUTPUT SECTION.
004300*---------------------------------------------------------------*
004400 FILE-CONTROL.
004500     SELECT CANDIDATE-ADD-FEED ASSIGN TO CADDDD
004600       ORGANIZATION IS SEQUENTIAL
004700       FILE STATUS  IS ADD-FILE-STATUS.
004800*
004900     SELECT CANDIDATE-MASTER ASSIGN TO CANDDD
005000       ORGANIZATION IS SEQUENTIAL
005100       FILE STATUS  IS CAND-FILE-STATUS.
005200*===============================================================*
005300 DATA DIVISION.
005400*---------------------------------------------------------------*
005500 FILE SECTION.
005600*---------------------------------------------------------------*
005700*    ONE REGISTRATION REQUEST PER RECORD -- SAME FIELD SHAPE AS *
005800*    THE CANDIDATE MASTER EXCEPT THE ID, WHICH THIS PROGRAM      *
005900*    ASSIGNS.  ADDR-ID IS CARRIED ONLY SO THE WHOLE RECORD CAN   *
006000*    BE GROUP-MOVED STRAIGHT INTO CANDIDATE-RECORD.  REQ 90-041. *
006100*---------------------------------------------------------------*
006200 FD  CANDIDATE-ADD-FEED
006300      RECORDING MODE IS F.
006400 01  ADD-REQUEST-RECORD.
006500     05 ADDR-ID                             PIC 9(05).
006600     05 ADDR-UID                            PIC X(36).
006700     05 ADDR-NAME                           PIC X(30).
006800     05 ADDR-EMAIL                          PIC X(40).
006900     05 ADDR-EDUCATION                      PIC X(10).
007000     05 ADDR-LOCATION                       PIC X(20).
007100     05 ADDR-SKILL-COUNT                    PIC 9(02).
007200     05 ADDR-SKILL-TABLE OCCURS 10 TIMES.
007300        10 ADDR-SKILL                       PIC X(20).
007400     05 ADDR-SECTOR-COUNT                   PIC 9(02).
007500     05 ADDR-SECTOR-TABLE OCCURS 5 TIMES.
007600        10 ADDR-SECTOR                      PIC X(20).
007700     05 ADDR-PREFERS-RURAL                  PIC X(01).
007800     05 ADDR-FROM-RURAL                     PIC X(01).
007900     05 ADDR-SOCIAL-CAT                     PIC X(08).
008000     05 ADDR-FIRST-GEN                      PIC X(01).
008100     05 FILLER                              PIC X(44).
008200*---------------------------------------------------------------*
008300 FD  CANDIDATE-MASTER
008400      DATA RECORD IS CANDIDATE-RECORD.
008500      COPY CANDR.
008600*---------------------------------------------------------------*
008700 WORKING-STORAGE SECTION.
008800*---------------------------------------------------------------*
008900 01  WS-SWITCHES-SUBSCRIPTS-MISC.
009000     05  ADD-FILE-STATUS             PIC X(02).
009100         88 ADD-FILE-OK                        VALUE '00'.
009200         88 ADD-FILE-EOF                        VALUE '10'.
009300     05  CAND-FILE-STATUS            PIC X(02).
009400         88 CAND-FILE-OK                       VALUE '00'.
009500     05  CAND-FILE-STATUS-NUM REDEFINES CAND-FILE-STATUS
009600                                     PIC 9(02).
009700     05  WS-TABLE-SUB                PIC S9(04) USAGE COMP.
009800     05  WS-WRITE-SUB                PIC S9(04) USAGE COMP.
009900     05  WS-MATCH-FOUND-SW           PIC X(01) VALUE 'N'.
010000         88 WS-MATCH-FOUND                     VALUE 'Y'.
010100         88 WS-MATCH-NOT-FOUND                 VALUE 'N'.
010200     05  WS-MATCHED-ID               PIC 9(05) VALUE 0.
010300     05  FILLER                      PIC X(05).
010400*---------------------------------------------------------------*
010500*    COUNTS FOR THE 8000 REPORT LINE -- REQ 90-041.              *
010600*---------------------------------------------------------------*
010700 01  WS-CONTROL-TOTALS.
010800     05  WS-REQUESTS-READ            PIC 9(07) USAGE COMP
010900                                      VALUE 0.
011000     05  WS-CANDIDATES-ADDED         PIC 9(07) USAGE COMP
011100                                      VALUE 0.
011200     05  WS-CANDIDATES-EXISTING      PIC 9(07) USAGE COMP
011300                                      VALUE 0.
011400     05  FILLER                      PIC X(05).
011500*---------------------------------------------------------------*
011600*    CASE-FOLD WORK FIELD -- E-MAIL IS COMPARED AND STORED       *
011700*    LOWERCASE PER REQ 90-041.  INSPECT CONVERTING IS USED       *
011800*    RATHER THAN THE LOWER-CASE LIBRARY FUNCTION, PER THE        *
011900*    SCOREENG CONVENTION.                                        *
012000*---------------------------------------------------------------*
012100 01  WS-CASE-FOLD-FIELDS.
012200     05  WS-LOWER-ALPHABET           PIC X(26) VALUE
012300         'abcdefghijklmnopqrstuvwxyz'.
012400     05  WS-UPPER-ALPHABET           PIC X(26) VALUE
012500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
012600     05  WS-EMAIL-LC                 PIC X(40).
012700     05  FILLER                      PIC X(05).
012800*---------------------------------------------------------------*
012900 01  ERROR-DISPLAY-LINE.
013000     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
013100     05  DL-ERROR-REASON             PIC X(07) VALUE SPACE.
013200     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
013300     05  DL-FILE-STATUS              PIC X(02).
013400*---------------------------------------------------------------*
013500*    NUMERIC VIEW OF THE DISPLAYED STATUS -- SAME IDIOM AS       *
013600*    CBL-CANDLOAD, LETS A PROGRAMMER PATCH IN A NUMERIC RANGE    *
013700*    TEST WITHOUT TOUCHING THE LAYOUT OF THE DISPLAY LINE.       *
013800*---------------------------------------------------------------*
013900     05  DL-FILE-STATUS-NUM REDEFINES DL-FILE-STATUS
014000                                     PIC 9(02).
014100     05  FILLER  PIC X(05) VALUE ' *** '.
014200*---------------------------------------------------------------*
014300 01  WS-RESULT-LINE.
014400     05  FILLER PIC X(13) VALUE 'CANDADD -- '.
014500     05  RL-EMAIL                    PIC X(40).
014600     05  FILLER PIC X(10) VALUE '  STATUS: '.
014700     05  RL-STATUS                   PIC X(08).
014800     05  FILLER PIC X(06) VALUE '  ID: '.
014900     05  RL-ID                       PIC ZZZZ9.
015000     05  FILLER                      PIC X(05) VALUE SPACE.
015100*---------------------------------------------------------------*
015200 01  WS-TOTALS-LINE.
015300     05  FILLER PIC X(22) VALUE 'CANDADD RUN TOTALS -- '.
015400     05  FILLER PIC X(06) VALUE 'READ: '.
015500     05  TL-READ                     PIC ZZZ,ZZ9.
015600     05  FILLER PIC X(09) VALUE '  ADDED: '.
015700     05  TL-ADDED                    PIC ZZZ,ZZ9.
015800     05  FILLER PIC X(11) VALUE '  EXISTING: '.
015900     05  TL-EXISTING                 PIC ZZZ,ZZ9.
016000     05  FILLER                      PIC X(05) VALUE SPACE.
016100*---------------------------------------------------------------*
016200 COPY CANDT.
016300*---------------------------------------------------------------*
016400*===============================================================*
016500 PROCEDURE DIVISION.
016600*---------------------------------------------------------------*
016700 0000-MAIN-ROUTINE.
016800*---------------------------------------------------------------*
016900     PERFORM 1000-INITIALIZATION.
017000     PERFORM 2000-READ-ONE-ADD-REQUEST
017100         UNTIL ADD-FILE-EOF.
017200     PERFORM 7000-WRITE-CANDIDATE-MASTER.
017300     PERFORM 8000-PRINT-CONTROL-TOTALS.
017400     PERFORM 9000-CLOSE-FILES.
017500     GOBACK.
017600*---------------------------------------------------------------*
017700 1000-INITIALIZATION.
017800*---------------------------------------------------------------*
017900     MOVE ZERO                       TO CAND-TABLE-SIZE.
018000     CALL 'CANDLOAD' USING CAND-TABLE-SIZE, CAND-TABLE-INDEX,
018100         CAND-TABLE-ACTION, CANDIDATE-TABLE.
018200     OPEN INPUT  CANDIDATE-ADD-FEED.
018300     IF NOT ADD-FILE-OK
018400         MOVE 'OPEN'                 TO DL-ERROR-REASON
018500         PERFORM 9900-INVALID-FILE-STATUS.
018600*---------------------------------------------------------------*
018700 2000-READ-ONE-ADD-REQUEST.
018800*---------------------------------------------------------------*
018900     READ CANDIDATE-ADD-FEED
019000         AT END
019100             SET ADD-FILE-EOF TO TRUE
019200         NOT AT END
019300             ADD 1                   TO WS-REQUESTS-READ
019400             PERFORM 2100-LOWERCASE-EMAIL
019500             PERFORM 2200-SEARCH-BY-EMAIL
019600             IF WS-MATCH-FOUND
019700                 PERFORM 2300-REPORT-EXISTING
019800             ELSE
019900                 PERFORM 2400-APPEND-NEW-CANDIDATE.
020000*---------------------------------------------------------------*
020100 2100-LOWERCASE-EMAIL.
020200*---------------------------------------------------------------*
020300     MOVE ADDR-EMAIL                 TO WS-EMAIL-LC.
020400     INSPECT WS-EMAIL-LC
020500         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
020600     MOVE WS-EMAIL-LC                TO ADDR-EMAIL.
020700*---------------------------------------------------------------*
020800 2200-SEARCH-BY-EMAIL.
020900*---------------------------------------------------------------*
021000*    EXACT, LOWERCASED COMPARE -- THE MASTER ALREADY STORES      *
021100*    E-MAIL LOWERCASE SO NO SECOND FOLD IS NEEDED HERE. REQ      *
021200*    90-041.                                                     *
021300*---------------------------------------------------------------*
021400     SET WS-MATCH-NOT-FOUND TO TRUE.
021500     MOVE ZERO                       TO WS-MATCHED-ID.
021600     PERFORM 2210-COMPARE-ONE-ENTRY
021700         VARYING WS-TABLE-SUB FROM 1 BY 1
021800         UNTIL WS-TABLE-SUB > CAND-TABLE-SIZE OR WS-MATCH-FOUND.
021900*---------------------------------------------------------------*
022000 2210-COMPARE-ONE-ENTRY.
022100*---------------------------------------------------------------*
022200     IF TBL-CAND-EMAIL (WS-TABLE-SUB) = ADDR-EMAIL
022300         SET WS-MATCH-FOUND TO TRUE
022400         MOVE TBL-CAND-ID (WS-TABLE-SUB) TO WS-MATCHED-ID.
022500*---------------------------------------------------------------*
022600 2300-REPORT-EXISTING.
022700*---------------------------------------------------------------*
022800     ADD 1                           TO WS-CANDIDATES-EXISTING.
022900     MOVE ADDR-EMAIL                 TO RL-EMAIL.
023000     MOVE 'EXISTING'                 TO RL-STATUS.
023100     MOVE WS-MATCHED-ID              TO RL-ID.
023200     DISPLAY WS-RESULT-LINE.
023300*---------------------------------------------------------------*
023400 2400-APPEND-NEW-CANDIDATE.
023500*---------------------------------------------------------------*
023600     ADD 1                           TO CAND-TABLE-SIZE.
023700     MOVE CAND-TABLE-SIZE            TO ADDR-ID.
023800     MOVE ADD-REQUEST-RECORD         TO
023900          TBL-CANDIDATE (CAND-TABLE-SIZE).
024000     ADD 1                           TO WS-CANDIDATES-ADDED.
024100     MOVE ADDR-EMAIL                 TO RL-EMAIL.
024200     MOVE 'ADDED'                    TO RL-STATUS.
024300     MOVE CAND-TABLE-SIZE            TO RL-ID.
024400     DISPLAY WS-RESULT-LINE.
024500*---------------------------------------------------------------*
024600 7000-WRITE-CANDIDATE-MASTER.
024700*---------------------------------------------------------------*
024800     OPEN OUTPUT CANDIDATE-MASTER.
024900     PERFORM 7100-WRITE-ONE-CANDIDATE
025000         VARYING WS-WRITE-SUB FROM 1 BY 1
025100         UNTIL WS-WRITE-SUB > CAND-TABLE-SIZE.
025200*---------------------------------------------------------------*
025300 7100-WRITE-ONE-CANDIDATE.
025400*---------------------------------------------------------------*
025500     MOVE TBL-CANDIDATE (WS-WRITE-SUB) TO CANDIDATE-RECORD.
025600     WRITE CANDIDATE-RECORD.
025700*---------------------------------------------------------------*
025800 8000-PRINT-CONTROL-TOTALS.
025900*---------------------------------------------------------------*
026000     MOVE WS-REQUESTS-READ           TO TL-READ.
026100     MOVE WS-CANDIDATES-ADDED        TO TL-ADDED.
026200     MOVE WS-CANDIDATES-EXISTING     TO TL-EXISTING.
026300     DISPLAY WS-TOTALS-LINE.
026400*---------------------------------------------------------------*
026500 9000-CLOSE-FILES.
026600*---------------------------------------------------------------*
026700     CLOSE CANDIDATE-ADD-FEED, CANDIDATE-MASTER.
026800*---------------------------------------------------------------*
026900 9900-INVALID-FILE-STATUS.
027000*---------------------------------------------------------------*
027100     MOVE ADD-FILE-STATUS            TO DL-FILE-STATUS.
027200     DISPLAY ERROR-DISPLAY-LINE.
027300*---------------------------------------------------------------*
