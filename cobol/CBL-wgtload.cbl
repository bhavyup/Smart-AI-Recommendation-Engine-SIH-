000100*===============================================================*
000200* PROGRAM NAME:    WGTLOAD
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/91 DAVID QUINTERO CREATED -- PULLED WEIGHT NORMALIZATION  RQ91114
000900*                         OUT OF RECOBAT SO SCOREENG AND ANY      RQ91114
001000*                         FUTURE SCORING PROGRAM SHARE ONE COPY   RQ91114
001100*                         OF THE ARITHMETIC.  REQ 91-114.         RQ91114
001200* 08/02/93 ED ACKERMAN    ADDED ZERO-SUM GUARD -- RECOBAT ABENDED RQ93048
001300*                         ON DIVIDE BY ZERO WHEN ALL FIVE WEIGHTS RQ93048
001400*                         WERE BLANKED OUT ON THE CONTROL CARD.   RQ93048
001500*                         REQ 93-048.                             RQ93048
001600* 01/26/99 ED ACKERMAN    Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN RQ99002
001700*                         THIS PROGRAM, NO CHANGE REQUIRED.       RQ99002
001800*                         REQ 99-002.                             RQ99002
001900* 06/03/00 ED ACKERMAN    REVIEWED ZERO-SUM GUARD FOR THE STATE   RQ00020
002000*                         RECORDS RETENTION AUDIT -- STILL        RQ00020
002100*                         HOLDS, NO CHANGE REQUIRED.              RQ00020
002200*                         REQ 00-020.                             RQ00020
002300* 12/11/02 DAVID QUINTERO ADDED AN ALL-NUMERIC REDEFINES OF THE   RQ02044
002400*                         WEIGHT BLOCK SO THE ZERO-SUM GUARD ALSO RQ02044
002500*                         TESTS THE RAW CARD IMAGE, NOT JUST THE  RQ02044
002600*                         COMPUTED SUM.  REQ 02-044.              RQ02044
002700*                                                                 RQ02044
002800*===============================================================*
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    WGTLOAD.
003100 AUTHOR.        DAVID QUINTERO.
003200 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003300 DATE-WRITTEN.  03/11/91.
003400 DATE-COMPILED.
003500 SECURITY.      NON-CONFIDENTIAL.
003600*===============================================================*
003700 ENVIRONMENT DIVISION.
003800*---------------------------------------------------------------*
003900 CONFIGURATION SECTION.
004000*---------------------------------------------------------------*
004100 SOURCE-COMPUTER. IBM-3081.
004200 OBJECT-COMPUTER. IBM-3081.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*===============================================================*
004600 DATA DIVISION.
004700*---------------------------------------------------------------*
004800 WORKING-STORAGE SECTION.
004900*---------------------------------------------------------------*
005000 01  WS-SWITCHES-MISC-FIELDS.
005100     05  WS-WEIGHT-SUM               PIC 9(04) USAGE COMP
005200                                      VALUE 0.
005300     05  WS-WEIGHT-SUM-V             PIC 9(04)V9(05)
005400                                      VALUE 0.
005500     05  WS-ZERO-SUM-SW              PIC X(01) VALUE 'N'.
005600         88  WS-ZERO-SUM                        VALUE 'Y'.
005700*---------------------------------------------------------------*
005800*    WHOLE/FRACTION SPLIT OF THE SUM -- THE FIVE WEIGHTS ON THE *
005900*    CONTROL CARD ARE ALWAYS INTEGER PERCENTAGES SO THIS SHOULD *
006000*    NEVER CARRY A FRACTION.  1100-DEFAULT-WEIGHTS FORCES THE   *
006100*    SUM BACK TO A CLEAN 100 WHEN THE CARD IS BLANK.            *
006200*---------------------------------------------------------------*
006300 01  WS-WEIGHT-SUM-TEST REDEFINES WS-WEIGHT-SUM-V.
006400     05  WS-WEIGHT-SUM-WHOLE         PIC 9(04).
006500     05  WS-WEIGHT-SUM-FRACTION      PIC 9(05).
006600*---------------------------------------------------------------*
006700 LINKAGE SECTION.
006800 COPY WGTR.
006900*===============================================================*
007000 PROCEDURE DIVISION USING WEIGHTS-RECORD, NORMALIZED-WEIGHTS.
007100*---------------------------------------------------------------*
007200 0000-MAIN-ROUTINE.
007300*---------------------------------------------------------------*
007400     PERFORM 1000-SUM-WEIGHTS.
007500     IF WS-ZERO-SUM
007600         PERFORM 1100-DEFAULT-WEIGHTS
007700     ELSE
007800         PERFORM 2000-NORMALIZE-WEIGHTS.
007900     GOBACK.
008000*---------------------------------------------------------------*
008100 1000-SUM-WEIGHTS.
008200*---------------------------------------------------------------*
008300     COMPUTE WS-WEIGHT-SUM = WGT-SKILL    + WGT-LOCATION
008400                            + WGT-EDUCATION + WGT-SECTOR
008500                            + WGT-DIVERSITY.
008600*    ALL-NUMERIC VIEW DOUBLES AS A BLANK-CARD CHECK -- A CARD    *
008700*    LEFT ENTIRELY BLANK FOLDS TO ZERO HERE JUST AS WS-WEIGHT-   *
008800*    SUM DOES.  REQ 02-044.                                      *
008900     IF WS-WEIGHT-SUM = ZERO OR WGT-FIVE-DIGITS = ZERO
009000         SET WS-ZERO-SUM TO TRUE.
009100*---------------------------------------------------------------*
009200 1100-DEFAULT-WEIGHTS.
009300*---------------------------------------------------------------*
009400*    SHOP DEFAULT IS 30/20/20/15/15 OF 100 -- REQ 93-048.       *
009500*---------------------------------------------------------------*
009600     MOVE 30                         TO WGT-SKILL.
009700     MOVE 20                         TO WGT-LOCATION.
009800     MOVE 20                         TO WGT-EDUCATION.
009900     MOVE 15                         TO WGT-SECTOR.
010000     MOVE 15                         TO WGT-DIVERSITY.
010100     MOVE 100                        TO WS-WEIGHT-SUM.
010200     PERFORM 2000-NORMALIZE-WEIGHTS.
010300*---------------------------------------------------------------*
010400 2000-NORMALIZE-WEIGHTS.
010500*---------------------------------------------------------------*
010600*    FRACTIONAL WEIGHT = INTEGER WEIGHT / SUM OF THE FIVE,      *
010700*    CARRIED TO 5 DECIMAL PLACES -- REQ 91-114.                 *
010800*---------------------------------------------------------------*
010900     COMPUTE NWGT-SKILL ROUNDED
011000         = WGT-SKILL / WS-WEIGHT-SUM.
011100     COMPUTE NWGT-LOCATION ROUNDED
011200         = WGT-LOCATION / WS-WEIGHT-SUM.
011300     COMPUTE NWGT-EDUCATION ROUNDED
011400         = WGT-EDUCATION / WS-WEIGHT-SUM.
011500     COMPUTE NWGT-SECTOR ROUNDED
011600         = WGT-SECTOR / WS-WEIGHT-SUM.
011700     COMPUTE NWGT-DIVERSITY ROUNDED
011800         = WGT-DIVERSITY / WS-WEIGHT-SUM.
