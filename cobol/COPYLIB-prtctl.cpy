000100*------------------------------------------------------------*
000200*    PRINTCTL -- SHOP-STANDARD PAGE/LINE CONTROL BLOCK        *
000300*    COPIED BY EVERY PROGRAM THAT WRITES A 132-COLUMN        *
000400*    REPORT.  DO NOT CHANGE FIELD NAMES -- SHARED BY ALL      *
000500*    REPORT PROGRAMS.                                         *
000600*------------------------------------------------------------*
000700 01  PRINT-CONTROL-FIELDS.
000800     05  PAGE-COUNT                 PIC 9(04) USAGE COMP
000900                                     VALUE 1.
001000     05  LINE-COUNT                 PIC 9(04) USAGE COMP
001100                                     VALUE 99.
001200     05  LINES-ON-PAGE              PIC 9(04) USAGE COMP
001300                                     VALUE 55.
001400     05  LINE-SPACEING              PIC 9(02) USAGE COMP
001500                                     VALUE 1.
001600*------------------------------------------------------------*
001700*    ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR.  WS-CURRENT-YEAR *
001800*    IS WINDOWED TO 4 DIGITS BY 1000-GET-CURRENT-DATE IN EACH *
001900*    CALLING PROGRAM -- SEE THE 1999 MAINTENANCE ENTRY.       *
002000*------------------------------------------------------------*
002100 01  WS-CURRENT-DATE-ACCEPT.
002200     05  WS-CURRENT-YY               PIC 9(02).
002300     05  WS-CURRENT-MONTH            PIC 9(02).
002400     05  WS-CURRENT-DAY              PIC 9(02).
002500 01  WS-CURRENT-YEAR-GROUP.
002600     05  WS-CURRENT-CENTURY          PIC 9(02).
002700     05  WS-CURRENT-YY-OUT           PIC 9(02).
002800 01  WS-CURRENT-YEAR  REDEFINES WS-CURRENT-YEAR-GROUP
002900                                     PIC 9(04).
003000*------------------------------------------------------------*
