000100*------------------------------------------------------------*
000200*    SHORTLIST RECORD                                         *
000300*    ONE ENTRY PER (CANDIDATE E-MAIL, INTERNSHIP ID) PAIR.    *
000400*    UNIQUE ON SHL-EMAIL/SHL-INTERNSHIP-ID.                   *
000500*------------------------------------------------------------*
000600 01  SHORTLIST-RECORD.
000700     05 SHL-EMAIL                           PIC X(40).
000800     05 SHL-INTERNSHIP-ID                   PIC 9(05).
000900     05 FILLER                              PIC X(15).
001000*------------------------------------------------------------*
001100*    WHOLE-RECORD ALPHA VIEW -- LETS CBL-SHRTMNT COMPARE THE  *
001200*    (EMAIL, INTERNSHIP-ID) PAIR IN ONE MOVE/COMPARE RATHER   *
001300*    THAN FIELD BY FIELD WHEN TESTING FOR THE UNIQUE KEY.     *
001400*------------------------------------------------------------*
001500 01  SHORTLIST-KEY-ALPHA REDEFINES SHORTLIST-RECORD.
001600     05 SHLKA-WHOLE-KEY                     PIC X(60).
001700*------------------------------------------------------------*
