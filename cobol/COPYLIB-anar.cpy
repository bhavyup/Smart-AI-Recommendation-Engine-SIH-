000100*------------------------------------------------------------*
000200*    ANALYTICS SUMMARY RECORD                                 *
000300*    ONE PRINTED LINE OF THE U6 ANALYTICS REPORT, WRITTEN     *
000400*    LINE SEQUENTIAL TO THE ANALYTICS-FILE.  CBL-ANALYTIC     *
000500*    FORMATS EACH LINE IN ITS OWN WORKING-STORAGE PRINT-LINE  *
000600*    GROUPS AND MOVES THE RESULT HERE JUST BEFORE THE WRITE.  *
000700*------------------------------------------------------------*
000800 01  ANALYTICS-RECORD.
000900     05 ANR-LINE                            PIC X(75).
001000     05 FILLER                              PIC X(05).
001100*------------------------------------------------------------*
