000100*------------------------------------------------------------*
000200*    CANDIDATE MASTER RECORD                                 *
000300*    ONE ENTRY PER REGISTERED CANDIDATE, FIXED LENGTH,        *
000400*    WRITTEN AND READ BY CAND-ID SEQUENCE.                    *
000500*------------------------------------------------------------*
000600 01  CANDIDATE-RECORD.
000700     05 CAND-ID                             PIC 9(05).
000800     05 CAND-UID                            PIC X(36).
000900     05 CAND-NAME                           PIC X(30).
001000     05 CAND-EMAIL                          PIC X(40).
001100     05 CAND-EDUCATION                      PIC X(10).
001200     05 CAND-LOCATION                       PIC X(20).
001300     05 CAND-SKILL-COUNT                    PIC 9(02).
001400     05 CAND-SKILL-TABLE OCCURS 10 TIMES.
001500        10 CAND-SKILL                       PIC X(20).
001600     05 CAND-SECTOR-COUNT                   PIC 9(02).
001700     05 CAND-SECTOR-TABLE OCCURS 5 TIMES.
001800        10 CAND-SECTOR                      PIC X(20).
001900     05 CAND-PREFERS-RURAL                  PIC X(01).
002000        88 CAND-PREFERS-RURAL-YES                   VALUE 'Y'.
002100        88 CAND-PREFERS-RURAL-NO                    VALUE 'N'.
002200     05 CAND-FROM-RURAL                     PIC X(01).
002300        88 CAND-FROM-RURAL-YES                      VALUE 'Y'.
002400        88 CAND-FROM-RURAL-NO                       VALUE 'N'.
002500     05 CAND-SOCIAL-CAT                     PIC X(08).
002600        88 CAND-SOCIAL-CAT-GENERAL             VALUE 'GENERAL '.
002700        88 CAND-SOCIAL-CAT-RESERVED
002800                              VALUES 'SC      ' 'ST      '
002900                                     'OBC     '.
003000     05 CAND-FIRST-GEN                      PIC X(01).
003100        88 CAND-FIRST-GEN-YES                       VALUE 'Y'.
003200        88 CAND-FIRST-GEN-NO                        VALUE 'N'.
003300     05 FILLER                              PIC X(44).
003400*------------------------------------------------------------*
003500*    ALTERNATE KEY VIEW -- CAND-ID/CAND-EMAIL ONLY, USED BY   *
003600*    CBL-CANDADD'S DEDUP SEARCH SO IT DOES NOT HAVE TO        *
003700*    QUALIFY THE WHOLE 500-BYTE RECORD ON EVERY COMPARE.      *
003800*------------------------------------------------------------*
003900 01  CANDIDATE-EMAIL-KEY-VIEW REDEFINES CANDIDATE-RECORD.
004000     05 CEKV-ID                             PIC 9(05).
004100     05 CEKV-UID                            PIC X(36).
004200     05 CEKV-NAME                           PIC X(30).
004300     05 CEKV-EMAIL                          PIC X(40).
004400     05 FILLER                              PIC X(389).
004500*------------------------------------------------------------*
