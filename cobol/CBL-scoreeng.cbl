000100*===============================================================*
000200* PROGRAM NAME:    SCOREENG
000300* ORIGINAL AUTHOR: EDWIN ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/09/90 EDWIN ACKERMAN  CREATED -- ONE CANDIDATE/INTERNSHIP    RQ90031
000900*                          SCORE PAIR PER CALL SO RECOBAT CAN     RQ90031
001000*                          DRIVE THE LOOP AND THIS PROGRAM STAYS  RQ90031
001100*                          A PURE FUNCTION OF ITS LINKAGE.        RQ90031
001200*                          REQ 90-031.                            RQ90031
001300* 09/02/91 DAVID QUINTERO  EDUCATION LEVEL TABLE WAS HARD COPIED  RQ91140
001400*                          IN THREE PLACES -- COLLAPSED TO ONE    RQ91140
001500*                          PARAGRAPH, 4000. REQ 91-140.           RQ91140
001600* 03/15/96 DAVID QUINTERO  DIVERSITY BONUS CAP ADDED AFTER A      RQ96203
001700*                          POSTING WITH ALL FOUR FACTORS SCORED   RQ96203
001800*                          OVER 1.000 ON THE OLD RECOBAT PRINT.   RQ96203
001900*                          REQ 96-203.                            RQ96203
002000* 02/03/99 ED ACKERMAN     Y2K REVIEW -- NO DATE FIELDS IN THIS   RQ99013
002100*                          PROGRAM, NO CHANGE REQUIRED. REQ 99-013RQ99013
002200* 04/18/02 DAVID QUINTERO  REVIEWED THE DIVERSITY BONUS CAP AFTER RQ02039
002300*                          THE COMMITTEE RAISED THE TOP STIPEND   RQ02039
002400*                          BAND -- CAP STILL HOLDS, NO CHANGE     RQ02039
002500*                          REQUIRED.  REQ 02-039.                 RQ02039
002600* 09/30/02 DAVID QUINTERO  RAN THE FIVE SCORE FACTORS AS ONE      RQ02040
002700*                          NUMBERED RANGE (2000 THRU 3800) OFF    RQ02040
002800*                          ONE PERFORM IN MAIN ROUTINE INSTEAD OF RQ02040
002900*                          FIVE SEPARATE PERFORMS, PER THE SHOP'S RQ02040
003000*                          STANDARD FOR MULTI-STEP PARAGRAPH      RQ02040
003100*                          RANGES; ALSO MOVED THE FOUND-SWITCH    RQ02040
003200*                          AND MATCH COUNTER TO STANDALONE        RQ02040
003300*                          77-LEVELS.  REQ 02-040.                RQ02040
003400*                                                                 RQ02040
003500*===============================================================*
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.    SCOREENG.
003800 AUTHOR.        EDWIN ACKERMAN.
003900 INSTALLATION.  IBM CLASS.
004000 DATE-WRITTEN.  04/09/90.
004100 DATE-COMPILED.
004200 SECURITY.      NON-CONFIDENTIAL.
004300*===============================================================*
004400 ENVIRONMENT DIVISION.
004500*---------------------------------------------------------------*
004600 CONFIGURATION SECTION.
004700*---------------------------------------------------------------*
004800 SOURCE-COMPUTER. IBM-3081.
004900 OBJECT-COMPUTER. IBM-3081.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*===============================================================*
005300 DATA DIVISION.
005400*---------------------------------------------------------------*
005500 WORKING-STORAGE SECTION.
005600*---------------------------------------------------------------*
005700*    FOUND-SWITCH AND MATCH COUNTER CARRIED AS STANDALONE         *
005800*    77-LEVELS, SHOP PRACTICE FOR A FIELD NOT PART OF A LARGER    *
005900*    RECORD -- REQ 02-040.                                        *
006000*---------------------------------------------------------------*
006100 77  WS-SKILL-FOUND-SW           PIC X(01) VALUE 'N'.
006200     88  WS-SKILL-FOUND                    VALUE 'Y'.
006300 77  WS-MATCH-COUNT              PIC S9(03) USAGE COMP
006400                                  VALUE 0.
006500*---------------------------------------------------------------*
006600 01  WS-SWITCHES-SUBSCRIPTS-MISC.
006700     05  WS-SKILL-SUB                PIC S9(03) USAGE COMP.
006800     05  WS-CAND-SKILL-SUB           PIC S9(03) USAGE COMP.
006900*---------------------------------------------------------------*
007000*    UPPERCASE WORK FIELDS -- ALL TEXT COMPARES IN THIS PROGRAM *
007100*    ARE CASE-INSENSITIVE PER REQ 90-031.  INSPECT CONVERTING   *
007200*    IS USED RATHER THAN THE UPPER-CASE LIBRARY FUNCTION.       *
007300*---------------------------------------------------------------*
007400 01  WS-CASE-FOLD-FIELDS.
007500     05  WS-LOWER-ALPHABET           PIC X(26) VALUE
007600         'abcdefghijklmnopqrstuvwxyz'.
007700     05  WS-UPPER-ALPHABET           PIC X(26) VALUE
007800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
007900     05  WS-CAND-LOC-UC              PIC X(20).
008000     05  WS-INT-LOC-UC               PIC X(20).
008100     05  WS-INT-SECTOR-UC            PIC X(20).
008200     05  WS-CAND-SKILL-UC-TABLE.
008300         10  WS-CAND-SKILL-UC OCCURS 10 TIMES
008400                                     PIC X(20).
008500     05  WS-INT-SKILL-UC-TABLE.
008600         10  WS-INT-SKILL-UC OCCURS 10 TIMES
008700                                     PIC X(20).
008800     05  WS-SECTOR-SUB               PIC S9(03) USAGE COMP.
008900     05  WS-CAND-SECTOR-UC           PIC X(20).
009000*---------------------------------------------------------------*
009100*    UNROUNDED SCORE WORK AREA -- CARRIED TO 5 DECIMAL PLACES   *
009200*    THROUGH THE ARITHMETIC AND THROUGH REASON-TEST LOGIC, THEN *
009300*    ROUNDED HALF-UP ONLY WHEN MOVED TO THE LINKAGE RESULT.     *
009400*---------------------------------------------------------------*
009500 01  WS-UNROUNDED-SCORES.
009600     05  WS-SCORE-SKILL              PIC 9V9(5) VALUE 0.
009700     05  WS-SCORE-LOCATION           PIC 9V9(5) VALUE 0.
009800     05  WS-SCORE-EDUCATION          PIC 9V9(5) VALUE 0.
009900     05  WS-SCORE-SECTOR             PIC 9V9(5) VALUE 0.
010000     05  WS-SCORE-DIVERSITY          PIC 9V9(5) VALUE 0.
010100     05  WS-SCORE-OVERALL            PIC 9V9(5) VALUE 0.
010200*---------------------------------------------------------------*
010300*    NUMERIC VIEW OF THE EDUCATION LEVELS -- DIPLOMA=1,          *
010400*    BACHELOR=2, MASTER=3, PHD=4, UNKNOWN DEFAULTS TO 2.         *
010500*---------------------------------------------------------------*
010600 01  WS-EDUCATION-LEVELS.
010700     05  WS-EDU-TEXT-IN              PIC X(10).
010800     05  WS-EDU-LEVEL-OUT            PIC S9(01) USAGE COMP.
010900     05  WS-CAND-EDU-LEVEL           PIC S9(01) USAGE COMP.
011000     05  WS-INT-EDU-LEVEL            PIC S9(01) USAGE COMP.
011100*---------------------------------------------------------------*
011200 LINKAGE SECTION.
011300 COPY CANDR.
011400 COPY INTR.
011500 COPY WGTR.
011600 COPY SCORT.
011700*===============================================================*
011800 PROCEDURE DIVISION USING CANDIDATE-RECORD, INTERNSHIP-RECORD,
011900     NORMALIZED-WEIGHTS, SCORE-RESULT.
012000*---------------------------------------------------------------*
012100 0000-MAIN-ROUTINE.
012200*---------------------------------------------------------------*
012300     PERFORM 1000-INITIALIZE-RESULT.
012400*    THE FIVE FACTOR SCORES RUN AS ONE NUMBERED RANGE, EACH     *
012500*    FACTOR PARAGRAPH GO TO-ING PAST ITS OWN HELPER PARAGRAPHS  *
012600*    TO THE NEXT FACTOR RATHER THAN FALLING INTO THEM -- REQ    *
012700*    02-040.                                                    *
012800     PERFORM 2000-SCORE-SKILLS THRU 3800-SCORE-DIVERSITY-EXIT.
012900     PERFORM 4500-COMPUTE-OVERALL.
013000     PERFORM 5000-ROUND-AND-MOVE-SCORES.
013100     PERFORM 6000-BUILD-MATCH-REASONS.
013200     GOBACK.
013300*---------------------------------------------------------------*
013400 1000-INITIALIZE-RESULT.
013500*---------------------------------------------------------------*
013600     MOVE CAND-ID                    TO REC-CAND-ID.
013700     MOVE INT-ID                     TO REC-INT-ID.
013800     MOVE ZERO                       TO REC-REASON-COUNT.
013900     MOVE SPACE                      TO REC-REASON-TABLE.
014000*---------------------------------------------------------------*
014100 2000-SCORE-SKILLS.
014200*---------------------------------------------------------------*
014300*    SKILL MATCH = REQUIRED SKILLS ALSO HELD BY THE CANDIDATE,  *
014400*    COMPARED CASE-INSENSITIVE, OVER THE NUMBER REQUIRED.       *
014500*    ZERO WHEN EITHER LIST IS EMPTY -- REQ 90-031.              *
014600*---------------------------------------------------------------*
014700     MOVE ZERO                       TO WS-MATCH-COUNT.
014800     MOVE SPACE                      TO WS-CAND-SKILL-UC-TABLE
014900                                         WS-INT-SKILL-UC-TABLE.
015000     IF CAND-SKILL-COUNT > ZERO AND INT-SKILL-COUNT > ZERO
015100         PERFORM 2050-FOLD-SKILL-TABLES
015200         PERFORM 2100-MATCH-ONE-SKILL
015300             VARYING WS-SKILL-SUB FROM 1 BY 1
015400             UNTIL WS-SKILL-SUB > INT-SKILL-COUNT
015500         COMPUTE WS-SCORE-SKILL ROUNDED =
015600             WS-MATCH-COUNT / INT-SKILL-COUNT
015700     ELSE
015800         MOVE ZERO                   TO WS-SCORE-SKILL.
015900*    FOLD/MATCH HELPERS BELOW ARE REACHED ONLY THROUGH THE       *
016000*    PERFORM ABOVE -- SKIP PAST THEM TO THE NEXT SCORE FACTOR.   *
016100     GO TO 2500-SCORE-LOCATION.
016200*---------------------------------------------------------------*
016300 2050-FOLD-SKILL-TABLES.
016400*---------------------------------------------------------------*
016500     PERFORM 2055-FOLD-ONE-INT-SKILL
016600         VARYING WS-SKILL-SUB FROM 1 BY 1
016700         UNTIL WS-SKILL-SUB > INT-SKILL-COUNT.
016800     PERFORM 2060-FOLD-ONE-CAND-SKILL
016900         VARYING WS-CAND-SKILL-SUB FROM 1 BY 1
017000         UNTIL WS-CAND-SKILL-SUB > CAND-SKILL-COUNT.
017100*---------------------------------------------------------------*
017200 2055-FOLD-ONE-INT-SKILL.
017300*---------------------------------------------------------------*
017400     MOVE INT-SKILL (WS-SKILL-SUB)
017500                            TO WS-INT-SKILL-UC (WS-SKILL-SUB).
017600     INSPECT WS-INT-SKILL-UC (WS-SKILL-SUB)
017700         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
017800*---------------------------------------------------------------*
017900 2060-FOLD-ONE-CAND-SKILL.
018000*---------------------------------------------------------------*
018100     MOVE CAND-SKILL (WS-CAND-SKILL-SUB)
018200                         TO WS-CAND-SKILL-UC (WS-CAND-SKILL-SUB).
018300     INSPECT WS-CAND-SKILL-UC (WS-CAND-SKILL-SUB)
018400         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
018500*---------------------------------------------------------------*
018600 2100-MATCH-ONE-SKILL.
018700*---------------------------------------------------------------*
018800     SET WS-SKILL-FOUND TO FALSE.
018900     PERFORM 2150-COMPARE-ONE-CAND-SKILL
019000         VARYING WS-CAND-SKILL-SUB FROM 1 BY 1
019100         UNTIL WS-CAND-SKILL-SUB > CAND-SKILL-COUNT
019200            OR WS-SKILL-FOUND.
019300     IF WS-SKILL-FOUND
019400         ADD 1                       TO WS-MATCH-COUNT.
019500*---------------------------------------------------------------*
019600 2150-COMPARE-ONE-CAND-SKILL.
019700*---------------------------------------------------------------*
019800     IF WS-INT-SKILL-UC (WS-SKILL-SUB) =
019900        WS-CAND-SKILL-UC (WS-CAND-SKILL-SUB)
020000         SET WS-SKILL-FOUND TO TRUE.
020100*---------------------------------------------------------------*
020200 2500-SCORE-LOCATION.
020300*---------------------------------------------------------------*
020400*    1.0 SAME CITY (CASE-INSENSITIVE); ELSE 0.8 WHEN THE        *
020500*    CANDIDATE PREFERS RURAL AND THE POSTING IS RURAL-FRIENDLY; *
020600*    ELSE 0.6 -- REQ 90-031.                                    *
020700*---------------------------------------------------------------*
020800     MOVE CAND-LOCATION              TO WS-CAND-LOC-UC.
020900     MOVE INT-LOCATION               TO WS-INT-LOC-UC.
021000     INSPECT WS-CAND-LOC-UC
021100         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
021200     INSPECT WS-INT-LOC-UC
021300         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
021400     IF WS-CAND-LOC-UC = WS-INT-LOC-UC
021500         MOVE 1.0                    TO WS-SCORE-LOCATION
021600     ELSE
021700         IF CAND-PREFERS-RURAL-YES AND INT-RURAL-FRIENDLY-YES
021800             MOVE 0.8                TO WS-SCORE-LOCATION
021900         ELSE
022000             MOVE 0.6                TO WS-SCORE-LOCATION
022100         END-IF
022200     END-IF.
022300*---------------------------------------------------------------*
022400 3000-SCORE-EDUCATION.
022500*---------------------------------------------------------------*
022600*    EQUAL LEVELS 1.0; CANDIDATE HIGHER 0.8; CANDIDATE LOWER    *
022700*    0.4 -- REQ 90-031, COLLAPSED TO ONE LOOKUP PER REQ 91-140. *
022800*---------------------------------------------------------------*
022900     MOVE CAND-EDUCATION             TO WS-EDU-TEXT-IN.
023000     PERFORM 3100-LOOKUP-EDU-LEVEL.
023100     MOVE WS-EDU-LEVEL-OUT           TO WS-CAND-EDU-LEVEL.
023200     MOVE INT-EDUCATION              TO WS-EDU-TEXT-IN.
023300     PERFORM 3100-LOOKUP-EDU-LEVEL.
023400     MOVE WS-EDU-LEVEL-OUT           TO WS-INT-EDU-LEVEL.
023500     IF WS-CAND-EDU-LEVEL = WS-INT-EDU-LEVEL
023600         MOVE 1.0                    TO WS-SCORE-EDUCATION
023700     ELSE
023800         IF WS-CAND-EDU-LEVEL > WS-INT-EDU-LEVEL
023900             MOVE 0.8                TO WS-SCORE-EDUCATION
024000         ELSE
024100             MOVE 0.4                TO WS-SCORE-EDUCATION
024200         END-IF
024300     END-IF.
024400*    3100 BELOW IS REACHED ONLY THROUGH THE TWO PERFORMS ABOVE  -*
024500*    SKIP PAST IT TO THE NEXT SCORE FACTOR.                      *
024600     GO TO 3500-SCORE-SECTOR.
024700*---------------------------------------------------------------*
024800 3100-LOOKUP-EDU-LEVEL.
024900*---------------------------------------------------------------*
025000*    DIPLOMA=1, BACHELOR=2, MASTER=3, PHD=4, UNKNOWN DEFAULTS   *
025100*    TO 2 -- REQ 91-140.  WORKS OFF WS-EDU-TEXT-IN/-OUT SO ONE  *
025200*    COPY OF THE TABLE SERVES BOTH THE CANDIDATE AND POSTING.   *
025300*---------------------------------------------------------------*
025400     IF WS-EDU-TEXT-IN = 'DIPLOMA'
025500         MOVE 1                      TO WS-EDU-LEVEL-OUT
025600     ELSE
025700         IF WS-EDU-TEXT-IN = 'BACHELOR'
025800             MOVE 2                  TO WS-EDU-LEVEL-OUT
025900         ELSE
026000             IF WS-EDU-TEXT-IN = 'MASTER'
026100                 MOVE 3              TO WS-EDU-LEVEL-OUT
026200             ELSE
026300                 IF WS-EDU-TEXT-IN = 'PHD'
026400                     MOVE 4          TO WS-EDU-LEVEL-OUT
026500                 ELSE
026600                     MOVE 2          TO WS-EDU-LEVEL-OUT
026700                 END-IF
026800             END-IF
026900         END-IF
027000     END-IF.
027100*---------------------------------------------------------------*
027200 3500-SCORE-SECTOR.
027300*---------------------------------------------------------------*
027400*    0.5 WHEN THE CANDIDATE LISTS NO SECTOR INTERESTS; 1.0 WHEN *
027500*    THE POSTING'S SECTOR APPEARS AMONG THEM (CASE-INSENSITIVE) *
027600*    ELSE 0.3 -- REQ 90-031.                                    *
027700*---------------------------------------------------------------*
027800     IF CAND-SECTOR-COUNT = ZERO
027900         MOVE 0.5                    TO WS-SCORE-SECTOR
028000     ELSE
028100         MOVE INT-SECTOR             TO WS-INT-SECTOR-UC
028200         INSPECT WS-INT-SECTOR-UC
028300             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
028400         SET WS-SKILL-FOUND TO FALSE
028500         PERFORM 3550-COMPARE-ONE-SECTOR
028600             VARYING WS-SECTOR-SUB FROM 1 BY 1
028700             UNTIL WS-SECTOR-SUB > CAND-SECTOR-COUNT
028800                OR WS-SKILL-FOUND
028900         IF WS-SKILL-FOUND
029000             MOVE 1.0                TO WS-SCORE-SECTOR
029100         ELSE
029200             MOVE 0.3                TO WS-SCORE-SECTOR
029300         END-IF
029400     END-IF.
029500*    3550 BELOW IS REACHED ONLY THROUGH THE PERFORM ABOVE --     *
029600*    SKIP PAST IT TO THE NEXT SCORE FACTOR.                      *
029700     GO TO 3800-SCORE-DIVERSITY.
029800*---------------------------------------------------------------*
029900 3550-COMPARE-ONE-SECTOR.
030000*---------------------------------------------------------------*
030100     MOVE CAND-SECTOR (WS-SECTOR-SUB) TO WS-CAND-SECTOR-UC.
030200     INSPECT WS-CAND-SECTOR-UC
030300         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
030400     IF WS-CAND-SECTOR-UC = WS-INT-SECTOR-UC
030500         SET WS-SKILL-FOUND TO TRUE.
030600*---------------------------------------------------------------*
030700 3800-SCORE-DIVERSITY.
030800*---------------------------------------------------------------*
030900*    ADDITIVE BONUS, CAPPED AT 1.0 -- REQ 90-031, CAP ADDED     *
031000*    PER REQ 96-203.                                            *
031100*---------------------------------------------------------------*
031200     MOVE ZERO                       TO WS-SCORE-DIVERSITY.
031300     IF INT-DIVERSITY-FOCUS-YES
031400         ADD 0.3                     TO WS-SCORE-DIVERSITY.
031500     IF CAND-FROM-RURAL-YES
031600         ADD 0.2                     TO WS-SCORE-DIVERSITY.
031700     IF CAND-SOCIAL-CAT-RESERVED
031800         ADD 0.2                     TO WS-SCORE-DIVERSITY.
031900     IF CAND-FIRST-GEN-YES
032000         ADD 0.1                     TO WS-SCORE-DIVERSITY.
032100     IF WS-SCORE-DIVERSITY > 1.0
032200         MOVE 1.0                    TO WS-SCORE-DIVERSITY.
032300*---------------------------------------------------------------*
032400*    BOUNDARY OF THE 2000-THRU-3800 SCORE RANGE PERFORMED FROM   *
032500*    0000-MAIN-ROUTINE -- REQ 02-040.                            *
032600 3800-SCORE-DIVERSITY-EXIT.
032700     EXIT.
032800*---------------------------------------------------------------*
032900 4500-COMPUTE-OVERALL.
033000*---------------------------------------------------------------*
033100*    WEIGHTED SUM OF THE FIVE COMPONENTS USING THE NORMALIZED   *
033200*    WEIGHTS HANDED DOWN BY WGTLOAD -- REQ 90-031.              *
033300*---------------------------------------------------------------*
033400     COMPUTE WS-SCORE-OVERALL ROUNDED =
033500         (WS-SCORE-SKILL     * NWGT-SKILL)
033600       + (WS-SCORE-LOCATION  * NWGT-LOCATION)
033700       + (WS-SCORE-EDUCATION * NWGT-EDUCATION)
033800       + (WS-SCORE-SECTOR    * NWGT-SECTOR)
033900       + (WS-SCORE-DIVERSITY * NWGT-DIVERSITY).
034000*---------------------------------------------------------------*
034100 5000-ROUND-AND-MOVE-SCORES.
034200*---------------------------------------------------------------*
034300*    HALF-UP ROUNDING TO 3 DECIMALS ON THE WAY INTO THE         *
034400*    LINKAGE RESULT -- THE 5-DECIMAL WORK FIELDS ABOVE ARE      *
034500*    WHAT THE 6000 REASON TESTS EXAMINE, UNROUNDED.             *
034600*---------------------------------------------------------------*
034700     COMPUTE REC-OVERALL   ROUNDED = WS-SCORE-OVERALL.
034800     COMPUTE REC-SKILL     ROUNDED = WS-SCORE-SKILL.
034900     COMPUTE REC-LOCATION  ROUNDED = WS-SCORE-LOCATION.
035000     COMPUTE REC-EDUCATION ROUNDED = WS-SCORE-EDUCATION.
035100     COMPUTE REC-SECTOR    ROUNDED = WS-SCORE-SECTOR.
035200     COMPUTE REC-DIVERSITY ROUNDED = WS-SCORE-DIVERSITY.
035300*---------------------------------------------------------------*
035400 6000-BUILD-MATCH-REASONS.
035500*---------------------------------------------------------------*
035600*    REASONS ARE TESTED ON THE UNROUNDED SCORES, IN A FIXED     *
035700*    ORDER -- REQ 90-031.                                       *
035800*---------------------------------------------------------------*
035900     IF WS-SCORE-SKILL > 0.7
036000         PERFORM 6900-ADD-REASON
036100         MOVE 'Strong skill alignment'
036200                                TO REC-REASON (REC-REASON-COUNT)
036300     ELSE
036400         IF WS-SCORE-SKILL > 0.4
036500             PERFORM 6900-ADD-REASON
036600             MOVE 'Good skill match'
036700                                TO REC-REASON (REC-REASON-COUNT)
036800         END-IF
036900     END-IF.
037000     IF WS-SCORE-LOCATION > 0.8
037100         PERFORM 6900-ADD-REASON
037200         MOVE 'Perfect location match'
037300                                TO REC-REASON (REC-REASON-COUNT)
037400     ELSE
037500         IF WS-SCORE-LOCATION > 0.6
037600             PERFORM 6900-ADD-REASON
037700             MOVE 'Good location fit'
037800                                TO REC-REASON (REC-REASON-COUNT)
037900         END-IF
038000     END-IF.
038100     IF WS-SCORE-EDUCATION > 0.8
038200         PERFORM 6900-ADD-REASON
038300         MOVE 'Education level matches'
038400                                TO REC-REASON (REC-REASON-COUNT).
038500     IF WS-SCORE-SECTOR > 0.8
038600         PERFORM 6900-ADD-REASON
038700         MOVE 'Matches your sector interests'
038800                                TO REC-REASON (REC-REASON-COUNT).
038900     IF WS-SCORE-DIVERSITY > 0.3
039000         PERFORM 6900-ADD-REASON
039100         MOVE 'Supports diversity and inclusion'
039200                                TO REC-REASON (REC-REASON-COUNT).
039300*---------------------------------------------------------------*
039400 6900-ADD-REASON.
039500*---------------------------------------------------------------*
039600     ADD 1                           TO REC-REASON-COUNT.
