000100*===============================================================*
000200* PROGRAM NAME:    CANDMRG
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 09/18/92 DAVID QUINTERO CREATED -- MERGES A SECOND SOURCE OF    RQ92205
000900*                         CANDIDATE DATA (TRANSFER STUDENTS FROM  RQ92205
001000*                         THE REGIONAL OFFICE) INTO THE MASTER    RQ92205
001100*                         KEYED BY UID RATHER THAN E-MAIL. REQ    RQ92205
001200*                         92-205.                                 RQ92205
001300* 11/09/93 ED ACKERMAN    RESTRUCTURE, INDENTATION, REMOVAL OF
001400*                         FALL THRU AND GO TO'S.
001500* 04/15/96 DAVID QUINTERO SKILL/SECTOR UNION WAS DUPLICATING      RQ96063
001600*                         ENTRIES THAT DIFFERED ONLY IN CASE --   RQ96063
001700*                         ADDED CASE-FOLDED COMPARE BEFORE THE    RQ96063
001800*                         APPEND. REQ 96-063.                     RQ96063
001900* 02/08/99 ED ACKERMAN    Y2K REVIEW -- NO DATE FIELDS IN THIS    RQ99012
002000*                         PROGRAM, NO CHANGE REQUIRED. REQ 99-012.RQ99012
002100* 05/12/03 DAVID QUINTERO RECHECKED THE UID-BLANK-ALWAYS-MISSES   RQ03028
002200*                         RULE AGAINST THE NEW REGIONAL OFFICE    RQ03028
002300*                         FEED FORMAT -- STILL HOLDS, NO CHANGE   RQ03028
002400*                         REQUIRED.  REQ 03-028.                  RQ03028
002500* 12/15/03 ED ACKERMAN    SWITCHED THE BASE-TABLE UID COMPARE TO  RQ02043
002600*                         GO THROUGH CANDT'S NEW UID-VIEW         RQ02043
002700*                         REDEFINES INSTEAD OF THE LOAD-TIME      RQ02043
002800*                         FIELD NAME.  REQ 02-043.                RQ02043
002900*                                                                 RQ02043
003000*===============================================================*
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    CANDMRG.
003300 AUTHOR.        DAVID QUINTERO.
003400 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003500 DATE-WRITTEN.  09/18/92.
003600 DATE-COMPILED.
003700 SECURITY.      NON-CONFIDENTIAL.
003800*===============================================================*
003900 ENVIRONMENT DIVISION.
004000*---------------------------------------------------------------*
004100 CONFIGURATION SECTION.
004200*---------------------------------------------------------------*
004300 SOURCE-COMPUTER. IBM-3081.
004400 OBJECT-COMPUTER. IBM-3081.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*---------------------------------------------------------------*
004800 INPUT-OUTPUT SECTION.
004900*---------------------------------------------------------------*
005000 FILE-CONTROL.
005100*    BASE-FEED IS THE STARTING POINT OF THE MERGED TABLE --
005200*    ORDINARILY A COPY OF THE CURRENT CANDIDATE MASTER. REQ
005300*    92-205.
005400     SELECT BASE-FEED ASSIGN TO BASEDD
005500       ORGANIZATION IS SEQUENTIAL
005600       FILE STATUS  IS BASE-FILE-STATUS.
005700*
005800     SELECT INCOMING-FEED ASSIGN TO INCMDD
005900       ORGANIZATION IS SEQUENTIAL
006000       FILE STATUS  IS INCM-FILE-STATUS.
006100*
006200     SELECT CANDIDATE-MASTER ASSIGN TO CANDDD
006300       ORGANIZATION IS SEQUENTIAL
006400       FILE STATUS  IS CAND-FILE-STATUS.
006500*===============================================================*
006600 DATA DIVISION.
006700*---------------------------------------------------------------*
006800 FILE SECTION.
006900*---------------------------------------------------------------*
007000 FD  BASE-FEED
007100      DATA RECORD IS CANDIDATE-RECORD.
007200      COPY CANDR.
007300*---------------------------------------------------------------*
007400*    THE REGIONAL OFFICE FEED -- SAME SHAPE AS THE CANDIDATE     *
007500*    RECORD EXCEPT ITS OWN PREFIX, SO IT CAN LIVE ALONGSIDE      *
007600*    CANDIDATE-RECORD WITHOUT A DUPLICATE DATA NAME.  REQ        *
007700*    92-205.                                                     *
007800*---------------------------------------------------------------*
007900 FD  INCOMING-FEED
008000      RECORDING MODE IS F.
008100 01  INCOMING-RECORD.
008200     05 INR-UID                             PIC X(36).
008300     05 INR-NAME                            PIC X(30).
008400     05 INR-EMAIL                           PIC X(40).
008500     05 INR-EDUCATION                       PIC X(10).
008600     05 INR-LOCATION                        PIC X(20).
008700     05 INR-SOCIAL-CAT                      PIC X(08).
008800     05 INR-SKILL-COUNT                     PIC 9(02).
008900     05 INR-SKILL-TABLE OCCURS 10 TIMES.
009000        10 INR-SKILL                        PIC X(20).
009100     05 INR-SECTOR-COUNT                    PIC 9(02).
009200     05 INR-SECTOR-TABLE OCCURS 5 TIMES.
009300        10 INR-SECTOR                       PIC X(20).
009400     05 INR-PREFERS-RURAL                   PIC X(01).
009500     05 INR-FROM-RURAL                      PIC X(01).
009600     05 INR-FIRST-GEN                       PIC X(01).
009700     05 FILLER                              PIC X(45).
009800*---------------------------------------------------------------*
009900 FD  CANDIDATE-MASTER
010000      DATA RECORD IS CAND-MASTER-OUT-RECORD.
010100 01  CAND-MASTER-OUT-RECORD.
010200     05 CAND-MASTER-OUT-LINE              PIC X(495).
010300     05 FILLER                            PIC X(005).
010400*---------------------------------------------------------------*
010500 WORKING-STORAGE SECTION.
010600*---------------------------------------------------------------*
010700 01  WS-SWITCHES-SUBSCRIPTS-MISC.
010800     05  BASE-FILE-STATUS            PIC X(02).
010900         88 BASE-FILE-OK                       VALUE '00'.
011000         88 BASE-FILE-EOF                       VALUE '10'.
011100     05  INCM-FILE-STATUS            PIC X(02).
011200         88 INCM-FILE-OK                       VALUE '00'.
011300         88 INCM-FILE-EOF                       VALUE '10'.
011400     05  CAND-FILE-STATUS            PIC X(02).
011500         88 CAND-FILE-OK                       VALUE '00'.
011600     05  CAND-FILE-STATUS-NUM REDEFINES CAND-FILE-STATUS
011700                                     PIC 9(02).
011800     05  WS-TABLE-SUB                PIC S9(04) USAGE COMP.
011900     05  WS-WRITE-SUB                PIC S9(04) USAGE COMP.
012000     05  WS-SKILL-SUB                PIC S9(03) USAGE COMP.
012100     05  WS-SECTOR-SUB               PIC S9(03) USAGE COMP.
012200     05  WS-COMPARE-SUB              PIC S9(03) USAGE COMP.
012300     05  WS-MATCH-FOUND-SW           PIC X(01) VALUE 'N'.
012400         88 WS-MATCH-FOUND                     VALUE 'Y'.
012500         88 WS-MATCH-NOT-FOUND                 VALUE 'N'.
012600     05  WS-ITEM-FOUND-SW            PIC X(01) VALUE 'N'.
012700         88 WS-ITEM-FOUND                       VALUE 'Y'.
012800         88 WS-ITEM-NOT-FOUND                   VALUE 'N'.
012900     05  WS-MATCHED-SUB              PIC S9(04) USAGE COMP.
013000     05  FILLER                      PIC X(05).
013100*---------------------------------------------------------------*
013200 01  WS-CONTROL-TOTALS.
013300     05  WS-BASE-RECORDS-READ        PIC 9(07) USAGE COMP
013400                                      VALUE 0.
013500     05  WS-INCOMING-RECORDS-READ    PIC 9(07) USAGE COMP
013600                                      VALUE 0.
013700     05  WS-RECORDS-MERGED           PIC 9(07) USAGE COMP
013800                                      VALUE 0.
013900     05  WS-RECORDS-ADDED            PIC 9(07) USAGE COMP
014000                                      VALUE 0.
014100     05  FILLER                      PIC X(05).
014200*---------------------------------------------------------------*
014300*    CASE-FOLD WORK FIELDS FOR THE SKILL/SECTOR DUPLICATE        *
014400*    CHECK -- INSPECT CONVERTING RATHER THAN AN UPPER-CASE       *
014500*    LIBRARY FUNCTION, PER THE SCOREENG CONVENTION. REQ 96-063.  *
014600*---------------------------------------------------------------*
014700 01  WS-CASE-FOLD-FIELDS.
014800     05  WS-LOWER-ALPHABET           PIC X(26) VALUE
014900         'abcdefghijklmnopqrstuvwxyz'.
015000     05  WS-UPPER-ALPHABET           PIC X(26) VALUE
015100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
015200     05  WS-NEW-ITEM-UC               PIC X(20).
015300     05  WS-OLD-ITEM-UC               PIC X(20).
015400     05  FILLER                      PIC X(05).
015500*---------------------------------------------------------------*
015600*    PSEUDO-UID ASSIGNED WHEN AN INCOMING RECORD ARRIVES WITH    *
015700*    NO UID OF ITS OWN -- BUILT FROM THE TABLE POSITION IT IS    *
015800*    GIVEN, SO IT CAN NEVER COLLIDE WITH ANOTHER GENERATED       *
015900*    VALUE IN THE SAME RUN. REQ 92-205.                          *
016000*---------------------------------------------------------------*
016100 01  WS-GENERATED-UID-FIELDS.
016200     05  WS-GEN-UID-NUM              PIC 9(05).
016300     05  FILLER                      PIC X(05).
016400*---------------------------------------------------------------*
016500 01  ERROR-DISPLAY-LINE.
016600     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
016700     05  DL-ERROR-REASON             PIC X(07) VALUE SPACE.
016800     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
016900     05  DL-FILE-STATUS              PIC X(02).
017000     05  DL-FILE-STATUS-NUM REDEFINES DL-FILE-STATUS
017100                                     PIC 9(02).
017200     05  FILLER  PIC X(05) VALUE ' *** '.
017300*---------------------------------------------------------------*
017400 01  WS-TOTALS-LINE.
017500     05  FILLER PIC X(22) VALUE 'CANDMRG RUN TOTALS -- '.
017600     05  FILLER PIC X(11) VALUE 'BASE READ: '.
017700     05  TL-BASE-READ                PIC ZZZ,ZZ9.
017800     05  FILLER PIC X(15) VALUE '  INCOMING READ: '.
017900     05  TL-INCOMING-READ            PIC ZZZ,ZZ9.
018000     05  FILLER PIC X(10) VALUE '  MERGED: '.
018100     05  TL-MERGED                   PIC ZZZ,ZZ9.
018200     05  FILLER PIC X(09) VALUE '  ADDED: '.
018300     05  TL-ADDED                    PIC ZZZ,ZZ9.
018400     05  FILLER                      PIC X(05) VALUE SPACE.
018500*---------------------------------------------------------------*
018600 COPY CANDT.
018700*===============================================================*
018800 PROCEDURE DIVISION.
018900*---------------------------------------------------------------*
019000 0000-MAIN-ROUTINE.
019100*---------------------------------------------------------------*
019200     PERFORM 1000-INITIALIZATION.
019300     PERFORM 2000-READ-ONE-INCOMING-RECORD
019400         UNTIL INCM-FILE-EOF.
019500     PERFORM 7000-WRITE-CANDIDATE-MASTER.
019600     PERFORM 8000-PRINT-CONTROL-TOTALS.
019700     PERFORM 9000-CLOSE-FILES.
019800     GOBACK.
019900*---------------------------------------------------------------*
020000 1000-INITIALIZATION.
020100*---------------------------------------------------------------*
020200     MOVE ZERO                       TO CAND-TABLE-SIZE.
020300     OPEN INPUT BASE-FEED.
020400     IF NOT BASE-FILE-OK
020500         MOVE 'OPEN'                 TO DL-ERROR-REASON
020600         MOVE BASE-FILE-STATUS       TO DL-FILE-STATUS
020700         PERFORM 9900-INVALID-FILE-STATUS.
020800     PERFORM 1100-LOAD-ONE-BASE-RECORD
020900         UNTIL BASE-FILE-EOF.
021000     OPEN INPUT INCOMING-FEED.
021100     IF NOT INCM-FILE-OK
021200         MOVE 'OPEN'                 TO DL-ERROR-REASON
021300         MOVE INCM-FILE-STATUS       TO DL-FILE-STATUS
021400         PERFORM 9900-INVALID-FILE-STATUS.
021500*---------------------------------------------------------------*
021600 1100-LOAD-ONE-BASE-RECORD.
021700*---------------------------------------------------------------*
021800     READ BASE-FEED
021900         AT END
022000             SET BASE-FILE-EOF TO TRUE
022100         NOT AT END
022200             ADD 1                   TO WS-BASE-RECORDS-READ
022300             ADD 1                   TO CAND-TABLE-SIZE
022400             MOVE CANDIDATE-RECORD   TO
022500                 TBL-CANDIDATE (CAND-TABLE-SIZE).
022600*---------------------------------------------------------------*
022700 2000-READ-ONE-INCOMING-RECORD.
022800*---------------------------------------------------------------*
022900     READ INCOMING-FEED
023000         AT END
023100             SET INCM-FILE-EOF TO TRUE
023200         NOT AT END
023300             ADD 1                   TO WS-INCOMING-RECORDS-READ
023400             IF INR-UID = SPACE
023500                 PERFORM 2300-APPEND-AS-NEW-CANDIDATE
023600             ELSE
023700                 PERFORM 2100-SEARCH-BY-UID
023800                 IF WS-MATCH-FOUND
023900                     PERFORM 2200-MERGE-INTO-EXISTING
024000                 ELSE
024100                     PERFORM 2300-APPEND-AS-NEW-CANDIDATE.
024200*---------------------------------------------------------------*
024300 2100-SEARCH-BY-UID.
024400*---------------------------------------------------------------*
024500     SET WS-MATCH-NOT-FOUND TO TRUE.
024600     MOVE ZERO                       TO WS-MATCHED-SUB.
024700     PERFORM 2110-COMPARE-ONE-BASE-ENTRY
024800         VARYING WS-TABLE-SUB FROM 1 BY 1
024900         UNTIL WS-TABLE-SUB > CAND-TABLE-SIZE OR WS-MATCH-FOUND.
025000*---------------------------------------------------------------*
025100 2110-COMPARE-ONE-BASE-ENTRY.
025200*---------------------------------------------------------------*
025300*    COMPARE GOES THROUGH THE UID-VIEW REDEFINES OF THE TABLE    *
025400*    RATHER THAN THE LOAD-TIME FIELD NAME -- REQ 02-043.         *
025500     IF TBL-CAND-UID-ALT (WS-TABLE-SUB) = INR-UID
025600         SET WS-MATCH-FOUND TO TRUE
025700         MOVE WS-TABLE-SUB           TO WS-MATCHED-SUB.
025800*---------------------------------------------------------------*
025900 2200-MERGE-INTO-EXISTING.
026000*---------------------------------------------------------------*
026100*    SCALAR FIELDS -- KEEP THE BASE VALUE UNLESS BLANK, THEN     *
026200*    TAKE THE INCOMING VALUE. REQ 92-205.                        *
026300*---------------------------------------------------------------*
026400     IF TBL-CAND-NAME (WS-MATCHED-SUB) = SPACE
026500         MOVE INR-NAME TO TBL-CAND-NAME (WS-MATCHED-SUB).
026600     IF TBL-CAND-EMAIL (WS-MATCHED-SUB) = SPACE
026700         MOVE INR-EMAIL TO TBL-CAND-EMAIL (WS-MATCHED-SUB).
026800     IF TBL-CAND-EDUCATION (WS-MATCHED-SUB) = SPACE
026900         MOVE INR-EDUCATION TO
027000             TBL-CAND-EDUCATION (WS-MATCHED-SUB).
027100     IF TBL-CAND-LOCATION (WS-MATCHED-SUB) = SPACE
027200         MOVE INR-LOCATION TO TBL-CAND-LOCATION (WS-MATCHED-SUB).
027300     IF TBL-CAND-SOCIAL-CAT (WS-MATCHED-SUB) = SPACE
027400         MOVE INR-SOCIAL-CAT TO
027500             TBL-CAND-SOCIAL-CAT (WS-MATCHED-SUB).
027600*---------------------------------------------------------------*
027700*    LIST FIELDS -- UNION, DROPPING CASE-INSENSITIVE DUPLICATES  *
027800*    AND KEEPING FIRST-SEEN ORDER AND CASING. REQ 92-205.        *
027900*---------------------------------------------------------------*
028000     PERFORM 2210-UNION-ONE-SKILL
028100         VARYING WS-SKILL-SUB FROM 1 BY 1
028200         UNTIL WS-SKILL-SUB > INR-SKILL-COUNT.
028300     PERFORM 2230-UNION-ONE-SECTOR
028400         VARYING WS-SECTOR-SUB FROM 1 BY 1
028500         UNTIL WS-SECTOR-SUB > INR-SECTOR-COUNT.
028600*---------------------------------------------------------------*
028700*    BOOLEANS -- LOGICALLY ORED. REQ 92-205.                     *
028800*---------------------------------------------------------------*
028900     IF INR-PREFERS-RURAL = 'Y'
029000         MOVE 'Y' TO TBL-CAND-PREFERS-RURAL (WS-MATCHED-SUB).
029100     IF INR-FROM-RURAL = 'Y'
029200         MOVE 'Y' TO TBL-CAND-FROM-RURAL (WS-MATCHED-SUB).
029300     IF INR-FIRST-GEN = 'Y'
029400         MOVE 'Y' TO TBL-CAND-FIRST-GEN (WS-MATCHED-SUB).
029500     ADD 1                           TO WS-RECORDS-MERGED.
029600*---------------------------------------------------------------*
029700 2210-UNION-ONE-SKILL.
029800*---------------------------------------------------------------*
029900     IF INR-SKILL (WS-SKILL-SUB) NOT = SPACE
030000         PERFORM 2220-SKILL-ALREADY-PRESENT
030100         IF WS-ITEM-NOT-FOUND
030200             AND TBL-CAND-SKILL-COUNT (WS-MATCHED-SUB) < 10
030300             ADD 1 TO TBL-CAND-SKILL-COUNT (WS-MATCHED-SUB)
030400             MOVE INR-SKILL (WS-SKILL-SUB) TO
030500                 TBL-CAND-SKILL
030600                 (WS-MATCHED-SUB
030700                  TBL-CAND-SKILL-COUNT (WS-MATCHED-SUB)).
030800*---------------------------------------------------------------*
030900 2220-SKILL-ALREADY-PRESENT.
031000*---------------------------------------------------------------*
031100     SET WS-ITEM-NOT-FOUND TO TRUE.
031200     MOVE INR-SKILL (WS-SKILL-SUB)   TO WS-NEW-ITEM-UC.
031300     INSPECT WS-NEW-ITEM-UC
031400         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
031500     PERFORM 2221-COMPARE-ONE-SKILL
031600         VARYING WS-COMPARE-SUB FROM 1 BY 1
031700         UNTIL WS-COMPARE-SUB >
031800             TBL-CAND-SKILL-COUNT (WS-MATCHED-SUB)
031900         OR WS-ITEM-FOUND.
032000*---------------------------------------------------------------*
032100 2221-COMPARE-ONE-SKILL.
032200*---------------------------------------------------------------*
032300     MOVE TBL-CAND-SKILL (WS-MATCHED-SUB WS-COMPARE-SUB)
032400                                     TO WS-OLD-ITEM-UC.
032500     INSPECT WS-OLD-ITEM-UC
032600         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
032700     IF WS-OLD-ITEM-UC = WS-NEW-ITEM-UC
032800         SET WS-ITEM-FOUND TO TRUE.
032900*---------------------------------------------------------------*
033000 2230-UNION-ONE-SECTOR.
033100*---------------------------------------------------------------*
033200     IF INR-SECTOR (WS-SECTOR-SUB) NOT = SPACE
033300         PERFORM 2240-SECTOR-ALREADY-PRESENT
033400         IF WS-ITEM-NOT-FOUND
033500             AND TBL-CAND-SECTOR-COUNT (WS-MATCHED-SUB) < 5
033600             ADD 1 TO TBL-CAND-SECTOR-COUNT (WS-MATCHED-SUB)
033700             MOVE INR-SECTOR (WS-SECTOR-SUB) TO
033800                 TBL-CAND-SECTOR
033900                 (WS-MATCHED-SUB
034000                  TBL-CAND-SECTOR-COUNT (WS-MATCHED-SUB)).
034100*---------------------------------------------------------------*
034200 2240-SECTOR-ALREADY-PRESENT.
034300*---------------------------------------------------------------*
034400     SET WS-ITEM-NOT-FOUND TO TRUE.
034500     MOVE INR-SECTOR (WS-SECTOR-SUB) TO WS-NEW-ITEM-UC.
034600     INSPECT WS-NEW-ITEM-UC
034700         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
034800     PERFORM 2241-COMPARE-ONE-SECTOR
034900         VARYING WS-COMPARE-SUB FROM 1 BY 1
035000         UNTIL WS-COMPARE-SUB >
035100             TBL-CAND-SECTOR-COUNT (WS-MATCHED-SUB)
035200         OR WS-ITEM-FOUND.
035300*---------------------------------------------------------------*
035400 2241-COMPARE-ONE-SECTOR.
035500*---------------------------------------------------------------*
035600     MOVE TBL-CAND-SECTOR (WS-MATCHED-SUB WS-COMPARE-SUB)
035700                                     TO WS-OLD-ITEM-UC.
035800     INSPECT WS-OLD-ITEM-UC
035900         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
036000     IF WS-OLD-ITEM-UC = WS-NEW-ITEM-UC
036100         SET WS-ITEM-FOUND TO TRUE.
036200*---------------------------------------------------------------*
036300 2300-APPEND-AS-NEW-CANDIDATE.
036400*---------------------------------------------------------------*
036500     ADD 1                           TO CAND-TABLE-SIZE.
036600     MOVE CAND-TABLE-SIZE            TO TBL-CAND-ID
036700                                         (CAND-TABLE-SIZE).
036800     IF INR-UID = SPACE
036900         MOVE CAND-TABLE-SIZE        TO WS-GEN-UID-NUM
037000         MOVE SPACE TO TBL-CAND-UID (CAND-TABLE-SIZE)
037100         STRING 'GEN-' WS-GEN-UID-NUM DELIMITED BY SIZE
037200             INTO TBL-CAND-UID (CAND-TABLE-SIZE)
037300     ELSE
037400         MOVE INR-UID TO TBL-CAND-UID (CAND-TABLE-SIZE).
037500     MOVE INR-NAME          TO TBL-CAND-NAME (CAND-TABLE-SIZE).
037600     MOVE INR-EMAIL         TO TBL-CAND-EMAIL (CAND-TABLE-SIZE).
037700     MOVE INR-EDUCATION     TO
037800         TBL-CAND-EDUCATION (CAND-TABLE-SIZE).
037900     MOVE INR-LOCATION      TO
038000         TBL-CAND-LOCATION (CAND-TABLE-SIZE).
038100     MOVE INR-SOCIAL-CAT    TO
038200         TBL-CAND-SOCIAL-CAT (CAND-TABLE-SIZE).
038300     MOVE INR-SKILL-COUNT   TO
038400         TBL-CAND-SKILL-COUNT (CAND-TABLE-SIZE).
038500     MOVE INR-SKILL-TABLE   TO
038600         TBL-CAND-SKILL-TABLE (CAND-TABLE-SIZE).
038700     MOVE INR-SECTOR-COUNT  TO
038800         TBL-CAND-SECTOR-COUNT (CAND-TABLE-SIZE).
038900     MOVE INR-SECTOR-TABLE  TO
039000         TBL-CAND-SECTOR-TABLE (CAND-TABLE-SIZE).
039100     MOVE INR-PREFERS-RURAL TO
039200         TBL-CAND-PREFERS-RURAL (CAND-TABLE-SIZE).
039300     MOVE INR-FROM-RURAL    TO
039400         TBL-CAND-FROM-RURAL (CAND-TABLE-SIZE).
039500     MOVE INR-FIRST-GEN     TO
039600         TBL-CAND-FIRST-GEN (CAND-TABLE-SIZE).
039700     ADD 1                           TO WS-RECORDS-ADDED.
039800*---------------------------------------------------------------*
039900 7000-WRITE-CANDIDATE-MASTER.
040000*---------------------------------------------------------------*
040100     OPEN OUTPUT CANDIDATE-MASTER.
040200     PERFORM 7100-WRITE-ONE-CANDIDATE
040300         VARYING WS-WRITE-SUB FROM 1 BY 1
040400         UNTIL WS-WRITE-SUB > CAND-TABLE-SIZE.
040500*---------------------------------------------------------------*
040600 7100-WRITE-ONE-CANDIDATE.
040700*---------------------------------------------------------------*
040800     MOVE TBL-CANDIDATE (WS-WRITE-SUB) TO CAND-MASTER-OUT-RECORD.
040900     WRITE CAND-MASTER-OUT-RECORD.
041000*---------------------------------------------------------------*
041100 8000-PRINT-CONTROL-TOTALS.
041200*---------------------------------------------------------------*
041300     MOVE WS-BASE-RECORDS-READ       TO TL-BASE-READ.
041400     MOVE WS-INCOMING-RECORDS-READ   TO TL-INCOMING-READ.
041500     MOVE WS-RECORDS-MERGED          TO TL-MERGED.
041600     MOVE WS-RECORDS-ADDED           TO TL-ADDED.
041700     DISPLAY WS-TOTALS-LINE.
041800*---------------------------------------------------------------*
041900 9000-CLOSE-FILES.
042000*---------------------------------------------------------------*
042100     CLOSE BASE-FEED, INCOMING-FEED, CANDIDATE-MASTER.
042200*---------------------------------------------------------------*
042300 9900-INVALID-FILE-STATUS.
042400*---------------------------------------------------------------*
042500     DISPLAY ERROR-DISPLAY-LINE.
042600*---------------------------------------------------------------*
