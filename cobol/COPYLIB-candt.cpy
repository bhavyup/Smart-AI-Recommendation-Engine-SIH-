000100*------------------------------------------------------------*
000200*    CANDIDATE IN-MEMORY TABLE                                *
000300*    LINKAGE SECTION BLOCK PASSED BETWEEN CBL-CANDLOAD AND    *
000400*    ITS CALLERS (CBL-CANDADD, CBL-CANDMRG, CBL-ANALYTIC).    *
000500*------------------------------------------------------------*
000600 01  CAND-TABLE-SIZE     PIC S9(04) USAGE IS COMP.
000700 01  CAND-TABLE-INDEX    PIC S9(04) USAGE IS COMP.
000800*
000900 01  CAND-TABLE-ACTION   PIC X(03).
001000     88 CAND-TABLE-ALL   VALUE 'ALL'.
001100*
001200 01  CANDIDATE-TABLE.
001300     02 TBL-CANDIDATE OCCURS 1 TO 9999 TIMES
001400         DEPENDING ON CAND-TABLE-SIZE.
001500        05 TBL-CAND-ID                      PIC 9(05).
001600        05 TBL-CAND-UID                     PIC X(36).
001700        05 TBL-CAND-NAME                    PIC X(30).
001800        05 TBL-CAND-EMAIL                   PIC X(40).
001900        05 TBL-CAND-EDUCATION               PIC X(10).
002000        05 TBL-CAND-LOCATION                PIC X(20).
002100        05 TBL-CAND-SKILL-COUNT             PIC 9(02).
002200        05 TBL-CAND-SKILL-TABLE OCCURS 10 TIMES.
002300           10 TBL-CAND-SKILL                PIC X(20).
002400        05 TBL-CAND-SECTOR-COUNT            PIC 9(02).
002500        05 TBL-CAND-SECTOR-TABLE OCCURS 5 TIMES.
002600           10 TBL-CAND-SECTOR               PIC X(20).
002700        05 TBL-CAND-PREFERS-RURAL           PIC X(01).
002800        05 TBL-CAND-FROM-RURAL              PIC X(01).
002900        05 TBL-CAND-SOCIAL-CAT              PIC X(08).
003000        05 TBL-CAND-FIRST-GEN               PIC X(01).
003100*------------------------------------------------------------*
003200*    WHOLE-ENTRY ALPHA VIEW -- LETS CBL-ANALYTIC DUMP THE       *
003300*    ENTRY BEING PROCESSED WHEN AN ACCUMULATOR TABLE OVERFLOWS  *
003400*    WITHOUT NAMING EVERY FIELD IN THE DISPLAY.  REQ 02-043.    *
003500*------------------------------------------------------------*
003600 01  CANDIDATE-TABLE-ALPHA REDEFINES CANDIDATE-TABLE.
003700     02 TBL-CAND-ALPHA-ENTRY OCCURS 1 TO 9999 TIMES
003800         DEPENDING ON CAND-TABLE-SIZE           PIC X(456).
003900*------------------------------------------------------------*
004000*    ALTERNATE NAME FOR THE UID FIELD -- USED BY CBL-CANDMRG'S  *
004100*    SEARCH-BY-UID PARAGRAPH SO THE COMPARE READS AS A          *
004200*    DEDICATED KEY FIELD RATHER THAN THE LOAD-TIME FIELD NAME.  *
004300*    REQ 02-043.                                                *
004400*------------------------------------------------------------*
004500 01  CANDIDATE-TABLE-UID-VIEW REDEFINES CANDIDATE-TABLE.
004600     02 TBL-CAND-UID-ENTRY OCCURS 1 TO 9999 TIMES
004700         DEPENDING ON CAND-TABLE-SIZE.
004800        05 TBL-CAND-UID-ALT              PIC X(36).
004900        05 FILLER                        PIC X(420).
005000*------------------------------------------------------------*
