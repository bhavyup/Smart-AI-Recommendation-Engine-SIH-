000100*===============================================================*
000200* PROGRAM NAME:    ANALYTIC
000300* ORIGINAL AUTHOR: ED ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/19/91 ED ACKERMAN     CREATED -- ALLOCATION COMMITTEE WANTS  RQ91119
000900*                          A STANDING COUNT OF WHO IS IN THE TWO  RQ91119
001000*                          REGISTRIES AND HOW DIVERSE THE POOL    RQ91119
001100*                          IS, PATTERNED ON THE STATE-TOTALS      RQ91119
001200*                          SEARCH IN COV19USA.  REQ 91-119.       RQ91119
001300* 05/02/92 DAVID QUINTERO  ADDED LOCATION AND EDUCATION BREAKOUTS RQ92164
001400*                          -- SECTOR ALONE DID NOT TELL THE       RQ92164
001500*                          COMMITTEE WHERE THE GAPS WERE.         RQ92164
001600*                          REQ 92-164.                            RQ92164
001700* 09/27/94 ED ACKERMAN     SECTOR/LOCATION TABLE CEILING RAISED   RQ94091
001800*                          FROM 30 TO 60 -- CATALOG GROWTH WAS    RQ94091
001900*                          OVERFLOWING THE TABLE SILENTLY UNTIL   RQ94091
002000*                          9900-TABLE-ERROR CAUGHT IT ON A RERUN. RQ94091
002100*                          REQ 94-091.                            RQ94091
002200* 01/26/99 ED ACKERMAN     Y2K REVIEW -- HEADING DATE WINDOWED TO RQ99014
002300*                          4-DIGIT YEAR VIA PRINTCTL, SAME AS     RQ99014
002400*                          RECOBAT.  REQ 99-014.                  RQ99014
002500* 11/14/02 ED ACKERMAN     STATE AUDIT ASKED FOR CONFIRMATION THE RQ02077
002600*                          DIVERSITY RATE CALCULATION MATCHES THE RQ02077
002700*                          COMMITTEE'S DEFINITION -- VERIFIED     RQ02077
002800*                          AGAINST THE FY02 MANUAL, NO CHANGE     RQ02077
002900*                          REQUIRED.  REQ 02-077.                 RQ02077
003000* 12/05/02 DAVID QUINTERO  MOVED THE THREE ACCUMULATOR-TABLE      RQ02042
003100*                          ENTRY COUNTERS OUT OF THE MISC GROUP   RQ02042
003200*                          TO STANDALONE 77-LEVELS PER THE SHOP'S RQ02042
003300*                          STANDARD FOR FIELDS NOT PART OF A      RQ02042
003400*                          LARGER RECORD.  REQ 02-042.            RQ02042
003500* 01/09/04 DAVID QUINTERO  9900-TABLE-ERROR NOW DUMPS THE ENTRY   RQ02043
003600*                          IN PROCESS THROUGH CANDT/INTT'S NEW    RQ02043
003700*                          WHOLE-ENTRY ALPHA VIEWS -- OPERATORS   RQ02043
003800*                          COULD NOT TELL WHICH ROW OVERFLOWED    RQ02043
003900*                          THE TABLE ON A RERUN.  REQ 02-043.     RQ02043
004000*                                                                 RQ02043
004100*===============================================================*
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.    ANALYTIC.
004400 AUTHOR.        ED ACKERMAN.
004500 INSTALLATION.  MORONS, LOSERS AND BIMBOES.
004600 DATE-WRITTEN.  03/19/91.
004700 DATE-COMPILED.
004800 SECURITY.      NON-CONFIDENTIAL.
004900*===============================================================*
005000 ENVIRONMENT DIVISION.
005100*---------------------------------------------------------------*
005200 CONFIGURATION SECTION.
005300*---------------------------------------------------------------*
005400 SOURCE-COMPUTER. IBM-3081.
005500 OBJECT-COMPUTER. IBM-3081.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800*---------------------------------------------------------------*
005900 INPUT-OUTPUT SECTION.
006000*---------------------------------------------------------------*
006100 FILE-CONTROL.
006200     SELECT ANALYTICS-FILE ASSIGN TO ANADD
006300       ORGANIZATION IS LINE SEQUENTIAL
006400       FILE STATUS  IS ANA-FILE-STATUS.
006500*===============================================================*
006600 DATA DIVISION.
006700*---------------------------------------------------------------*
006800 FILE SECTION.
006900*---------------------------------------------------------------*
007000 FD  ANALYTICS-FILE
007100      DATA RECORD IS ANALYTICS-RECORD
007200      RECORDING MODE IS F.
007300     COPY ANAR.
007400*---------------------------------------------------------------*
007500 WORKING-STORAGE SECTION.
007600*---------------------------------------------------------------*
007700*    THE THREE ACCUMULATOR-TABLE ENTRY COUNTERS ARE CARRIED AS    *
007800*    STANDALONE 77-LEVELS, SHOP PRACTICE FOR A FIELD NOT PART OF  *
007900*    A LARGER RECORD -- REQ 02-042.                               *
008000*---------------------------------------------------------------*
008100 77  WS-SECTOR-COUNT               PIC S9(03) USAGE COMP
008200                                    VALUE 0.
008300 77  WS-LOCATION-COUNT             PIC S9(03) USAGE COMP
008400                                    VALUE 0.
008500 77  WS-EDUCATION-COUNT            PIC S9(03) USAGE COMP
008600                                    VALUE 0.
008700*---------------------------------------------------------------*
008800 01  WS-SWITCHES-SUBSCRIPTS-MISC.
008900     05  ANA-FILE-STATUS              PIC X(02).
009000         88 ANA-FILE-OK                        VALUE '00'.
009100     05  ANA-FILE-STATUS-NUM REDEFINES ANA-FILE-STATUS
009200                                      PIC 9(02).
009300     05  FILLER                       PIC X(05).
009400*---------------------------------------------------------------*
009500 01  ERROR-DISPLAY-LINE.
009600     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
009700     05  DL-ERROR-REASON             PIC X(07) VALUE SPACE.
009800     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
009900     05  DL-FILE-STATUS              PIC X(02).
010000     05  DL-FILE-STATUS-NUM REDEFINES DL-FILE-STATUS
010100                                     PIC 9(02).
010200     05  FILLER  PIC X(05) VALUE ' *** '.
010300*---------------------------------------------------------------*
010400 01  WS-CONTROL-TOTALS.
010500     05  WS-TOTAL-INTERNSHIPS         PIC 9(05) USAGE COMP
010600                                       VALUE 0.
010700     05  WS-TOTAL-CANDIDATES          PIC 9(05) USAGE COMP
010800                                       VALUE 0.
010900     05  WS-DIVERSITY-COUNT           PIC 9(05) USAGE COMP
011000                                       VALUE 0.
011100     05  WS-DIVERSITY-RATE            PIC 999V9.
011200     05  FILLER                       PIC X(05).
011300*---------------------------------------------------------------*
011400*    RESIDENT CATALOG AND MASTER TABLES -- LOADED WHOLE BY THE   *
011500*    SAME CALLABLE LOADERS RECOBAT AND CANDADD/CANDMRG USE, SO   *
011600*    THE COUNTS REPORTED HERE CAN NEVER DRIFT FROM WHAT THE      *
011700*    MATCHING AND MAINTENANCE PROGRAMS SEE. REQ 91-119.          *
011800*---------------------------------------------------------------*
011900 COPY INTT.
012000 COPY CANDT.
012100*---------------------------------------------------------------*
012200*    DISTRIBUTION ACCUMULATOR TABLES -- SAME SEARCH/INSERT-ON-   *
012300*    FIRST-BLANK SHAPE AS COV19USA'S STATE-ACCUMULATION-FIELDS.  *
012400*    60 ENTRIES COVERS EVERY SECTOR/LOCATION THE CATALOG OR      *
012500*    MASTER HAS EVER CARRIED -- SEE 94-091 ABOVE IF THAT CHANGES *
012600*    AGAIN.  EDUCATION IS CAPPED AT 20 SINCE ONLY FOUR LEVELS    *
012700*    ARE DEFINED BUT UNKNOWN VALUES ARE KEPT AS THEIR OWN KEY.   *
012800*---------------------------------------------------------------*
012900 01  SECTOR-ACCUMULATION-FIELDS.
013000     05  SECTOR-TABLE OCCURS 60 TIMES
013100                     INDEXED BY SECTOR-INDEX.
013200         10  SCT-SECTOR               PIC X(20).
013300         10  SCT-COUNT                PIC 9(05) USAGE COMP.
013400 01  LOCATION-ACCUMULATION-FIELDS.
013500     05  LOCATION-TABLE OCCURS 60 TIMES
013600                     INDEXED BY LOCATION-INDEX.
013700         10  LOC-LOCATION             PIC X(20).
013800         10  LOC-COUNT                PIC 9(05) USAGE COMP.
013900 01  EDUCATION-ACCUMULATION-FIELDS.
014000     05  EDUCATION-TABLE OCCURS 20 TIMES
014100                     INDEXED BY EDUCATION-INDEX.
014200         10  EDC-EDUCATION            PIC X(10).
014300         10  EDC-COUNT                PIC 9(05) USAGE COMP.
014400*---------------------------------------------------------------*
014500 01  WS-REPORT-LINES.
014600     05  HEADING-LINE-1.
014700         10  FILLER          PIC X(01) VALUE SPACE.
014800         10  FILLER          PIC X(45) VALUE
014900             'MORONS, LOSERS AND BIMBOES -- REGISTRY'.
015000         10  FILLER          PIC X(20) VALUE
015100             ' ANALYTICS SUMMARY'.
015200         10  FILLER          PIC X(09) VALUE SPACE.
015300     05  HEADING-LINE-2.
015400         10  FILLER          PIC X(12) VALUE 'RUN DATE -- '.
015500         10  HL2-MONTH       PIC 99.
015600         10  FILLER          PIC X(01) VALUE '/'.
015700         10  HL2-DAY         PIC 99.
015800         10  FILLER          PIC X(01) VALUE '/'.
015900         10  HL2-CENTURY     PIC 99.
016000         10  HL2-YEAR        PIC 99.
016100         10  FILLER          PIC X(46) VALUE SPACE.
016200     05  TOTALS-LINE.
016300         10  FILLER          PIC X(22) VALUE
016400             'TOTAL CANDIDATES ... '.
016500         10  TOT-CANDIDATES  PIC ZZZZ9.
016600         10  FILLER          PIC X(05) VALUE SPACE.
016700         10  FILLER          PIC X(22) VALUE
016800             'TOTAL INTERNSHIPS .. '.
016900         10  TOT-INTERNSHIPS PIC ZZZZ9.
017000         10  FILLER          PIC X(02) VALUE SPACE.
017100     05  DIVERSITY-LINE.
017200         10  FILLER          PIC X(22) VALUE
017300             'DIVERSITY CANDIDATES  '.
017400         10  DVL-COUNT       PIC ZZZZ9.
017500         10  FILLER          PIC X(17) VALUE
017600             '  DIVERSITY RATE '.
017700         10  DVL-RATE        PIC ZZ9.9.
017800         10  FILLER          PIC X(01) VALUE '%'.
017900         10  FILLER          PIC X(08) VALUE SPACE.
018000     05  SECTION-HEADING-LINE.
018100         10  SHL-TEXT        PIC X(40).
018200         10  FILLER          PIC X(35) VALUE SPACE.
018300     05  DETAIL-LINE.
018400         10  DTL-KEY         PIC X(20).
018500         10  FILLER          PIC X(03) VALUE ' - '.
018600         10  DTL-COUNT       PIC ZZZZ9.
018700         10  FILLER          PIC X(47) VALUE SPACE.
018800*---------------------------------------------------------------*
018900 COPY PRTCTL.
019000*===============================================================*
019100 PROCEDURE DIVISION.
019200*---------------------------------------------------------------*
019300 0000-MAIN-ROUTINE.
019400*---------------------------------------------------------------*
019500     PERFORM 1000-INITIALIZATION.
019600     PERFORM 2000-ACCUMULATE-INTERNSHIPS.
019700     PERFORM 3000-ACCUMULATE-CANDIDATES.
019800     PERFORM 4000-COMPUTE-DIVERSITY-RATE.
019900     PERFORM 7000-WRITE-REPORT.
020000     PERFORM 9000-CLOSE-FILES.
020100     GOBACK.
020200*---------------------------------------------------------------*
020300 1000-INITIALIZATION.
020400*---------------------------------------------------------------*
020500     ACCEPT WS-CURRENT-DATE-ACCEPT FROM DATE.
020600     PERFORM 1050-WINDOW-CENTURY.
020700     OPEN OUTPUT ANALYTICS-FILE.
020800     IF NOT ANA-FILE-OK
020900         MOVE 'OPEN'                 TO DL-ERROR-REASON
021000         PERFORM 9800-INVALID-FILE-STATUS.
021100     MOVE ZERO                       TO INT-TABLE-SIZE.
021200     MOVE ZERO                       TO CAND-TABLE-SIZE.
021300     CALL 'INTLOAD' USING INT-TABLE-SIZE, INT-TABLE-INDEX,
021400         INT-TABLE-ACTION, INTERNSHIP-TABLE.
021500     CALL 'CANDLOAD' USING CAND-TABLE-SIZE, CAND-TABLE-INDEX,
021600         CAND-TABLE-ACTION, CANDIDATE-TABLE.
021700     MOVE INT-TABLE-SIZE              TO WS-TOTAL-INTERNSHIPS.
021800     MOVE CAND-TABLE-SIZE             TO WS-TOTAL-CANDIDATES.
021900     INITIALIZE SECTOR-ACCUMULATION-FIELDS
022000         REPLACING NUMERIC DATA BY 0
022100                   ALPHANUMERIC DATA BY SPACE.
022200     INITIALIZE LOCATION-ACCUMULATION-FIELDS
022300         REPLACING NUMERIC DATA BY 0
022400                   ALPHANUMERIC DATA BY SPACE.
022500     INITIALIZE EDUCATION-ACCUMULATION-FIELDS
022600         REPLACING NUMERIC DATA BY 0
022700                   ALPHANUMERIC DATA BY SPACE.
022800*---------------------------------------------------------------*
022900 1050-WINDOW-CENTURY.
023000*---------------------------------------------------------------*
023100*    ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR.  WINDOWED 00-49   *
023200*    TO 2000-2049 AND 50-99 TO 1950-1999 -- REQ 99-014.          *
023300*---------------------------------------------------------------*
023400     IF WS-CURRENT-YY < 50
023500         MOVE 20                     TO WS-CURRENT-CENTURY
023600     ELSE
023700         MOVE 19                     TO WS-CURRENT-CENTURY.
023800     MOVE WS-CURRENT-YY              TO WS-CURRENT-YY-OUT.
023900*---------------------------------------------------------------*
024000 2000-ACCUMULATE-INTERNSHIPS.
024100*---------------------------------------------------------------*
024200     PERFORM 2100-ACCUMULATE-ONE-SECTOR
024300         VARYING INT-TABLE-INDEX FROM 1 BY 1
024400         UNTIL INT-TABLE-INDEX > INT-TABLE-SIZE.
024500*---------------------------------------------------------------*
024600 2100-ACCUMULATE-ONE-SECTOR.
024700*---------------------------------------------------------------*
024800     SET SECTOR-INDEX TO 1.
024900     SEARCH SECTOR-TABLE
025000         AT END
025100             PERFORM 9900-TABLE-ERROR
025200         WHEN SCT-SECTOR(SECTOR-INDEX) =
025300             TBL-INT-SECTOR(INT-TABLE-INDEX)
025400             ADD 1              TO SCT-COUNT(SECTOR-INDEX)
025500         WHEN SCT-SECTOR(SECTOR-INDEX) = SPACE
025600             MOVE TBL-INT-SECTOR(INT-TABLE-INDEX)
025700                                TO SCT-SECTOR(SECTOR-INDEX)
025800             ADD 1              TO SCT-COUNT(SECTOR-INDEX)
025900             ADD 1              TO WS-SECTOR-COUNT.
026000*---------------------------------------------------------------*
026100 3000-ACCUMULATE-CANDIDATES.
026200*---------------------------------------------------------------*
026300     PERFORM 3100-ACCUMULATE-ONE-CANDIDATE
026400         VARYING CAND-TABLE-INDEX FROM 1 BY 1
026500         UNTIL CAND-TABLE-INDEX > CAND-TABLE-SIZE.
026600*---------------------------------------------------------------*
026700 3100-ACCUMULATE-ONE-CANDIDATE.
026800*---------------------------------------------------------------*
026900     PERFORM 3200-ACCUMULATE-ONE-LOCATION.
027000     PERFORM 3300-ACCUMULATE-ONE-EDUCATION.
027100     PERFORM 3400-CHECK-ONE-DIVERSITY.
027200*---------------------------------------------------------------*
027300 3200-ACCUMULATE-ONE-LOCATION.
027400*---------------------------------------------------------------*
027500     SET LOCATION-INDEX TO 1.
027600     SEARCH LOCATION-TABLE
027700         AT END
027800             PERFORM 9900-TABLE-ERROR
027900         WHEN LOC-LOCATION(LOCATION-INDEX) =
028000             TBL-CAND-LOCATION(CAND-TABLE-INDEX)
028100             ADD 1              TO LOC-COUNT(LOCATION-INDEX)
028200         WHEN LOC-LOCATION(LOCATION-INDEX) = SPACE
028300             MOVE TBL-CAND-LOCATION(CAND-TABLE-INDEX)
028400                                TO LOC-LOCATION(LOCATION-INDEX)
028500             ADD 1              TO LOC-COUNT(LOCATION-INDEX)
028600             ADD 1              TO WS-LOCATION-COUNT.
028700*---------------------------------------------------------------*
028800 3300-ACCUMULATE-ONE-EDUCATION.
028900*---------------------------------------------------------------*
029000     SET EDUCATION-INDEX TO 1.
029100     SEARCH EDUCATION-TABLE
029200         AT END
029300             PERFORM 9900-TABLE-ERROR
029400         WHEN EDC-EDUCATION(EDUCATION-INDEX) =
029500             TBL-CAND-EDUCATION(CAND-TABLE-INDEX)
029600             ADD 1              TO EDC-COUNT(EDUCATION-INDEX)
029700         WHEN EDC-EDUCATION(EDUCATION-INDEX) = SPACE
029800             MOVE TBL-CAND-EDUCATION(CAND-TABLE-INDEX)
029900                              TO EDC-EDUCATION(EDUCATION-INDEX)
030000             ADD 1              TO EDC-COUNT(EDUCATION-INDEX)
030100             ADD 1              TO WS-EDUCATION-COUNT.
030200*---------------------------------------------------------------*
030300 3400-CHECK-ONE-DIVERSITY.
030400*---------------------------------------------------------------*
030500*    FROM-RURAL, OR A RESERVED SOCIAL CATEGORY, OR FIRST-GEN --  *
030600*    ANY ONE OF THE THREE QUALIFIES THE CANDIDATE. REQ 91-119.   *
030700*---------------------------------------------------------------*
030800     IF TBL-CAND-FROM-RURAL(CAND-TABLE-INDEX) = 'Y'
030900         OR TBL-CAND-SOCIAL-CAT(CAND-TABLE-INDEX) = 'SC'
031000         OR TBL-CAND-SOCIAL-CAT(CAND-TABLE-INDEX) = 'ST'
031100         OR TBL-CAND-SOCIAL-CAT(CAND-TABLE-INDEX) = 'OBC'
031200         OR TBL-CAND-FIRST-GEN(CAND-TABLE-INDEX) = 'Y'
031300         ADD 1                   TO WS-DIVERSITY-COUNT.
031400*---------------------------------------------------------------*
031500 4000-COMPUTE-DIVERSITY-RATE.
031600*---------------------------------------------------------------*
031700*    ROUNDED HALF-UP TO ONE DECIMAL -- ZERO WHEN THE MASTER IS   *
031800*    EMPTY, NEVER A DIVIDE BY ZERO. REQ 91-119.                  *
031900*---------------------------------------------------------------*
032000     IF WS-TOTAL-CANDIDATES > ZERO
032100         COMPUTE WS-DIVERSITY-RATE ROUNDED =
032200             WS-DIVERSITY-COUNT / WS-TOTAL-CANDIDATES * 100
032300     ELSE
032400         MOVE ZERO                   TO WS-DIVERSITY-RATE.
032500*---------------------------------------------------------------*
032600 7000-WRITE-REPORT.
032700*---------------------------------------------------------------*
032800     PERFORM 7010-WRITE-HEADING.
032900     MOVE WS-TOTAL-CANDIDATES        TO TOT-CANDIDATES.
033000     MOVE WS-TOTAL-INTERNSHIPS       TO TOT-INTERNSHIPS.
033100     MOVE TOTALS-LINE                TO ANR-LINE.
033200     WRITE ANALYTICS-RECORD.
033300     MOVE WS-DIVERSITY-COUNT         TO DVL-COUNT.
033400     MOVE WS-DIVERSITY-RATE          TO DVL-RATE.
033500     MOVE DIVERSITY-LINE             TO ANR-LINE.
033600     WRITE ANALYTICS-RECORD.
033700     MOVE 'INTERNSHIPS BY SECTOR'    TO SHL-TEXT.
033800     MOVE SECTION-HEADING-LINE       TO ANR-LINE.
033900     WRITE ANALYTICS-RECORD.
034000     PERFORM 7100-WRITE-ONE-SECTOR
034100         VARYING SECTOR-INDEX FROM 1 BY 1
034200         UNTIL SECTOR-INDEX > WS-SECTOR-COUNT.
034300     MOVE 'CANDIDATES BY LOCATION'   TO SHL-TEXT.
034400     MOVE SECTION-HEADING-LINE       TO ANR-LINE.
034500     WRITE ANALYTICS-RECORD.
034600     PERFORM 7200-WRITE-ONE-LOCATION
034700         VARYING LOCATION-INDEX FROM 1 BY 1
034800         UNTIL LOCATION-INDEX > WS-LOCATION-COUNT.
034900     MOVE 'CANDIDATES BY EDUCATION LEVEL' TO SHL-TEXT.
035000     MOVE SECTION-HEADING-LINE       TO ANR-LINE.
035100     WRITE ANALYTICS-RECORD.
035200     PERFORM 7300-WRITE-ONE-EDUCATION
035300         VARYING EDUCATION-INDEX FROM 1 BY 1
035400         UNTIL EDUCATION-INDEX > WS-EDUCATION-COUNT.
035500*---------------------------------------------------------------*
035600 7010-WRITE-HEADING.
035700*---------------------------------------------------------------*
035800     MOVE HEADING-LINE-1             TO ANR-LINE.
035900     WRITE ANALYTICS-RECORD.
036000     MOVE WS-CURRENT-MONTH           TO HL2-MONTH.
036100     MOVE WS-CURRENT-DAY             TO HL2-DAY.
036200     MOVE WS-CURRENT-CENTURY         TO HL2-CENTURY.
036300     MOVE WS-CURRENT-YY-OUT          TO HL2-YEAR.
036400     MOVE HEADING-LINE-2             TO ANR-LINE.
036500     WRITE ANALYTICS-RECORD.
036600*---------------------------------------------------------------*
036700 7100-WRITE-ONE-SECTOR.
036800*---------------------------------------------------------------*
036900     MOVE SCT-SECTOR(SECTOR-INDEX)   TO DTL-KEY.
037000     MOVE SCT-COUNT(SECTOR-INDEX)    TO DTL-COUNT.
037100     MOVE DETAIL-LINE                TO ANR-LINE.
037200     WRITE ANALYTICS-RECORD.
037300*---------------------------------------------------------------*
037400 7200-WRITE-ONE-LOCATION.
037500*---------------------------------------------------------------*
037600     MOVE LOC-LOCATION(LOCATION-INDEX) TO DTL-KEY.
037700     MOVE LOC-COUNT(LOCATION-INDEX)    TO DTL-COUNT.
037800     MOVE DETAIL-LINE                TO ANR-LINE.
037900     WRITE ANALYTICS-RECORD.
038000*---------------------------------------------------------------*
038100 7300-WRITE-ONE-EDUCATION.
038200*---------------------------------------------------------------*
038300     MOVE EDC-EDUCATION(EDUCATION-INDEX) TO DTL-KEY.
038400     MOVE EDC-COUNT(EDUCATION-INDEX)     TO DTL-COUNT.
038500     MOVE DETAIL-LINE                TO ANR-LINE.
038600     WRITE ANALYTICS-RECORD.
038700*---------------------------------------------------------------*
038800 9000-CLOSE-FILES.
038900*---------------------------------------------------------------*
039000     CLOSE ANALYTICS-FILE.
039100*---------------------------------------------------------------*
039200 9800-INVALID-FILE-STATUS.
039300*---------------------------------------------------------------*
039400     MOVE ANA-FILE-STATUS            TO DL-FILE-STATUS.
039500     DISPLAY ERROR-DISPLAY-LINE.
039600*---------------------------------------------------------------*
039700 9900-TABLE-ERROR.
039800*---------------------------------------------------------------*
039900*    DUMP THE ENTRY IN PROCESS THROUGH CANDT/INTT'S WHOLE-ENTRY  *
040000*    ALPHA VIEWS SO THE OPERATOR CAN SEE WHAT WAS BEING          *
040100*    ACCUMULATED WHEN THE TABLE FILLED -- REQ 02-043.            *
040200     DISPLAY 'ANALYTIC -- ACCUMULATOR TABLE FULL, RUN ABORTED'.
040300     DISPLAY 'CANDIDATE ENTRY IN PROCESS: '
040400         TBL-CAND-ALPHA-ENTRY (CAND-TABLE-INDEX).
040500     DISPLAY 'INTERNSHIP ENTRY IN PROCESS: '
040600         TBL-INT-ALPHA-ENTRY (INT-TABLE-INDEX).
